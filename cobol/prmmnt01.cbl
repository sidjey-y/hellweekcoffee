000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  PRMMNT01.                                                   
000700 AUTHOR.  D L HARTE.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  03/09/2001.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* PRMMNT01 MAINTAINS THE PROMO CODE MASTER, PROMO-CODE.DAT, AND           
001400* ALSO RUNS THE CHECKOUT-TIME VALIDITY CHECK FOR A SUPPLIED CODE.         
001500* THE MASTER IS LOADED WHOLE INTO A WORKING-STORAGE TABLE, KEPT IN        
001600* CODE SEQUENCE, AND SEARCHED WITH SEARCH ALL -- NO INDEXED ACCESS        
001700* ON THIS BOX.  WHEN THE MASTER IS EMPTY THE SEVEN STANDARD CODES         
001800* ARE SEEDED AUTOMATICALLY, EACH GOOD FOR ONE YEAR FROM THE SEED          
001900* RUN DATE.  A CODE IS ALWAYS STORED AND COMPARED IN UPPER CASE.          
002000*-----------------------------------------------------------------        
002100* CHANGE ACTIVITY                                                         
002200* 20010309 DLH  INITIAL WRITE-UP FOR PROMO CAMPAIGN (TKT 4960)            
002300* 20020514 DLH  VALIDATE TRANSACTION ADDED SO THE FRONT COUNTER           
002400*               TERMINALS COULD CHECK A CODE BEFORE RINGING IT UP         
002500*               (TKT 5011)                                                
002600* 20060724 RBW  PRM-CREATED-AT ADDED TO THE MASTER FOR THE AUDIT          
002700*               TRAIL REPORT (TKT 5640)                                   
002800* 20110502 RBW  PROMO TABLE SIZE RAISED FROM 100 TO 300 ROWS              
002900*               (TKT 6042)                                                
003000* 20160325 DLH  SEED AND 300-ADD-CODE BOTH TACKED THE NEW ROW ONTO        
003100*               THE TABLE END INSTEAD OF HONORING ITS ASCENDING           
003200*               KEY -- THE SEED LITERALS AREN'T IN CODE SEQUENCE          
003300*               EITHER, SO THE VERY FIRST RUN BUILT A TABLE SEARCH        
003400*               ALL COULDN'T TRUST.  BOTH NOW GO THROUGH A SORTED         
003500*               INSERT (TKT 6343)                                         
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-370.                                               
004000 OBJECT-COMPUTER.  IBM-370.                                               
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT PRM-FILE-IN       ASSIGN TO PRMMSTIN                          
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS  IS WS-PRMIN-STATUS.                                 
004800     SELECT PRM-FILE-OUT      ASSIGN TO PRMMSTOT                          
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS  IS WS-PRMOUT-STATUS.                                
005100     SELECT PRM-TRAN-FILE     ASSIGN TO PRMTRAN                           
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS  IS WS-PRMTRAN-STATUS.                               
005400     SELECT PRM-REPORT-FILE   ASSIGN TO PRMRPT                            
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-REPORT-STATUS.                                
005700*****************************************************************         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  PRM-FILE-IN                                                          
006100     RECORDING MODE IS F.                                                 
006200 COPY PRMREC.                                                             
006300 FD  PRM-FILE-OUT                                                         
006400     RECORDING MODE IS F.                                                 
006500 01  PRM-OUT-RECORD               PIC X(42).                              
006600 FD  PRM-TRAN-FILE                                                        
006700     RECORDING MODE IS F.                                                 
006800 01  PRM-TRAN-RECORD.                                                     
006900     05  PTR-TRAN-CODE            PIC X(01).                              
007000         88  PTR-IS-ADD               VALUE 'A'.                          
007100         88  PTR-IS-VALIDATE          VALUE 'V'.                          
007200     05  PTR-CODE                 PIC X(12).                              
007300     05  PTR-DISCOUNT-PCT         PIC S9(3)V99 COMP-3.                    
007400     05  PTR-VALID-FROM           PIC 9(08).                              
007500     05  PTR-VALID-UNTIL          PIC 9(08).                              
007600     05  PTR-CHECK-DATE           PIC 9(08).                              
007700     05  FILLER                   PIC X(02).                              
007800 01  PRM-TRAN-RECORD-X REDEFINES PRM-TRAN-RECORD                          
007900                                 PIC X(42).                               
008000 FD  PRM-REPORT-FILE                                                      
008100     RECORDING MODE IS F.                                                 
008200 01  PRM-REPORT-RECORD            PIC X(80).                              
008300*****************************************************************         
008400 WORKING-STORAGE SECTION.                                                 
008500*****************************************************************         
008600 01  SYSTEM-DATE-AND-TIME.                                                
008700     05  CURRENT-DATE.                                                    
008800         10  CURRENT-YY               PIC 9(2).                           
008900         10  CURRENT-MONTH            PIC 9(2).                           
009000         10  CURRENT-DAY              PIC 9(2).                           
009100     05  CURRENT-CCYY                 PIC 9(4).                           
009200 01  CURRENT-CCYYMMDD-GROUP.                                              
009300     05  CCYYMMDD-CCYY                PIC 9(4).                           
009400     05  CCYYMMDD-MM                  PIC 9(2).                           
009500     05  CCYYMMDD-DD                  PIC 9(2).                           
009600 01  UNTIL-CCYYMMDD-GROUP.                                                
009700     05  UNTIL-CCYY                   PIC 9(4).                           
009800     05  UNTIL-MM                     PIC 9(2).                           
009900     05  UNTIL-DD                     PIC 9(2).                           
010000*                                                                         
010100 01  WS-FIELDS.                                                           
010200     05  WS-PRMIN-STATUS          PIC X(02) VALUE SPACES.                 
010300     05  WS-PRMOUT-STATUS         PIC X(02) VALUE SPACES.                 
010400     05  WS-PRMTRAN-STATUS        PIC X(02) VALUE SPACES.                 
010500     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
010600     05  WS-PRMIN-EOF             PIC X(01) VALUE 'N'.                    
010700         88  PRMIN-EOF                VALUE 'Y'.                          
010800     05  WS-PRMTRAN-EOF           PIC X(01) VALUE 'N'.                    
010900         88  PRMTRAN-EOF              VALUE 'Y'.                          
011000     05  WS-ROW-FOUND-SW          PIC X(01) VALUE 'N'.                    
011100         88  ROW-FOUND                VALUE 'Y'.                          
011200     05  WS-CODE-VALID-SW         PIC X(01) VALUE 'N'.                    
011300         88  CODE-VALID               VALUE 'Y'.                          
011400*                                                                         
011500 01  WORK-VARIABLES.                                                      
011600     05  WS-SUB                   PIC 9(5)  COMP VALUE 0.                 
011700     05  WS-SEED-SUB              PIC 9(5)  COMP VALUE 0.                 
011800     05  WS-UPPER-CODE            PIC X(12) VALUE SPACES.                 
011900     05  WS-RESULT-TEXT           PIC X(07) VALUE SPACES.                 
012000     05  WS-INS-SUB               PIC 9(5)  COMP VALUE 0.                 
012100     05  WS-SHIFT-SUB             PIC 9(5)  COMP VALUE 0.                 
012200*                                                                         
012300 01  WS-NEW-PRM-ROW.                                                      
012400     05  WNP-CODE                 PIC X(12).                              
012500     05  WNP-DISCOUNT-PCT         PIC S9(3)V99 COMP-3.                    
012600     05  WNP-VALID-FROM           PIC 9(08).                              
012700     05  WNP-VALID-UNTIL          PIC 9(08).                              
012800     05  WNP-ACTIVE               PIC X(01).                              
012900     05  WNP-CREATED-AT           PIC 9(08).                              
013000*                                                                         
013100 01  REPORT-TOTALS.                                                       
013200     05  NUM-TRAN-RECS            PIC S9(7) COMP-3 VALUE +0.              
013300     05  NUM-SEED-PROCESSED       PIC S9(7) COMP-3 VALUE +0.              
013400     05  NUM-ADD-PROCESSED        PIC S9(7) COMP-3 VALUE +0.              
013500     05  NUM-CHECKED-VALID        PIC S9(7) COMP-3 VALUE +0.              
013600     05  NUM-CHECKED-INVALID      PIC S9(7) COMP-3 VALUE +0.              
013700     05  NUM-TRAN-REJECTED        PIC S9(7) COMP-3 VALUE +0.              
013800*                                                                         
013900 01  PRM-MASTER-TABLE.                                                    
014000     05  PRM-TABLE-COUNT          PIC 9(5) COMP VALUE 0.                  
014100     05  PRM-TABLE-ENTRY OCCURS 300 TIMES                                 
014200             ASCENDING KEY IS CTE-CODE                                    
014300             INDEXED BY PRM-IX.                                           
014400         10  CTE-CODE                 PIC X(12).                          
014500         10  CTE-DISCOUNT-PCT         PIC S9(3)V99 COMP-3.                
014600         10  CTE-VALID-FROM           PIC 9(08).                          
014700         10  CTE-VALID-UNTIL          PIC 9(08).                          
014800         10  CTE-ACTIVE               PIC X(01).                          
014900         10  CTE-CREATED-AT           PIC 9(08).                          
015000*                                                                         
015100 01  SEED-TABLE.                                                          
015200     05  FILLER PIC X(12) VALUE 'WELCOME25'.                              
015300     05  FILLER PIC 9(3)V99 VALUE 25.00.                                  
015400     05  FILLER PIC X(12) VALUE 'COFFEE10'.                               
015500     05  FILLER PIC 9(3)V99 VALUE 10.00.                                  
015600     05  FILLER PIC X(12) VALUE 'STUDENT15'.                              
015700     05  FILLER PIC 9(3)V99 VALUE 15.00.                                  
015800     05  FILLER PIC X(12) VALUE 'BDAY20'.                                 
015900     05  FILLER PIC 9(3)V99 VALUE 20.00.                                  
016000     05  FILLER PIC X(12) VALUE 'MEMBER5'.                                
016100     05  FILLER PIC 9(3)V99 VALUE 5.00.                                   
016200     05  FILLER PIC X(12) VALUE 'HOLIDAY30'.                              
016300     05  FILLER PIC 9(3)V99 VALUE 30.00.                                  
016400     05  FILLER PIC X(12) VALUE 'MONDAY10'.                               
016500     05  FILLER PIC 9(3)V99 VALUE 10.00.                                  
016600 01  SEED-TABLE-R REDEFINES SEED-TABLE.                                   
016700     05  SEED-ENTRY OCCURS 7 TIMES.                                       
016800         10  SEED-CODE                PIC X(12).                          
016900         10  SEED-PCT                 PIC 9(3)V99.                        
017000*                                                                         
017100 01  RPT-HEADER1.                                                         
017200     05  FILLER PIC X(30) VALUE 'PROMO CODE UPDATE REPORT'.               
017300     05  FILLER PIC X(10) VALUE SPACES.                                   
017400     05  FILLER PIC X(06) VALUE 'DATE: '.                                 
017500     05  RPT-MM                   PIC 99.                                 
017600     05  FILLER                   PIC X VALUE '/'.                        
017700     05  RPT-DD                   PIC 99.                                 
017800     05  FILLER                   PIC X VALUE '/'.                        
017900     05  RPT-YY                   PIC 99.                                 
018000     05  FILLER PIC X(26) VALUE SPACES.                                   
018100 01  RPT-STATS-DETAIL.                                                    
018200     05  RPT-LABEL                PIC X(24).                              
018300     05  RPT-COUNT                PIC ZZ,ZZZ,ZZ9.                         
018400     05  FILLER                   PIC X(49) VALUE SPACES.                 
018500 01  RPT-VALIDATE-DETAIL.                                                 
018600     05  RPT-V-CODE               PIC X(12).                              
018700     05  FILLER                   PIC X(02) VALUE SPACES.                 
018800     05  RPT-V-CHECK-DATE         PIC 9(08).                              
018900     05  FILLER                   PIC X(02) VALUE SPACES.                 
019000     05  RPT-V-RESULT             PIC X(07).                              
019100     05  FILLER                   PIC X(49) VALUE SPACES.                 
019200*                                                                         
019300 01  ABEND-TEST-AREA              PIC X(02).                              
019400 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
019500                               PIC S9(3) COMP-3.                          
019600*****************************************************************         
019700 PROCEDURE DIVISION.                                                      
019800*****************************************************************         
019900 000-MAIN.                                                                
020000     ACCEPT CURRENT-DATE FROM DATE.                                       
020100     PERFORM 050-DERIVE-CCYYMMDD THRU 050-EXIT.                           
020200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
020300     PERFORM 710-LOAD-PRM-TABLE THRU 710-EXIT.                            
020400     IF PRM-TABLE-COUNT = 0                                               
020500         PERFORM 150-SEED-DEFAULT-CODES THRU 150-EXIT                     
020600     END-IF.                                                              
020700     PERFORM 730-READ-PRM-TRAN THRU 730-EXIT.                             
020800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
020900             UNTIL PRMTRAN-EOF.                                           
021000     PERFORM 800-WRITE-PRM-TABLE THRU 800-EXIT.                           
021100     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
021200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
021300     GOBACK.                                                              
021400*                                                                         
021500 050-DERIVE-CCYYMMDD.                                                     
021600     IF CURRENT-YY < 50                                                   
021700         COMPUTE CURRENT-CCYY = 2000 + CURRENT-YY                         
021800     ELSE                                                                 
021900         COMPUTE CURRENT-CCYY = 1900 + CURRENT-YY                         
022000     END-IF.                                                              
022100     MOVE CURRENT-CCYY   TO CCYYMMDD-CCYY.                                
022200     MOVE CURRENT-MONTH  TO CCYYMMDD-MM.                                  
022300     MOVE CURRENT-DAY    TO CCYYMMDD-DD.                                  
022400     COMPUTE UNTIL-CCYY = CCYYMMDD-CCYY + 1.                              
022500     MOVE CCYYMMDD-MM    TO UNTIL-MM.                                     
022600     MOVE CCYYMMDD-DD    TO UNTIL-DD.                                     
022700 050-EXIT.                                                                
022800     EXIT.                                                                
022900*                                                                         
023000 100-PROCESS-TRANSACTIONS.                                                
023100     ADD 1 TO NUM-TRAN-RECS.                                              
023200     EVALUATE TRUE                                                        
023300         WHEN PTR-IS-ADD                                                  
023400             PERFORM 300-ADD-CODE THRU 300-EXIT                           
023500         WHEN PTR-IS-VALIDATE                                             
023600             PERFORM 200-VALIDATE-CODE THRU 200-EXIT                      
023700         WHEN OTHER                                                       
023800             ADD 1 TO NUM-TRAN-REJECTED                                   
023900     END-EVALUATE.                                                        
024000     PERFORM 730-READ-PRM-TRAN THRU 730-EXIT.                             
024100 100-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400 150-SEED-DEFAULT-CODES.                                                  
024500     PERFORM 160-SEED-ONE-CODE THRU 160-EXIT                              
024600             VARYING WS-SEED-SUB FROM 1 BY 1                              
024700             UNTIL WS-SEED-SUB > 7.                                       
024800 150-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100 160-SEED-ONE-CODE.                                                       
025200     MOVE SEED-CODE (WS-SEED-SUB) TO WNP-CODE.                            
025300     MOVE SEED-PCT (WS-SEED-SUB)  TO WNP-DISCOUNT-PCT.                    
025400     MOVE CURRENT-CCYYMMDD-GROUP                                          
025500                             TO WNP-VALID-FROM.                           
025600*    THE UNTIL YEAR IS THE CURRENT YEAR PLUS ONE, MONTH AND DAY           
025700*    CARRIED FORWARD UNCHANGED -- CLOSE ENOUGH TO 365 DAYS OUT            
025800*    FOR A PROMO WINDOW.                                                  
025900     MOVE UNTIL-CCYYMMDD-GROUP                                            
026000                             TO WNP-VALID-UNTIL.                          
026100     MOVE 'Y'                TO WNP-ACTIVE.                               
026200     MOVE CURRENT-CCYYMMDD-GROUP                                          
026300                             TO WNP-CREATED-AT.                           
026400     PERFORM 270-INSERT-PRM-SORTED THRU 270-EXIT.                         
026500     ADD 1 TO NUM-SEED-PROCESSED.                                         
026600 160-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 200-VALIDATE-CODE.                                                       
027000     MOVE PTR-CODE TO WS-UPPER-CODE.                                      
027100     INSPECT WS-UPPER-CODE CONVERTING                                     
027200             'abcdefghijklmnopqrstuvwxyz'                                 
027300          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
027400     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
027500     MOVE 'N' TO WS-CODE-VALID-SW.                                        
027600     SEARCH ALL PRM-TABLE-ENTRY                                           
027700         AT END NEXT SENTENCE                                             
027800         WHEN CTE-CODE (PRM-IX) = WS-UPPER-CODE                           
027900             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
028000             IF CTE-ACTIVE (PRM-IX) = 'Y'                                 
028100                AND CTE-VALID-FROM (PRM-IX) < PTR-CHECK-DATE              
028200                AND CTE-VALID-UNTIL (PRM-IX) > PTR-CHECK-DATE             
028300                 MOVE 'Y' TO WS-CODE-VALID-SW                             
028400             END-IF                                                       
028500     END-SEARCH.                                                          
028600     IF CODE-VALID                                                        
028700         MOVE 'VALID  ' TO WS-RESULT-TEXT                                 
028800         ADD 1 TO NUM-CHECKED-VALID                                       
028900     ELSE                                                                 
029000         MOVE 'INVALID' TO WS-RESULT-TEXT                                 
029100         ADD 1 TO NUM-CHECKED-INVALID                                     
029200     END-IF.                                                              
029300     MOVE WS-UPPER-CODE    TO RPT-V-CODE.                                 
029400     MOVE PTR-CHECK-DATE   TO RPT-V-CHECK-DATE.                           
029500     MOVE WS-RESULT-TEXT   TO RPT-V-RESULT.                               
029600     WRITE PRM-REPORT-RECORD FROM RPT-VALIDATE-DETAIL AFTER 1.            
029700 200-EXIT.                                                                
029800     EXIT.                                                                
029900*                                                                         
030000 300-ADD-CODE.                                                            
030100     MOVE PTR-CODE TO WS-UPPER-CODE.                                      
030200     INSPECT WS-UPPER-CODE CONVERTING                                     
030300             'abcdefghijklmnopqrstuvwxyz'                                 
030400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
030500     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
030600     SEARCH ALL PRM-TABLE-ENTRY                                           
030700         AT END NEXT SENTENCE                                             
030800         WHEN CTE-CODE (PRM-IX) = WS-UPPER-CODE                           
030900             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
031000     END-SEARCH.                                                          
031100     IF ROW-FOUND                                                         
031200         ADD 1 TO NUM-TRAN-REJECTED                                       
031300     ELSE                                                                 
031400         MOVE WS-UPPER-CODE    TO WNP-CODE                                
031500         MOVE PTR-DISCOUNT-PCT TO WNP-DISCOUNT-PCT                        
031600         MOVE PTR-VALID-FROM   TO WNP-VALID-FROM                          
031700         MOVE PTR-VALID-UNTIL  TO WNP-VALID-UNTIL                         
031800         MOVE 'Y'              TO WNP-ACTIVE                              
031900         MOVE CURRENT-CCYYMMDD-GROUP                                      
032000                               TO WNP-CREATED-AT                          
032100         PERFORM 270-INSERT-PRM-SORTED THRU 270-EXIT                      
032200         ADD 1 TO NUM-ADD-PROCESSED                                       
032300     END-IF.                                                              
032400 300-EXIT.                                                                
032500     EXIT.                                                                
032600*                                                                         
032700* PRM-TABLE-ENTRY CARRIES ASCENDING KEY IS CTE-CODE AND IS SEARCH         
032800* ALL'D BY 200-VALIDATE-CODE AND THIS PARAGRAPH'S OWN DUP CHECK --        
032900* A NEW ROW (SEEDED OR ADDED) MUST LAND IN ITS CORRECT SLOT, NOT          
033000* BE TACKED ON THE END.                                                   
033100 270-INSERT-PRM-SORTED.                                                   
033200     MOVE PRM-TABLE-COUNT TO WS-INS-SUB.                                  
033300     ADD 1 TO WS-INS-SUB.                                                 
033400     PERFORM 271-FIND-PRM-SLOT THRU 271-EXIT                              
033500             VARYING WS-SUB FROM 1 BY 1                                   
033600             UNTIL WS-SUB > PRM-TABLE-COUNT.                              
033700     PERFORM 272-SHIFT-PRM-UP THRU 272-EXIT                               
033800             VARYING WS-SHIFT-SUB FROM PRM-TABLE-COUNT BY -1              
033900             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
034000     MOVE WNP-CODE         TO CTE-CODE (WS-INS-SUB).                      
034100     MOVE WNP-DISCOUNT-PCT TO CTE-DISCOUNT-PCT (WS-INS-SUB).              
034200     MOVE WNP-VALID-FROM   TO CTE-VALID-FROM (WS-INS-SUB).                
034300     MOVE WNP-VALID-UNTIL  TO CTE-VALID-UNTIL (WS-INS-SUB).               
034400     MOVE WNP-ACTIVE       TO CTE-ACTIVE (WS-INS-SUB).                    
034500     MOVE WNP-CREATED-AT   TO CTE-CREATED-AT (WS-INS-SUB).                
034600     ADD 1 TO PRM-TABLE-COUNT.                                            
034700 270-EXIT.                                                                
034800     EXIT.                                                                
034900*                                                                         
035000 271-FIND-PRM-SLOT.                                                       
035100     IF CTE-CODE (WS-SUB) > WNP-CODE                                      
035200         AND WS-SUB < WS-INS-SUB                                          
035300         MOVE WS-SUB TO WS-INS-SUB                                        
035400     END-IF.                                                              
035500 271-EXIT.                                                                
035600     EXIT.                                                                
035700*                                                                         
035800 272-SHIFT-PRM-UP.                                                        
035900     MOVE PRM-TABLE-ENTRY (WS-SHIFT-SUB)                                  
036000             TO PRM-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
036100 272-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 700-OPEN-FILES.                                                          
036500     OPEN INPUT  PRM-FILE-IN                                              
036600                 PRM-TRAN-FILE                                            
036700          OUTPUT PRM-FILE-OUT                                             
036800                 PRM-REPORT-FILE.                                         
036900     IF WS-PRMIN-STATUS NOT = '00'                                        
037000         DISPLAY 'PRMMNT01 - ERROR OPENING PROMO MASTER '                 
037100                 WS-PRMIN-STATUS                                          
037200         MOVE 16 TO RETURN-CODE                                           
037300         MOVE 'Y' TO WS-PRMTRAN-EOF                                       
037400     END-IF.                                                              
037500 700-EXIT.                                                                
037600     EXIT.                                                                
037700*                                                                         
037800 710-LOAD-PRM-TABLE.                                                      
037900     IF WS-PRMIN-STATUS = '00'                                            
038000         PERFORM 711-READ-PRM-MASTER THRU 711-EXIT                        
038100         PERFORM 712-LOAD-ONE-PRM THRU 712-EXIT                           
038200                 UNTIL PRMIN-EOF                                          
038300     END-IF.                                                              
038400 710-EXIT.                                                                
038500     EXIT.                                                                
038600*                                                                         
038700 711-READ-PRM-MASTER.                                                     
038800     READ PRM-FILE-IN                                                     
038900         AT END MOVE 'Y' TO WS-PRMIN-EOF                                  
039000     END-READ.                                                            
039100 711-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400 712-LOAD-ONE-PRM.                                                        
039500     ADD 1 TO PRM-TABLE-COUNT.                                            
039600     MOVE PRM-CODE         TO CTE-CODE (PRM-TABLE-COUNT).                 
039700     MOVE PRM-DISCOUNT-PCT                                                
039800                 TO CTE-DISCOUNT-PCT (PRM-TABLE-COUNT).                   
039900     MOVE PRM-VALID-FROM   TO CTE-VALID-FROM (PRM-TABLE-COUNT).           
040000     MOVE PRM-VALID-UNTIL  TO CTE-VALID-UNTIL (PRM-TABLE-COUNT).          
040100     MOVE PRM-ACTIVE       TO CTE-ACTIVE (PRM-TABLE-COUNT).               
040200     MOVE PRM-CREATED-AT   TO CTE-CREATED-AT (PRM-TABLE-COUNT).           
040300     PERFORM 711-READ-PRM-MASTER THRU 711-EXIT.                           
040400 712-EXIT.                                                                
040500     EXIT.                                                                
040600*                                                                         
040700 730-READ-PRM-TRAN.                                                       
040800     READ PRM-TRAN-FILE                                                   
040900         AT END MOVE 'Y' TO WS-PRMTRAN-EOF                                
041000     END-READ.                                                            
041100     IF NOT PRMTRAN-EOF                                                   
041200         DISPLAY 'PRMMNT01 - TRAN READ ' PRM-TRAN-RECORD-X                
041300     END-IF.                                                              
041400 730-EXIT.                                                                
041500     EXIT.                                                                
041600*                                                                         
041700 790-CLOSE-FILES.                                                         
041800     CLOSE PRM-FILE-IN                                                    
041900           PRM-FILE-OUT                                                   
042000           PRM-TRAN-FILE                                                  
042100           PRM-REPORT-FILE.                                               
042200 790-EXIT.                                                                
042300     EXIT.                                                                
042400*                                                                         
042500 800-WRITE-PRM-TABLE.                                                     
042600     PERFORM 801-WRITE-ONE-PRM THRU 801-EXIT                              
042700             VARYING WS-SUB FROM 1 BY 1                                   
042800             UNTIL WS-SUB > PRM-TABLE-COUNT.                              
042900 800-EXIT.                                                                
043000     EXIT.                                                                
043100*                                                                         
043200 801-WRITE-ONE-PRM.                                                       
043300     MOVE SPACES TO PRM-OUT-RECORD.                                       
043400     MOVE CTE-CODE (WS-SUB)         TO PRM-CODE.                          
043500     MOVE CTE-DISCOUNT-PCT (WS-SUB) TO PRM-DISCOUNT-PCT.                  
043600     MOVE CTE-VALID-FROM (WS-SUB)   TO PRM-VALID-FROM.                    
043700     MOVE CTE-VALID-UNTIL (WS-SUB)  TO PRM-VALID-UNTIL.                   
043800     MOVE CTE-ACTIVE (WS-SUB)       TO PRM-ACTIVE.                        
043900     MOVE CTE-CREATED-AT (WS-SUB)   TO PRM-CREATED-AT.                    
044000     STRING PRM-CODE PRM-DISCOUNT-PCT PRM-VALID-FROM                      
044100            PRM-VALID-UNTIL PRM-ACTIVE PRM-CREATED-AT                     
044200            DELIMITED BY SIZE INTO PRM-OUT-RECORD                         
044300     END-STRING.                                                          
044400     WRITE PRM-OUT-RECORD.                                                
044500 801-EXIT.                                                                
044600     EXIT.                                                                
044700*                                                                         
044800 850-REPORT-TOTALS.                                                       
044900     MOVE CURRENT-MONTH TO RPT-MM.                                        
045000     MOVE CURRENT-DAY   TO RPT-DD.                                        
045100     MOVE CURRENT-YY    TO RPT-YY.                                        
045200     WRITE PRM-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
045300     MOVE 'TRANSACTIONS READ      '  TO RPT-LABEL.                        
045400     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                        
045500     WRITE PRM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
045600     MOVE 'DEFAULTS SEEDED        '  TO RPT-LABEL.                        
045700     MOVE NUM-SEED-PROCESSED         TO RPT-COUNT.                        
045800     WRITE PRM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
045900     MOVE 'ADDS PROCESSED         '  TO RPT-LABEL.                        
046000     MOVE NUM-ADD-PROCESSED          TO RPT-COUNT.                        
046100     WRITE PRM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
046200     MOVE 'CODES CHECKED VALID    '  TO RPT-LABEL.                        
046300     MOVE NUM-CHECKED-VALID          TO RPT-COUNT.                        
046400     WRITE PRM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
046500     MOVE 'CODES CHECKED INVALID  '  TO RPT-LABEL.                        
046600     MOVE NUM-CHECKED-INVALID        TO RPT-COUNT.                        
046700     WRITE PRM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
046800     MOVE 'TRANSACTIONS REJECTED  '  TO RPT-LABEL.                        
046900     MOVE NUM-TRAN-REJECTED          TO RPT-COUNT.                        
047000     WRITE PRM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
047100 850-EXIT.                                                                
047200     EXIT.                                                                
