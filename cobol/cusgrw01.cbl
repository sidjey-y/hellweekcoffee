000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  CUSGRW01.                                                   
000700 AUTHOR.  D L HARTE.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  11/30/2009.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* CUSGRW01 READS THE CUSTOMER MASTER ONCE AND BUILDS THREE                
001400* MARKETING FIGURES OFF THE ONE PASS: A COUNT OF NEW CUSTOMERS PER        
001500* CALENDAR MONTH (KEYED CCYY-MM, OFF CUS-CREATED-AT), A COUNT OF          
001600* CUSTOMERS CREATED WITHIN THE LAST N DAYS OF THE RUN DATE (N             
001700* SUPPLIED ON THE PARAMETER RECORD), AND THE OVERALL PERCENTAGE OF        
001800* CUSTOMERS WHO HAVE SIGNED UP FOR THE LOYALTY PROGRAM.  "WITHIN          
001900* THE LAST N DAYS" IS JUDGED ON A 360-DAY BANKER'S YEAR (12 EQUAL         
002000* 30-DAY MONTHS) RATHER THAN TRUE CALENDAR ARITHMETIC -- THE SAME         
002100* SHORTCUT THIS SHOP USES ELSEWHERE WHEN A CLOSE APPROXIMATION IS         
002200* GOOD ENOUGH FOR A MARKETING FIGURE.                                     
002300*-----------------------------------------------------------------        
002400* CHANGE ACTIVITY                                                         
002500* 20091130 DLH  INITIAL WRITE-UP FOR THE QUARTERLY MARKETING              
002600*               REVIEW (TKT 5940)                                         
002700* 20110502 RBW  GROWTH TABLE SIZE RAISED 240->600 MONTHS SO THE           
002800*               REPORT STOPS TRUNCATING ON A FULL RUN (TKT 6042)          
002900* 20150218 DLH  CONVERSION RATE NOW ROUNDED TO 2 DECIMAL PLACES           
003000*               RATHER THAN TRUNCATED, TO MATCH THE SUMMARY               
003100*               DASHBOARD FIGURE (TKT 6305)                               
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.  IBM-370.                                               
003600 OBJECT-COMPUTER.  IBM-370.                                               
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT GRW-PARM-FILE    ASSIGN TO CUSGRWPM                           
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS  IS WS-PARM-STATUS.                                  
004400     SELECT CUSTOMER-FILE-IN ASSIGN TO CUSMSTIN                           
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS  IS WS-CUSIN-STATUS.                                 
004700     SELECT GRW-REPORT-FILE  ASSIGN TO CUSGRWRT                           
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS  IS WS-REPORT-STATUS.                                
005000*****************************************************************         
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  GRW-PARM-FILE                                                        
005400     RECORDING MODE IS F.                                                 
005500 01  GRW-PARM-RECORD.                                                     
005600     05  GRW-TODAY-DATE           PIC 9(08).                              
005700     05  GRW-WINDOW-DAYS          PIC 9(05).                              
005800     05  FILLER                   PIC X(07).                              
005900 01  GRW-PARM-RECORD-X REDEFINES GRW-PARM-RECORD                          
006000                                 PIC X(20).                               
006100 FD  CUSTOMER-FILE-IN                                                     
006200     RECORDING MODE IS F.                                                 
006300 COPY CUSREC.                                                             
006400 FD  GRW-REPORT-FILE                                                      
006500     RECORDING MODE IS F.                                                 
006600 01  GRW-REPORT-RECORD            PIC X(80).                              
006700*****************************************************************         
006800 WORKING-STORAGE SECTION.                                                 
006900*****************************************************************         
007000 01  WS-TODAY-DATE                PIC 9(08) VALUE 0.                      
007100 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.                             
007200     05  GRW-TODAY-CCYY           PIC 9(04).                              
007300     05  GRW-TODAY-MM             PIC 9(02).                              
007400     05  GRW-TODAY-DD             PIC 9(02).                              
007500*                                                                         
007600 01  WS-FIELDS.                                                           
007700     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.                 
007800     05  WS-CUSIN-STATUS          PIC X(02) VALUE SPACES.                 
007900     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
008000     05  WS-CUSIN-EOF             PIC X(01) VALUE 'N'.                    
008100         88  CUSIN-EOF                VALUE 'Y'.                          
008200     05  WS-MONTH-FOUND-SW        PIC X(01) VALUE 'N'.                    
008300         88  MONTH-FOUND              VALUE 'Y'.                          
008400*                                                                         
008500 01  WORK-VARIABLES.                                                      
008600     05  WS-SUB                   PIC 9(5)  COMP VALUE 0.                 
008700     05  WS-TODAY-ORDINAL         PIC 9(09) COMP VALUE 0.                 
008800     05  WS-CUTOFF-ORDINAL        PIC 9(09) COMP VALUE 0.                 
008900     05  WS-CUST-ORDINAL          PIC 9(09) COMP VALUE 0.                 
009000     05  WS-MONTH-KEY             PIC X(07).                              
009100*                                                                         
009200 01  REPORT-TOTALS.                                                       
009300     05  TOTAL-CUSTOMERS          PIC 9(7)  COMP VALUE 0.                 
009400     05  TOTAL-MEMBERS            PIC 9(7)  COMP VALUE 0.                 
009500     05  TOTAL-NEW-IN-WINDOW      PIC 9(7)  COMP VALUE 0.                 
009600     05  CONVERSION-RATE          PIC S9(3)V99 COMP-3 VALUE +0.           
009700*                                                                         
009800 01  GROWTH-TABLE.                                                        
009900     05  GRW-TABLE-COUNT          PIC 9(5) COMP VALUE 0.                  
010000     05  GRW-TABLE-ENTRY OCCURS 600 TIMES                                 
010100             INDEXED BY GRW-IX.                                           
010200         10  GRW-MONTH-KEY            PIC X(07).                          
010300         10  GRW-MONTH-COUNT          PIC 9(07) COMP.                     
010400*                                                                         
010500 01  RPT-HEADER1.                                                         
010600     05  FILLER PIC X(30) VALUE                                           
010700             'CUSTOMER GROWTH ANALYSIS'.                                  
010800     05  FILLER                   PIC X(50) VALUE SPACES.                 
010900 01  RPT-SECTION-HEADING.                                                 
011000     05  RPT-SEC-TEXT             PIC X(40).                              
011100     05  FILLER                   PIC X(40) VALUE SPACES.                 
011200 01  RPT-MONTH-DETAIL.                                                    
011300     05  FILLER                   PIC X(02) VALUE SPACES.                 
011400     05  RPT-M-KEY                PIC X(07).                              
011500     05  FILLER                   PIC X(05) VALUE SPACES.                 
011600     05  RPT-M-COUNT              PIC Z(6)9.                              
011700     05  FILLER                   PIC X(59) VALUE SPACES.                 
011800 01  RPT-STATS-DETAIL.                                                    
011900     05  RPT-LABEL                PIC X(28).                              
012000     05  RPT-COUNT                PIC Z(6)9.                              
012100     05  FILLER                   PIC X(45) VALUE SPACES.                 
012200 01  RPT-RATE-DETAIL.                                                     
012300     05  RPT-RATE-LABEL           PIC X(28).                              
012400     05  RPT-RATE-VALUE           PIC ZZ9.99.                             
012500     05  FILLER                   PIC X(01) VALUE '%'.                    
012600     05  FILLER                   PIC X(44) VALUE SPACES.                 
012700*                                                                         
012800 01  ABEND-TEST-AREA              PIC X(02).                              
012900 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
013000                               PIC S9(3) COMP-3.                          
013100*****************************************************************         
013200 PROCEDURE DIVISION.                                                      
013300*****************************************************************         
013400 000-MAIN.                                                                
013500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
013600     PERFORM 050-DERIVE-ORDINALS THRU 050-EXIT.                           
013700     PERFORM 710-READ-CUSTOMER THRU 710-EXIT.                             
013800     PERFORM 100-PROCESS-ONE-CUSTOMER THRU 100-EXIT                       
013900             UNTIL CUSIN-EOF.                                             
014000     PERFORM 300-COMPUTE-CONVERSION-RATE THRU 300-EXIT.                   
014100     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                              
014200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
014300     GOBACK.                                                              
014400*                                                                         
014500 050-DERIVE-ORDINALS.                                                     
014600     COMPUTE WS-TODAY-ORDINAL =                                           
014700             (GRW-TODAY-CCYY * 360) + (GRW-TODAY-MM * 30)                 
014800                     + GRW-TODAY-DD.                                      
014900     COMPUTE WS-CUTOFF-ORDINAL =                                          
015000             WS-TODAY-ORDINAL - GRW-WINDOW-DAYS.                          
015100 050-EXIT.                                                                
015200     EXIT.                                                                
015300*                                                                         
015400 100-PROCESS-ONE-CUSTOMER.                                                
015500     ADD 1 TO TOTAL-CUSTOMERS.                                            
015600     IF CUS-IS-MEMBER                                                     
015700         ADD 1 TO TOTAL-MEMBERS                                           
015800     END-IF.                                                              
015900     PERFORM 150-ACCUM-GROWTH THRU 150-EXIT.                              
016000     COMPUTE WS-CUST-ORDINAL =                                            
016100             (CUS-CREAT-CCYY * 360) + (CUS-CREAT-MM * 30)                 
016200                     + CUS-CREAT-DD.                                      
016300     IF WS-CUST-ORDINAL > WS-CUTOFF-ORDINAL                               
016400         ADD 1 TO TOTAL-NEW-IN-WINDOW                                     
016500     END-IF.                                                              
016600     PERFORM 710-READ-CUSTOMER THRU 710-EXIT.                             
016700 100-EXIT.                                                                
016800     EXIT.                                                                
016900*                                                                         
017000 150-ACCUM-GROWTH.                                                        
017100     STRING CUS-CREAT-CCYY '-' CUS-CREAT-MM                               
017200             DELIMITED BY SIZE INTO WS-MONTH-KEY.                         
017300     MOVE 'N' TO WS-MONTH-FOUND-SW.                                       
017400     PERFORM 160-SCAN-ONE-MONTH THRU 160-EXIT                             
017500             VARYING GRW-IX FROM 1 BY 1                                   
017600             UNTIL GRW-IX > GRW-TABLE-COUNT                               
017700                OR MONTH-FOUND.                                           
017800     IF NOT MONTH-FOUND                                                   
017900         ADD 1 TO GRW-TABLE-COUNT                                         
018000         MOVE WS-MONTH-KEY TO GRW-MONTH-KEY (GRW-TABLE-COUNT)             
018100         MOVE 1 TO GRW-MONTH-COUNT (GRW-TABLE-COUNT)                      
018200     END-IF.                                                              
018300 150-EXIT.                                                                
018400     EXIT.                                                                
018500*                                                                         
018600 160-SCAN-ONE-MONTH.                                                      
018700     IF GRW-MONTH-KEY (GRW-IX) = WS-MONTH-KEY                             
018800         MOVE 'Y' TO WS-MONTH-FOUND-SW                                    
018900         ADD 1 TO GRW-MONTH-COUNT (GRW-IX)                                
019000     END-IF.                                                              
019100 160-EXIT.                                                                
019200     EXIT.                                                                
019300*                                                                         
019400 300-COMPUTE-CONVERSION-RATE.                                             
019500     IF TOTAL-CUSTOMERS = 0                                               
019600         MOVE 0 TO CONVERSION-RATE                                        
019700     ELSE                                                                 
019800         COMPUTE CONVERSION-RATE ROUNDED =                                
019900                 (TOTAL-MEMBERS / TOTAL-CUSTOMERS) * 100                  
020000     END-IF.                                                              
020100 300-EXIT.                                                                
020200     EXIT.                                                                
020300*                                                                         
020400 500-PRINT-REPORT.                                                        
020500     WRITE GRW-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
020600     MOVE 'GROWTH BY MONTH' TO RPT-SEC-TEXT.                              
020700     WRITE GRW-REPORT-RECORD FROM RPT-SECTION-HEADING AFTER 2.            
020800     PERFORM 510-PRINT-ONE-MONTH THRU 510-EXIT                            
020900             VARYING WS-SUB FROM 1 BY 1                                   
021000             UNTIL WS-SUB > GRW-TABLE-COUNT.                              
021100     MOVE 'TOTAL CUSTOMERS' TO RPT-LABEL.                                 
021200     MOVE TOTAL-CUSTOMERS  TO RPT-COUNT.                                  
021300     WRITE GRW-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
021400     MOVE 'NEW CUSTOMERS IN WINDOW' TO RPT-LABEL.                         
021500     MOVE TOTAL-NEW-IN-WINDOW       TO RPT-COUNT.                         
021600     WRITE GRW-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
021700     MOVE 'MEMBERSHIP CONVERSION RATE' TO RPT-RATE-LABEL.                 
021800     MOVE CONVERSION-RATE               TO RPT-RATE-VALUE.                
021900     WRITE GRW-REPORT-RECORD FROM RPT-RATE-DETAIL AFTER 1.                
022000 500-EXIT.                                                                
022100     EXIT.                                                                
022200*                                                                         
022300 510-PRINT-ONE-MONTH.                                                     
022400     MOVE GRW-MONTH-KEY (WS-SUB)   TO RPT-M-KEY.                          
022500     MOVE GRW-MONTH-COUNT (WS-SUB) TO RPT-M-COUNT.                        
022600     WRITE GRW-REPORT-RECORD FROM RPT-MONTH-DETAIL AFTER 1.               
022700 510-EXIT.                                                                
022800     EXIT.                                                                
022900*                                                                         
023000 700-OPEN-FILES.                                                          
023100     OPEN INPUT  GRW-PARM-FILE                                            
023200                 CUSTOMER-FILE-IN                                         
023300          OUTPUT GRW-REPORT-FILE.                                         
023400     IF WS-PARM-STATUS NOT = '00'                                         
023500         DISPLAY 'CUSGRW01 - ERROR OPENING PARAMETER FILE '               
023600                 WS-PARM-STATUS                                           
023700         MOVE 16 TO RETURN-CODE                                           
023800     ELSE                                                                 
023900         READ GRW-PARM-FILE                                               
024000             AT END                                                       
024100                 DISPLAY 'CUSGRW01 - PARAMETER FILE EMPTY'                
024200                 MOVE 16 TO RETURN-CODE                                   
024300             NOT AT END                                                   
024400                 MOVE GRW-TODAY-DATE TO WS-TODAY-DATE                     
024500         END-READ                                                         
024600     END-IF.                                                              
024700 700-EXIT.                                                                
024800     EXIT.                                                                
024900*                                                                         
025000 710-READ-CUSTOMER.                                                       
025100     READ CUSTOMER-FILE-IN                                                
025200         AT END MOVE 'Y' TO WS-CUSIN-EOF                                  
025300     END-READ.                                                            
025400 710-EXIT.                                                                
025500     EXIT.                                                                
025600*                                                                         
025700 790-CLOSE-FILES.                                                         
025800     CLOSE GRW-PARM-FILE                                                  
025900           CUSTOMER-FILE-IN                                               
026000           GRW-REPORT-FILE.                                               
026100 790-EXIT.                                                                
026200     EXIT.                                                                
