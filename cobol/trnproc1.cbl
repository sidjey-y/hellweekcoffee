000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  TRNPROC1.                                                   
000700 AUTHOR.  D L HARTE.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  06/01/2005.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* TRNPROC1 SETTLES POS TRANSACTIONS ONTO THE THREE-FILE                   
001400* TRANSACTION / TRANSACTION-ITEM / TRANSACTION-ITEM-CUST MASTER           
001500* SET.  THE SETTLEMENT EXTRACT CARRIES ONE HEADER ROW (TYPE 'H')          
001600* FOLLOWED BY ITS ITEM ROWS (TYPE 'I') AND ANY CUSTOMIZATION ROWS         
001700* (TYPE 'C') FOR THOSE ITEMS -- ALL THREE RECORD SHAPES SHARE ONE         
001800* FD, PICKED APART BY TRX-REC-TYPE.  TRN-TOTAL-AMOUNT IS NEVER            
001900* TAKEN FROM THE EXTRACT; IT IS ACCUMULATED HERE AS EACH ITEM ROW         
002000* FOR THE TRANSACTION IS READ.  A TYPE 'S' ROW IS A STANDALONE            
002100* STATUS CHANGE FOR AN EXISTING TRANSACTION -- NO OTHER ROWS              
002200* FOLLOW IT.  ALL THREE MASTERS ARE LOADED WHOLE INTO WORKING             
002300* STORAGE AND REWRITTEN IN FULL AT END OF RUN, AS USUAL FOR THIS          
002400* SHOP.  AFTER SETTLEMENT, A SEPARATE QUERY REQUEST FILE IS READ          
002500* AND ANSWERED AGAINST THE FRESHLY UPDATED TRANSACTION TABLE.             
002600*-----------------------------------------------------------------        
002700* CHANGE ACTIVITY                                                         
002800* 20050601 DLH  INITIAL WRITE-UP FOR POS SETTLEMENT (TKT 5502)            
002900* 20060118 DLH  Y2K-STYLE DATE REVIEW - DATES ARRIVE CCYYMMDD             
003000*               FROM THE EXTRACT, NO CENTURY DERIVATION NEEDED            
003100*               HERE (TKT 5540)                                           
003200* 20080919 RBW  TRN-PAYMENT-METHOD AND TRN-TIME CARRIED THROUGH           
003300*               FOR THE NEW DAILY SALES REPORT (TKT 5790)                 
003400* 20100406 DLH  QUERY REQUEST PASS ADDED SO BRANCH MANAGERS COULD         
003500*               ASK FOR A DATE-RANGE OR MEMBERSHIP EXTRACT W/O A          
003600*               PROGRAMMER (TKT 5999)                                     
003700* 20130812 RBW  TABLE SIZES RAISED (TRAN 10000-20000, ITEM/CUST           
003800*               25000-50000) (TKT 6210)                                   
003900* 20160408 DLH  200-ADD-HEADER WAS TACKING THE NEW HEADER ONTO THE        
004000*               TRN TABLE END INSTEAD OF HONORING ITS ASCENDING           
004100*               KEY -- A STATUS CHANGE FOR AN EARLIER-KEYED               
004200*               TRANSACTION IN THE SAME RUN COULD SEARCH ALL RIGHT        
004300*               PAST IT.  HEADER ADD NOW GOES THROUGH A SORTED            
004400*               INSERT (TKT 6345)                                         
004500*****************************************************************         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-370.                                               
004900 OBJECT-COMPUTER.  IBM-370.                                               
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT TRN-FILE-IN      ASSIGN TO TRNMSTIN                           
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-TRNIN-STATUS.                                 
005700     SELECT TRN-FILE-OUT     ASSIGN TO TRNMSTOT                           
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-TRNOUT-STATUS.                                
006000     SELECT TIM-FILE-IN      ASSIGN TO TIMMSTIN                           
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS  IS WS-TIMIN-STATUS.                                 
006300     SELECT TIM-FILE-OUT     ASSIGN TO TIMMSTOT                           
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS  IS WS-TIMOUT-STATUS.                                
006600     SELECT TIC-FILE-IN      ASSIGN TO TICMSTIN                           
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS  IS WS-TICIN-STATUS.                                 
006900     SELECT TIC-FILE-OUT     ASSIGN TO TICMSTOT                           
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS  IS WS-TICOUT-STATUS.                                
007200     SELECT TRN-EXTRACT-FILE ASSIGN TO TRNEXTR                            
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS  IS WS-EXTRACT-STATUS.                               
007500     SELECT QRY-REQUEST-FILE ASSIGN TO TRNQUERY                           
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS  IS WS-QUERY-STATUS.                                 
007800     SELECT TRN-REPORT-FILE  ASSIGN TO TRNRPT                             
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS  IS WS-REPORT-STATUS.                                
008100*****************************************************************         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400 FD  TRN-FILE-IN                                                          
008500     RECORDING MODE IS F.                                                 
008600 COPY TRNREC.                                                             
008700 FD  TRN-FILE-OUT                                                         
008800     RECORDING MODE IS F.                                                 
008900 01  TRN-OUT-RECORD               PIC X(95).                              
009000 FD  TIM-FILE-IN                                                          
009100     RECORDING MODE IS F.                                                 
009200 COPY TIMREC.                                                             
009300 FD  TIM-FILE-OUT                                                         
009400     RECORDING MODE IS F.                                                 
009500 01  TIM-OUT-RECORD               PIC X(125).                             
009600 FD  TIC-FILE-IN                                                          
009700     RECORDING MODE IS F.                                                 
009800 COPY TICREC.                                                             
009900 FD  TIC-FILE-OUT                                                         
010000     RECORDING MODE IS F.                                                 
010100 01  TIC-OUT-RECORD               PIC X(120).                             
010200 FD  TRN-EXTRACT-FILE                                                     
010300     RECORDING MODE IS F.                                                 
010400 01  TRN-EXTRACT-RECORD.                                                  
010500     05  TRX-REC-TYPE             PIC X(01).                              
010600         88  TRX-IS-HEADER            VALUE 'H'.                          
010700         88  TRX-IS-ITEM              VALUE 'I'.                          
010800         88  TRX-IS-CUST              VALUE 'C'.                          
010900         88  TRX-IS-STATUS            VALUE 'S'.                          
011000     05  TRX-TRANSACTION-ID       PIC X(36).                              
011100     05  TRX-MEMBERSHIP-ID        PIC X(12).                              
011200     05  TRX-IS-GUEST             PIC X(01).                              
011300     05  TRX-DATE                 PIC 9(08).                              
011400     05  TRX-TIME                 PIC 9(06).                              
011500     05  TRX-STATUS               PIC X(09).                              
011600     05  TRX-PAYMENT-METHOD       PIC X(10).                              
011700     05  TRX-ITEM-CODE            PIC X(36).                              
011800     05  TRX-ITEM-NAME            PIC X(30).                              
011900     05  TRX-QUANTITY             PIC 9(04).                              
012000     05  TRX-SIZE                 PIC X(10).                              
012100     05  TRX-ITEM-PRICE           PIC S9(5)V99 COMP-3.                    
012200     05  TRX-TOTAL-PRICE          PIC S9(7)V99 COMP-3.                    
012300     05  TRX-CUST-CODE            PIC X(12).                              
012400     05  TRX-OPTION-NAME          PIC X(30).                              
012500     05  TRX-OPTION-PRICE         PIC S9(5)V99 COMP-3.                    
012600 01  TRN-EXTRACT-RECORD-X REDEFINES TRN-EXTRACT-RECORD                    
012700                                 PIC X(222).                              
012800 FD  QRY-REQUEST-FILE                                                     
012900     RECORDING MODE IS F.                                                 
013000 01  QRY-REQUEST-RECORD.                                                  
013100     05  QRY-TYPE                 PIC X(01).                              
013200         88  QRY-IS-DATE-RANGE        VALUE 'D'.                          
013300         88  QRY-IS-MEMBERSHIP        VALUE 'M'.                          
013400     05  QRY-DATE-FROM             PIC 9(08).                             
013500     05  QRY-DATE-TO               PIC 9(08).                             
013600     05  QRY-MEMBERSHIP-ID         PIC X(12).                             
013700     05  FILLER                    PIC X(09).                             
013800 01  QRY-REQUEST-RECORD-X REDEFINES QRY-REQUEST-RECORD                    
013900                                 PIC X(38).                               
014000 FD  TRN-REPORT-FILE                                                      
014100     RECORDING MODE IS F.                                                 
014200 01  TRN-REPORT-RECORD            PIC X(80).                              
014300*****************************************************************         
014400 WORKING-STORAGE SECTION.                                                 
014500*****************************************************************         
014600 01  SYSTEM-DATE-AND-TIME.                                                
014700     05  CURRENT-DATE.                                                    
014800         10  CURRENT-YEAR            PIC 9(2).                            
014900         10  CURRENT-MONTH           PIC 9(2).                            
015000         10  CURRENT-DAY             PIC 9(2).                            
015100*                                                                         
015200 01  WS-FIELDS.                                                           
015300     05  WS-TRNIN-STATUS          PIC X(02) VALUE SPACES.                 
015400     05  WS-TRNOUT-STATUS         PIC X(02) VALUE SPACES.                 
015500     05  WS-TIMIN-STATUS          PIC X(02) VALUE SPACES.                 
015600     05  WS-TIMOUT-STATUS         PIC X(02) VALUE SPACES.                 
015700     05  WS-TICIN-STATUS          PIC X(02) VALUE SPACES.                 
015800     05  WS-TICOUT-STATUS         PIC X(02) VALUE SPACES.                 
015900     05  WS-EXTRACT-STATUS        PIC X(02) VALUE SPACES.                 
016000     05  WS-QUERY-STATUS          PIC X(02) VALUE SPACES.                 
016100     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
016200     05  WS-TRNIN-EOF             PIC X(01) VALUE 'N'.                    
016300         88  TRNIN-EOF                VALUE 'Y'.                          
016400     05  WS-TIMIN-EOF             PIC X(01) VALUE 'N'.                    
016500         88  TIMIN-EOF                VALUE 'Y'.                          
016600     05  WS-TICIN-EOF             PIC X(01) VALUE 'N'.                    
016700         88  TICIN-EOF                VALUE 'Y'.                          
016800     05  WS-EXTRACT-EOF           PIC X(01) VALUE 'N'.                    
016900         88  EXTRACT-EOF              VALUE 'Y'.                          
017000     05  WS-QUERY-EOF             PIC X(01) VALUE 'N'.                    
017100         88  QUERY-EOF                VALUE 'Y'.                          
017200     05  WS-ROW-FOUND-SW          PIC X(01) VALUE 'N'.                    
017300         88  ROW-FOUND                VALUE 'Y'.                          
017400*                                                                         
017500 01  WORK-VARIABLES.                                                      
017600     05  WS-SUB                   PIC 9(5)  COMP VALUE 0.                 
017700     05  WS-CURR-TRN-SUB          PIC 9(5)  COMP VALUE 0.                 
017800     05  WS-MATCH-COUNT           PIC 9(7)  COMP VALUE 0.                 
017900     05  WS-INS-SUB               PIC 9(5)  COMP VALUE 0.                 
018000     05  WS-SHIFT-SUB             PIC 9(5)  COMP VALUE 0.                 
018100*                                                                         
018200 01  REPORT-TOTALS.                                                       
018300     05  NUM-EXTRACT-RECS         PIC S9(7) COMP-3 VALUE +0.              
018400     05  NUM-HEADERS-ADDED        PIC S9(7) COMP-3 VALUE +0.              
018500     05  NUM-ITEMS-ADDED          PIC S9(7) COMP-3 VALUE +0.              
018600     05  NUM-CUST-ADDED           PIC S9(7) COMP-3 VALUE +0.              
018700     05  NUM-STATUS-UPDATED       PIC S9(7) COMP-3 VALUE +0.              
018800     05  NUM-EXTRACT-REJECTED     PIC S9(7) COMP-3 VALUE +0.              
018900*                                                                         
019000 01  TRN-MASTER-TABLE.                                                    
019100     05  TRN-TABLE-COUNT          PIC 9(7) COMP VALUE 0.                  
019200     05  TRN-TABLE-ENTRY OCCURS 20000 TIMES                               
019300             ASCENDING KEY IS CTE-TRN-ID                                  
019400             INDEXED BY TRN-IX.                                           
019500         10  CTE-TRN-ID               PIC X(36).                          
019600         10  CTE-MEMBERSHIP-ID        PIC X(12).                          
019700         10  CTE-IS-GUEST             PIC X(01).                          
019800         10  CTE-DATE                 PIC 9(08).                          
019900         10  CTE-TIME                 PIC 9(06).                          
020000         10  CTE-TOTAL-AMOUNT         PIC S9(7)V99 COMP-3.                
020100         10  CTE-STATUS               PIC X(09).                          
020200         10  CTE-PAYMENT-METHOD       PIC X(10).                          
020300*                                                                         
020400 01  TIM-MASTER-TABLE.                                                    
020500     05  TIM-TABLE-COUNT          PIC 9(7) COMP VALUE 0.                  
020600     05  TIM-TABLE-ENTRY OCCURS 50000 TIMES                               
020700             INDEXED BY TIM-IX.                                           
020800         10  CTE-TI-TRN-ID            PIC X(36).                          
020900         10  CTE-TI-ITEM-CODE         PIC X(36).                          
021000         10  CTE-TI-ITEM-NAME         PIC X(30).                          
021100         10  CTE-TI-QUANTITY          PIC 9(04).                          
021200         10  CTE-TI-SIZE              PIC X(10).                          
021300         10  CTE-TI-ITEM-PRICE        PIC S9(5)V99 COMP-3.                
021400         10  CTE-TI-TOTAL-PRICE       PIC S9(7)V99 COMP-3.                
021500*                                                                         
021600 01  TIC-MASTER-TABLE.                                                    
021700     05  TIC-TABLE-COUNT          PIC 9(7) COMP VALUE 0.                  
021800     05  TIC-TABLE-ENTRY OCCURS 50000 TIMES                               
021900             INDEXED BY TIC-IX.                                           
022000         10  CTE-TIC-TRN-ID           PIC X(36).                          
022100         10  CTE-TIC-ITEM-CODE        PIC X(36).                          
022200         10  CTE-TIC-CUST-CODE        PIC X(12).                          
022300         10  CTE-TIC-OPTION-NAME      PIC X(30).                          
022400         10  CTE-TIC-OPTION-PRICE     PIC S9(5)V99 COMP-3.                
022500*                                                                         
022600 01  RPT-HEADER1.                                                         
022700     05  FILLER PIC X(30) VALUE 'TRANSACTION SETTLEMENT REPORT'.          
022800     05  FILLER PIC X(10) VALUE SPACES.                                   
022900     05  FILLER PIC X(06) VALUE 'DATE: '.                                 
023000     05  RPT-MM                   PIC 99.                                 
023100     05  FILLER                   PIC X VALUE '/'.                        
023200     05  RPT-DD                   PIC 99.                                 
023300     05  FILLER                   PIC X VALUE '/'.                        
023400     05  RPT-YY                   PIC 99.                                 
023500     05  FILLER PIC X(26) VALUE SPACES.                                   
023600 01  RPT-STATS-DETAIL.                                                    
023700     05  RPT-LABEL                PIC X(24).                              
023800     05  RPT-COUNT                PIC ZZ,ZZZ,ZZ9.                         
023900     05  FILLER                   PIC X(49) VALUE SPACES.                 
024000 01  RPT-QUERY-HEADING.                                                   
024100     05  FILLER                   PIC X(20) VALUE                         
024200             'TRANSACTION QUERY - '.                                      
024300     05  RPT-Q-TYPE                PIC X(14).                             
024400     05  FILLER                   PIC X(46) VALUE SPACES.                 
024500 01  RPT-QUERY-DETAIL.                                                    
024600     05  RPT-Q-TRN-ID              PIC X(36).                             
024700     05  FILLER                    PIC X(02) VALUE SPACES.                
024800     05  RPT-Q-DATE                PIC 9(08).                             
024900     05  FILLER                    PIC X(02) VALUE SPACES.                
025000     05  RPT-Q-STATUS              PIC X(09).                             
025100     05  FILLER                    PIC X(02) VALUE SPACES.                
025200     05  RPT-Q-AMOUNT              PIC ZZZ,ZZ9.99.                        
025300     05  FILLER                    PIC X(09) VALUE SPACES.                
025400 01  RPT-QUERY-COUNT.                                                     
025500     05  FILLER                    PIC X(18) VALUE                        
025600             'ROWS MATCHED -    '.                                        
025700     05  RPT-Q-COUNT               PIC ZZ,ZZ9.                            
025800     05  FILLER                    PIC X(56) VALUE SPACES.                
025900*                                                                         
026000 01  ABEND-TEST-AREA              PIC X(02).                              
026100 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
026200                               PIC S9(3) COMP-3.                          
026300*****************************************************************         
026400 PROCEDURE DIVISION.                                                      
026500*****************************************************************         
026600 000-MAIN.                                                                
026700     ACCEPT CURRENT-DATE FROM DATE.                                       
026800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
026900     PERFORM 710-LOAD-TRN-TABLE THRU 710-EXIT.                            
027000     PERFORM 715-LOAD-TIM-TABLE THRU 715-EXIT.                            
027100     PERFORM 720-LOAD-TIC-TABLE THRU 720-EXIT.                            
027200     PERFORM 740-READ-TRN-EXTRACT THRU 740-EXIT.                          
027300     PERFORM 100-PROCESS-EXTRACT THRU 100-EXIT                            
027400             UNTIL EXTRACT-EOF.                                           
027500     PERFORM 800-WRITE-TRN-TABLE THRU 800-EXIT.                           
027600     PERFORM 805-WRITE-TIM-TABLE THRU 805-EXIT.                           
027700     PERFORM 810-WRITE-TIC-TABLE THRU 810-EXIT.                           
027800     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
027900     PERFORM 745-READ-QRY-REQUEST THRU 745-EXIT.                          
028000     PERFORM 900-RUN-ONE-QUERY THRU 900-EXIT                              
028100             UNTIL QUERY-EOF.                                             
028200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
028300     GOBACK.                                                              
028400*                                                                         
028500 100-PROCESS-EXTRACT.                                                     
028600     ADD 1 TO NUM-EXTRACT-RECS.                                           
028700     EVALUATE TRUE                                                        
028800         WHEN TRX-IS-HEADER                                               
028900             PERFORM 200-ADD-HEADER THRU 200-EXIT                         
029000         WHEN TRX-IS-ITEM                                                 
029100             PERFORM 210-ADD-ITEM THRU 210-EXIT                           
029200         WHEN TRX-IS-CUST                                                 
029300             PERFORM 220-ADD-CUST THRU 220-EXIT                           
029400         WHEN TRX-IS-STATUS                                               
029500             PERFORM 300-UPDATE-STATUS THRU 300-EXIT                      
029600         WHEN OTHER                                                       
029700             ADD 1 TO NUM-EXTRACT-REJECTED                                
029800     END-EVALUATE.                                                        
029900     PERFORM 740-READ-TRN-EXTRACT THRU 740-EXIT.                          
030000 100-EXIT.                                                                
030100     EXIT.                                                                
030200*                                                                         
030300 200-ADD-HEADER.                                                          
030400     MOVE TRN-TABLE-COUNT TO WS-INS-SUB.                                  
030500     ADD 1 TO WS-INS-SUB.                                                 
030600     PERFORM 271-FIND-TRN-SLOT THRU 271-EXIT                              
030700             VARYING WS-SUB FROM 1 BY 1                                   
030800             UNTIL WS-SUB > TRN-TABLE-COUNT.                              
030900     PERFORM 272-SHIFT-TRN-UP THRU 272-EXIT                               
031000             VARYING WS-SHIFT-SUB FROM TRN-TABLE-COUNT BY -1              
031100             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
031200     MOVE WS-INS-SUB TO WS-CURR-TRN-SUB.                                  
031300     MOVE TRX-TRANSACTION-ID                                              
031400             TO CTE-TRN-ID (WS-CURR-TRN-SUB).                             
031500     MOVE TRX-MEMBERSHIP-ID                                               
031600             TO CTE-MEMBERSHIP-ID (WS-CURR-TRN-SUB).                      
031700     MOVE TRX-IS-GUEST TO CTE-IS-GUEST (WS-CURR-TRN-SUB).                 
031800     MOVE TRX-DATE     TO CTE-DATE (WS-CURR-TRN-SUB).                     
031900     MOVE TRX-TIME     TO CTE-TIME (WS-CURR-TRN-SUB).                     
032000     MOVE TRX-STATUS   TO CTE-STATUS (WS-CURR-TRN-SUB).                   
032100     MOVE TRX-PAYMENT-METHOD                                              
032200             TO CTE-PAYMENT-METHOD (WS-CURR-TRN-SUB).                     
032300     MOVE 0 TO CTE-TOTAL-AMOUNT (WS-CURR-TRN-SUB).                        
032400     ADD 1 TO TRN-TABLE-COUNT.                                            
032500     ADD 1 TO NUM-HEADERS-ADDED.                                          
032600 200-EXIT.                                                                
032700     EXIT.                                                                
032800*                                                                         
032900* TRN-TABLE-ENTRY CARRIES ASCENDING KEY IS CTE-TRN-ID AND IS              
033000* SEARCH ALL'D BY 300-UPDATE-STATUS AND BY THE QUERY PASS BELOW --        
033100* A NEW HEADER MUST LAND IN ITS CORRECT SLOT, NOT BE TACKED ON THE        
033200* END, OR A STATUS CHANGE LATER IN THE SAME RUN CAN MISS IT.              
033300 271-FIND-TRN-SLOT.                                                       
033400     IF CTE-TRN-ID (WS-SUB) > TRX-TRANSACTION-ID                          
033500         AND WS-SUB < WS-INS-SUB                                          
033600         MOVE WS-SUB TO WS-INS-SUB                                        
033700     END-IF.                                                              
033800 271-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100 272-SHIFT-TRN-UP.                                                        
034200     MOVE TRN-TABLE-ENTRY (WS-SHIFT-SUB)                                  
034300             TO TRN-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
034400 272-EXIT.                                                                
034500     EXIT.                                                                
034600*                                                                         
034700 210-ADD-ITEM.                                                            
034800     ADD 1 TO TIM-TABLE-COUNT.                                            
034900     MOVE TRX-TRANSACTION-ID                                              
035000             TO CTE-TI-TRN-ID (TIM-TABLE-COUNT).                          
035100     MOVE TRX-ITEM-CODE                                                   
035200             TO CTE-TI-ITEM-CODE (TIM-TABLE-COUNT).                       
035300     MOVE TRX-ITEM-NAME                                                   
035400             TO CTE-TI-ITEM-NAME (TIM-TABLE-COUNT).                       
035500     MOVE TRX-QUANTITY                                                    
035600             TO CTE-TI-QUANTITY (TIM-TABLE-COUNT).                        
035700     MOVE TRX-SIZE TO CTE-TI-SIZE (TIM-TABLE-COUNT).                      
035800     MOVE TRX-ITEM-PRICE                                                  
035900             TO CTE-TI-ITEM-PRICE (TIM-TABLE-COUNT).                      
036000     MOVE TRX-TOTAL-PRICE                                                 
036100             TO CTE-TI-TOTAL-PRICE (TIM-TABLE-COUNT).                     
036200     IF WS-CURR-TRN-SUB NOT = 0                                           
036300         ADD TRX-TOTAL-PRICE                                              
036400                 TO CTE-TOTAL-AMOUNT (WS-CURR-TRN-SUB)                    
036500     END-IF.                                                              
036600     ADD 1 TO NUM-ITEMS-ADDED.                                            
036700 210-EXIT.                                                                
036800     EXIT.                                                                
036900*                                                                         
037000 220-ADD-CUST.                                                            
037100     ADD 1 TO TIC-TABLE-COUNT.                                            
037200     MOVE TRX-TRANSACTION-ID                                              
037300             TO CTE-TIC-TRN-ID (TIC-TABLE-COUNT).                         
037400     MOVE TRX-ITEM-CODE                                                   
037500             TO CTE-TIC-ITEM-CODE (TIC-TABLE-COUNT).                      
037600     MOVE TRX-CUST-CODE                                                   
037700             TO CTE-TIC-CUST-CODE (TIC-TABLE-COUNT).                      
037800     MOVE TRX-OPTION-NAME                                                 
037900             TO CTE-TIC-OPTION-NAME (TIC-TABLE-COUNT).                    
038000     MOVE TRX-OPTION-PRICE                                                
038100             TO CTE-TIC-OPTION-PRICE (TIC-TABLE-COUNT).                   
038200     ADD 1 TO NUM-CUST-ADDED.                                             
038300 220-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 300-UPDATE-STATUS.                                                       
038700     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
038800     SEARCH ALL TRN-TABLE-ENTRY                                           
038900         AT END NEXT SENTENCE                                             
039000         WHEN CTE-TRN-ID (TRN-IX) = TRX-TRANSACTION-ID                    
039100             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
039200             MOVE TRX-STATUS TO CTE-STATUS (TRN-IX)                       
039300     END-SEARCH.                                                          
039400     IF ROW-FOUND                                                         
039500         ADD 1 TO NUM-STATUS-UPDATED                                      
039600     ELSE                                                                 
039700         ADD 1 TO NUM-EXTRACT-REJECTED                                    
039800     END-IF.                                                              
039900 300-EXIT.                                                                
040000     EXIT.                                                                
040100*                                                                         
040200 700-OPEN-FILES.                                                          
040300     OPEN INPUT  TRN-FILE-IN                                              
040400                 TIM-FILE-IN                                              
040500                 TIC-FILE-IN                                              
040600                 TRN-EXTRACT-FILE                                         
040700                 QRY-REQUEST-FILE                                         
040800          OUTPUT TRN-FILE-OUT                                             
040900                 TIM-FILE-OUT                                             
041000                 TIC-FILE-OUT                                             
041100                 TRN-REPORT-FILE.                                         
041200     IF WS-TRNIN-STATUS NOT = '00'                                        
041300         DISPLAY 'TRNPROC1 - ERROR OPENING TRAN MASTER '                  
041400                 WS-TRNIN-STATUS                                          
041500         MOVE 16 TO RETURN-CODE                                           
041600         MOVE 'Y' TO WS-EXTRACT-EOF                                       
041700         MOVE 'Y' TO WS-QUERY-EOF                                         
041800     END-IF.                                                              
041900 700-EXIT.                                                                
042000     EXIT.                                                                
042100*                                                                         
042200 710-LOAD-TRN-TABLE.                                                      
042300     IF WS-TRNIN-STATUS = '00'                                            
042400         PERFORM 711-READ-TRN-MASTER THRU 711-EXIT                        
042500         PERFORM 712-LOAD-ONE-TRN THRU 712-EXIT                           
042600                 UNTIL TRNIN-EOF                                          
042700     END-IF.                                                              
042800 710-EXIT.                                                                
042900     EXIT.                                                                
043000*                                                                         
043100 711-READ-TRN-MASTER.                                                     
043200     READ TRN-FILE-IN                                                     
043300         AT END MOVE 'Y' TO WS-TRNIN-EOF                                  
043400     END-READ.                                                            
043500 711-EXIT.                                                                
043600     EXIT.                                                                
043700*                                                                         
043800 712-LOAD-ONE-TRN.                                                        
043900     ADD 1 TO TRN-TABLE-COUNT.                                            
044000     MOVE TRN-ID             TO CTE-TRN-ID (TRN-TABLE-COUNT).             
044100     MOVE TRN-MEMBERSHIP-ID                                               
044200             TO CTE-MEMBERSHIP-ID (TRN-TABLE-COUNT).                      
044300     MOVE TRN-IS-GUEST       TO CTE-IS-GUEST (TRN-TABLE-COUNT).           
044400     MOVE TRN-DATE           TO CTE-DATE (TRN-TABLE-COUNT).               
044500     MOVE TRN-TIME           TO CTE-TIME (TRN-TABLE-COUNT).               
044600     MOVE TRN-TOTAL-AMOUNT                                                
044700             TO CTE-TOTAL-AMOUNT (TRN-TABLE-COUNT).                       
044800     MOVE TRN-STATUS         TO CTE-STATUS (TRN-TABLE-COUNT).             
044900     MOVE TRN-PAYMENT-METHOD                                              
045000             TO CTE-PAYMENT-METHOD (TRN-TABLE-COUNT).                     
045100     PERFORM 711-READ-TRN-MASTER THRU 711-EXIT.                           
045200 712-EXIT.                                                                
045300     EXIT.                                                                
045400*                                                                         
045500 715-LOAD-TIM-TABLE.                                                      
045600     IF WS-TIMIN-STATUS = '00'                                            
045700         PERFORM 716-READ-TIM-MASTER THRU 716-EXIT                        
045800         PERFORM 717-LOAD-ONE-TIM THRU 717-EXIT                           
045900                 UNTIL TIMIN-EOF                                          
046000     END-IF.                                                              
046100 715-EXIT.                                                                
046200     EXIT.                                                                
046300*                                                                         
046400 716-READ-TIM-MASTER.                                                     
046500     READ TIM-FILE-IN                                                     
046600         AT END MOVE 'Y' TO WS-TIMIN-EOF                                  
046700     END-READ.                                                            
046800 716-EXIT.                                                                
046900     EXIT.                                                                
047000*                                                                         
047100 717-LOAD-ONE-TIM.                                                        
047200     ADD 1 TO TIM-TABLE-COUNT.                                            
047300     MOVE TI-TRANSACTION-ID                                               
047400             TO CTE-TI-TRN-ID (TIM-TABLE-COUNT).                          
047500     MOVE TI-ITEM-CODE                                                    
047600             TO CTE-TI-ITEM-CODE (TIM-TABLE-COUNT).                       
047700     MOVE TI-ITEM-NAME                                                    
047800             TO CTE-TI-ITEM-NAME (TIM-TABLE-COUNT).                       
047900     MOVE TI-QUANTITY                                                     
048000             TO CTE-TI-QUANTITY (TIM-TABLE-COUNT).                        
048100     MOVE TI-SIZE TO CTE-TI-SIZE (TIM-TABLE-COUNT).                       
048200     MOVE TI-ITEM-PRICE                                                   
048300             TO CTE-TI-ITEM-PRICE (TIM-TABLE-COUNT).                      
048400     MOVE TI-TOTAL-PRICE                                                  
048500             TO CTE-TI-TOTAL-PRICE (TIM-TABLE-COUNT).                     
048600     PERFORM 716-READ-TIM-MASTER THRU 716-EXIT.                           
048700 717-EXIT.                                                                
048800     EXIT.                                                                
048900*                                                                         
049000 720-LOAD-TIC-TABLE.                                                      
049100     IF WS-TICIN-STATUS = '00'                                            
049200         PERFORM 721-READ-TIC-MASTER THRU 721-EXIT                        
049300         PERFORM 722-LOAD-ONE-TIC THRU 722-EXIT                           
049400                 UNTIL TICIN-EOF                                          
049500     END-IF.                                                              
049600 720-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900 721-READ-TIC-MASTER.                                                     
050000     READ TIC-FILE-IN                                                     
050100         AT END MOVE 'Y' TO WS-TICIN-EOF                                  
050200     END-READ.                                                            
050300 721-EXIT.                                                                
050400     EXIT.                                                                
050500*                                                                         
050600 722-LOAD-ONE-TIC.                                                        
050700     ADD 1 TO TIC-TABLE-COUNT.                                            
050800     MOVE TIC-TRANSACTION-ID                                              
050900             TO CTE-TIC-TRN-ID (TIC-TABLE-COUNT).                         
051000     MOVE TIC-ITEM-CODE                                                   
051100             TO CTE-TIC-ITEM-CODE (TIC-TABLE-COUNT).                      
051200     MOVE TIC-CUST-CODE                                                   
051300             TO CTE-TIC-CUST-CODE (TIC-TABLE-COUNT).                      
051400     MOVE TIC-OPTION-NAME                                                 
051500             TO CTE-TIC-OPTION-NAME (TIC-TABLE-COUNT).                    
051600     MOVE TIC-OPTION-PRICE                                                
051700             TO CTE-TIC-OPTION-PRICE (TIC-TABLE-COUNT).                   
051800     PERFORM 721-READ-TIC-MASTER THRU 721-EXIT.                           
051900 722-EXIT.                                                                
052000     EXIT.                                                                
052100*                                                                         
052200 740-READ-TRN-EXTRACT.                                                    
052300     READ TRN-EXTRACT-FILE                                                
052400         AT END MOVE 'Y' TO WS-EXTRACT-EOF                                
052500     END-READ.                                                            
052600     IF TRX-IS-HEADER                                                     
052700         MOVE 0 TO WS-CURR-TRN-SUB                                        
052800     END-IF.                                                              
052900 740-EXIT.                                                                
053000     EXIT.                                                                
053100*                                                                         
053200 745-READ-QRY-REQUEST.                                                    
053300     READ QRY-REQUEST-FILE                                                
053400         AT END MOVE 'Y' TO WS-QUERY-EOF                                  
053500     END-READ.                                                            
053600 745-EXIT.                                                                
053700     EXIT.                                                                
053800*                                                                         
053900 790-CLOSE-FILES.                                                         
054000     CLOSE TRN-FILE-IN                                                    
054100           TRN-FILE-OUT                                                   
054200           TIM-FILE-IN                                                    
054300           TIM-FILE-OUT                                                   
054400           TIC-FILE-IN                                                    
054500           TIC-FILE-OUT                                                   
054600           TRN-EXTRACT-FILE                                               
054700           QRY-REQUEST-FILE                                               
054800           TRN-REPORT-FILE.                                               
054900 790-EXIT.                                                                
055000     EXIT.                                                                
055100*                                                                         
055200 800-WRITE-TRN-TABLE.                                                     
055300     PERFORM 801-WRITE-ONE-TRN THRU 801-EXIT                              
055400             VARYING WS-SUB FROM 1 BY 1                                   
055500             UNTIL WS-SUB > TRN-TABLE-COUNT.                              
055600 800-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900 801-WRITE-ONE-TRN.                                                       
056000     MOVE SPACES TO TRN-OUT-RECORD.                                       
056100     MOVE CTE-TRN-ID (WS-SUB)          TO TRN-ID.                         
056200     MOVE CTE-MEMBERSHIP-ID (WS-SUB)   TO TRN-MEMBERSHIP-ID.              
056300     MOVE CTE-IS-GUEST (WS-SUB)        TO TRN-IS-GUEST.                   
056400     MOVE CTE-DATE (WS-SUB)            TO TRN-DATE.                       
056500     MOVE CTE-TIME (WS-SUB)            TO TRN-TIME.                       
056600     MOVE CTE-TOTAL-AMOUNT (WS-SUB)    TO TRN-TOTAL-AMOUNT.               
056700     MOVE CTE-STATUS (WS-SUB)          TO TRN-STATUS.                     
056800     MOVE CTE-PAYMENT-METHOD (WS-SUB)  TO TRN-PAYMENT-METHOD.             
056900     STRING TRN-ID TRN-MEMBERSHIP-ID TRN-IS-GUEST TRN-DATE                
057000            TRN-TIME TRN-TOTAL-AMOUNT TRN-STATUS                          
057100            TRN-PAYMENT-METHOD                                            
057200            DELIMITED BY SIZE INTO TRN-OUT-RECORD                         
057300     END-STRING.                                                          
057400     WRITE TRN-OUT-RECORD.                                                
057500 801-EXIT.                                                                
057600     EXIT.                                                                
057700*                                                                         
057800 805-WRITE-TIM-TABLE.                                                     
057900     PERFORM 806-WRITE-ONE-TIM THRU 806-EXIT                              
058000             VARYING WS-SUB FROM 1 BY 1                                   
058100             UNTIL WS-SUB > TIM-TABLE-COUNT.                              
058200 805-EXIT.                                                                
058300     EXIT.                                                                
058400*                                                                         
058500 806-WRITE-ONE-TIM.                                                       
058600     MOVE SPACES TO TIM-OUT-RECORD.                                       
058700     MOVE CTE-TI-TRN-ID (WS-SUB)      TO TI-TRANSACTION-ID.               
058800     MOVE CTE-TI-ITEM-CODE (WS-SUB)   TO TI-ITEM-CODE.                    
058900     MOVE CTE-TI-ITEM-NAME (WS-SUB)   TO TI-ITEM-NAME.                    
059000     MOVE CTE-TI-QUANTITY (WS-SUB)    TO TI-QUANTITY.                     
059100     MOVE CTE-TI-SIZE (WS-SUB)        TO TI-SIZE.                         
059200     MOVE CTE-TI-ITEM-PRICE (WS-SUB)  TO TI-ITEM-PRICE.                   
059300     MOVE CTE-TI-TOTAL-PRICE (WS-SUB) TO TI-TOTAL-PRICE.                  
059400     STRING TI-TRANSACTION-ID TI-ITEM-CODE TI-ITEM-NAME                   
059500            TI-QUANTITY TI-SIZE TI-ITEM-PRICE TI-TOTAL-PRICE              
059600            DELIMITED BY SIZE INTO TIM-OUT-RECORD                         
059700     END-STRING.                                                          
059800     WRITE TIM-OUT-RECORD.                                                
059900 806-EXIT.                                                                
060000     EXIT.                                                                
060100*                                                                         
060200 810-WRITE-TIC-TABLE.                                                     
060300     PERFORM 811-WRITE-ONE-TIC THRU 811-EXIT                              
060400             VARYING WS-SUB FROM 1 BY 1                                   
060500             UNTIL WS-SUB > TIC-TABLE-COUNT.                              
060600 810-EXIT.                                                                
060700     EXIT.                                                                
060800*                                                                         
060900 811-WRITE-ONE-TIC.                                                       
061000     MOVE SPACES TO TIC-OUT-RECORD.                                       
061100     MOVE CTE-TIC-TRN-ID (WS-SUB)      TO TIC-TRANSACTION-ID.             
061200     MOVE CTE-TIC-ITEM-CODE (WS-SUB)   TO TIC-ITEM-CODE.                  
061300     MOVE CTE-TIC-CUST-CODE (WS-SUB)   TO TIC-CUST-CODE.                  
061400     MOVE CTE-TIC-OPTION-NAME (WS-SUB) TO TIC-OPTION-NAME.                
061500     MOVE CTE-TIC-OPTION-PRICE (WS-SUB)                                   
061600             TO TIC-OPTION-PRICE.                                         
061700     STRING TIC-TRANSACTION-ID TIC-ITEM-CODE TIC-CUST-CODE                
061800            TIC-OPTION-NAME TIC-OPTION-PRICE                              
061900            DELIMITED BY SIZE INTO TIC-OUT-RECORD                         
062000     END-STRING.                                                          
062100     WRITE TIC-OUT-RECORD.                                                
062200 811-EXIT.                                                                
062300     EXIT.                                                                
062400*                                                                         
062500 850-REPORT-TOTALS.                                                       
062600     MOVE CURRENT-MONTH TO RPT-MM.                                        
062700     MOVE CURRENT-DAY   TO RPT-DD.                                        
062800     MOVE CURRENT-YEAR  TO RPT-YY.                                        
062900     WRITE TRN-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
063000     MOVE 'EXTRACT RECORDS READ   '  TO RPT-LABEL.                        
063100     MOVE NUM-EXTRACT-RECS           TO RPT-COUNT.                        
063200     WRITE TRN-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
063300     MOVE 'HEADERS ADDED          '  TO RPT-LABEL.                        
063400     MOVE NUM-HEADERS-ADDED          TO RPT-COUNT.                        
063500     WRITE TRN-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
063600     MOVE 'ITEM LINES ADDED       '  TO RPT-LABEL.                        
063700     MOVE NUM-ITEMS-ADDED            TO RPT-COUNT.                        
063800     WRITE TRN-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
063900     MOVE 'CUSTOMIZATION LINES ADDED' TO RPT-LABEL.                       
064000     MOVE NUM-CUST-ADDED             TO RPT-COUNT.                        
064100     WRITE TRN-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
064200     MOVE 'STATUS CHANGES APPLIED '  TO RPT-LABEL.                        
064300     MOVE NUM-STATUS-UPDATED         TO RPT-COUNT.                        
064400     WRITE TRN-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
064500     MOVE 'EXTRACT RECS REJECTED  '  TO RPT-LABEL.                        
064600     MOVE NUM-EXTRACT-REJECTED       TO RPT-COUNT.                        
064700     WRITE TRN-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
064800 850-EXIT.                                                                
064900     EXIT.                                                                
065000*                                                                         
065100 900-RUN-ONE-QUERY.                                                       
065200     MOVE 0 TO WS-MATCH-COUNT.                                            
065300     EVALUATE TRUE                                                        
065400         WHEN QRY-IS-DATE-RANGE                                           
065500             MOVE 'DATE RANGE    ' TO RPT-Q-TYPE                          
065600             WRITE TRN-REPORT-RECORD FROM RPT-QUERY-HEADING               
065700                     AFTER PAGE                                           
065800             PERFORM 910-SCAN-DATE-RANGE THRU 910-EXIT                    
065900                     VARYING TRN-IX FROM 1 BY 1                           
066000                     UNTIL TRN-IX > TRN-TABLE-COUNT                       
066100         WHEN QRY-IS-MEMBERSHIP                                           
066200             MOVE 'MEMBERSHIP ID ' TO RPT-Q-TYPE                          
066300             WRITE TRN-REPORT-RECORD FROM RPT-QUERY-HEADING               
066400                     AFTER PAGE                                           
066500             PERFORM 920-SCAN-MEMBERSHIP THRU 920-EXIT                    
066600                     VARYING TRN-IX FROM 1 BY 1                           
066700                     UNTIL TRN-IX > TRN-TABLE-COUNT                       
066800         WHEN OTHER                                                       
066900             CONTINUE                                                     
067000     END-EVALUATE.                                                        
067100     MOVE WS-MATCH-COUNT TO RPT-Q-COUNT.                                  
067200     WRITE TRN-REPORT-RECORD FROM RPT-QUERY-COUNT AFTER 1.                
067300     PERFORM 745-READ-QRY-REQUEST THRU 745-EXIT.                          
067400 900-EXIT.                                                                
067500     EXIT.                                                                
067600*                                                                         
067700 910-SCAN-DATE-RANGE.                                                     
067800     IF CTE-DATE (TRN-IX) >= QRY-DATE-FROM                                
067900             AND CTE-DATE (TRN-IX) <= QRY-DATE-TO                         
068000         PERFORM 930-PRINT-QUERY-ROW THRU 930-EXIT                        
068100     END-IF.                                                              
068200 910-EXIT.                                                                
068300     EXIT.                                                                
068400*                                                                         
068500 920-SCAN-MEMBERSHIP.                                                     
068600     IF CTE-MEMBERSHIP-ID (TRN-IX) = QRY-MEMBERSHIP-ID                    
068700         PERFORM 930-PRINT-QUERY-ROW THRU 930-EXIT                        
068800     END-IF.                                                              
068900 920-EXIT.                                                                
069000     EXIT.                                                                
069100*                                                                         
069200 930-PRINT-QUERY-ROW.                                                     
069300     MOVE CTE-TRN-ID (TRN-IX)        TO RPT-Q-TRN-ID.                     
069400     MOVE CTE-DATE (TRN-IX)          TO RPT-Q-DATE.                       
069500     MOVE CTE-STATUS (TRN-IX)        TO RPT-Q-STATUS.                     
069600     MOVE CTE-TOTAL-AMOUNT (TRN-IX)  TO RPT-Q-AMOUNT.                     
069700     WRITE TRN-REPORT-RECORD FROM RPT-QUERY-DETAIL AFTER 1.               
069800     ADD 1 TO WS-MATCH-COUNT.                                             
069900 930-EXIT.                                                                
070000     EXIT.                                                                
