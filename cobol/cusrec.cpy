000100*****************************************************************         
000200*  CUSREC  --  CUSTOMER MASTER RECORD LAYOUT                              
000300*  CUSTOMER.DAT IS LINE-SEQUENTIAL, KEYED ON CUS-MEMBERSHIP-ID            
000400*  WHEN PRESENT (GUEST ROWS CARRY A BLANK MEMBERSHIP ID AND ARE           
000500*  NEVER LOOKED UP BY KEY).  MEMBER-ONLY FIELDS ARE VALIDATED BY          
000600*  330-VALIDATE-MEMBER IN CUSMNT01 WHEN CUS-MEMBER = 'Y'.                 
000700*-----------------------------------------------------------------        
000800*  CHANGE ACTIVITY                                                        
000900*  19990817 RBW  INITIAL COPYBOOK FOR LOYALTY PROGRAM (TKT 4710)          
001000*  20000105 RBW  Y2K - CUS-DOB AND CUS-CREATED-AT WIDENED TO              
001100*                CCYYMMDD, REDEFINES ADDED (TKT 4899)                     
001200*  20040930 DLH  CUS-EMAIL AND CUS-PHONE ADDED FOR THE E-RECEIPT          
001300*                PILOT; RECORD NO LONGER THE ORIGINAL 118 BYTES           
001400*                (TKT 5220)                                               
001500*****************************************************************         
001600 01  CUS-RECORD.                                                          
001700     05  CUS-ID                      PIC 9(09).                           
001800     05  CUS-FIRST-NAME              PIC X(20).                           
001900     05  CUS-LAST-NAME               PIC X(20).                           
002000     05  CUS-MEMBERSHIP-ID           PIC X(12).                           
002100     05  CUS-EMAIL                   PIC X(40).                           
002200     05  CUS-PHONE                   PIC X(15).                           
002300     05  CUS-DOB                     PIC 9(08).                           
002400     05  CUS-DOB-R REDEFINES CUS-DOB.                                     
002500         10  CUS-DOB-CCYY            PIC 9(04).                           
002600         10  CUS-DOB-MM              PIC 9(02).                           
002700         10  CUS-DOB-DD              PIC 9(02).                           
002800     05  CUS-MEMBER                  PIC X(01).                           
002900         88  CUS-IS-MEMBER               VALUE 'Y'.                       
003000         88  CUS-IS-NOT-MEMBER           VALUE 'N'.                       
003100     05  CUS-ACTIVE                  PIC X(01).                           
003200         88  CUS-IS-ACTIVE               VALUE 'Y'.                       
003300         88  CUS-IS-INACTIVE             VALUE 'N'.                       
003400     05  CUS-CREATED-AT              PIC 9(08).                           
003500     05  CUS-CREATED-AT-R REDEFINES CUS-CREATED-AT.                       
003600         10  CUS-CREAT-CCYY          PIC 9(04).                           
003700         10  CUS-CREAT-MM            PIC 9(02).                           
003800         10  CUS-CREAT-DD            PIC 9(02).                           
003900     05  FILLER                      PIC X(02).                           
