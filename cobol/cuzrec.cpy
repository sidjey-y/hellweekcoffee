000100*****************************************************************         
000200*  CUZREC  --  CUSTOMIZATION GROUP MASTER RECORD LAYOUT                   
000300*  CUSTOMIZATION.DAT IS LINE-SEQUENTIAL, KEYED ON CUST-CODE.              
000400*  ONE ROW PER GROUP (MILK, SYRUP, SAUCE, ...); PRICED OPTIONS            
000500*  LIVE ON THE CHILD FILE, SEE OPTREC.                                    
000600*-----------------------------------------------------------------        
000700*  CHANGE ACTIVITY                                                        
000800*  19981104 RBW  INITIAL COPYBOOK, CARVED OUT OF CATREC (TKT 4402)        
000900*  20030714 DLH  ADDED 88-LEVELS FOR CTYPE DOMAIN (TKT 5180)              
001000*****************************************************************         
001100 01  CUZ-RECORD.                                                          
001200     05  CUST-CODE                   PIC X(12).                           
001300     05  CUST-NAME                   PIC X(30).                           
001400     05  CUST-CATEGORY-TYPE          PIC X(20).                           
001500         88  CUZ-CTYPE-ESPRESSO          VALUE 'ESPRESSO_DRINKS'.         
001600         88  CUZ-CTYPE-BLENDED           VALUE 'BLENDED_DRINKS'.          
001700         88  CUZ-CTYPE-TEA               VALUE 'TEA'.                     
001800         88  CUZ-CTYPE-OTHER-DRINK       VALUE 'OTHER_DRINKS'.            
001900         88  CUZ-CTYPE-PASTRIES          VALUE 'PASTRIES'.                
002000         88  CUZ-CTYPE-CAKES             VALUE 'CAKES'.                   
002100         88  CUZ-CTYPE-SANDWICHES        VALUE 'SANDWICHES'.              
002200         88  CUZ-CTYPE-PASTAS            VALUE 'PASTAS'.                  
002300         88  CUZ-CTYPE-OTHER-FOOD        VALUE 'OTHER_FOOD'.              
002400         88  CUZ-CTYPE-TSHIRTS           VALUE 'TSHIRTS'.                 
002500         88  CUZ-CTYPE-BAGS              VALUE 'BAGS'.                    
002600         88  CUZ-CTYPE-MUGS              VALUE 'MUGS'.                    
002700         88  CUZ-CTYPE-OTHER-MDSE    VALUE 'OTHER_MERCHANDISE'.           
002800     05  CUST-ACTIVE                 PIC X(01).                           
002900         88  CUZ-IS-ACTIVE               VALUE 'Y'.                       
003000         88  CUZ-IS-INACTIVE             VALUE 'N'.                       
003100     05  FILLER                      PIC X(01).                           
