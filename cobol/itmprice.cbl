000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  ITMPRICE.                                                   
000700 AUTHOR.  R B WEISS.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  11/09/1998.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* ITMPRICE IS CALLED BY ITMMNT01 (AND MAY BE CALLED BY ANY FUTURE         
001400* PROGRAM THAT NEEDS A MENU PRICE) TO RESOLVE THE PRICE OF ONE            
001500* ITEM AT ONE SIZE.  THE CALLER PASSES THE ITEM CODE, THE SIZE,           
001600* THE ITEM'S BASE PRICE, AND ITS OWN COPY OF THE SIZE-PRICE               
001700* OVERRIDE TABLE (LOADED FROM ISPREC BY THE CALLER -- THIS                
001800* SUBPROGRAM DOES NOT OPEN ANY FILE OF ITS OWN).  IF THE SIZE IS          
001900* BLANK, OR NO OVERRIDE ROW EXISTS FOR THE ITEM AT THAT SIZE, THE         
002000* BASE PRICE IS RETURNED UNCHANGED -- THE OVERRIDE, WHEN PRESENT,         
002100* IS AN ABSOLUTE REPLACEMENT PRICE, NOT AN ADD-ON.                        
002200*-----------------------------------------------------------------        
002300* CHANGE ACTIVITY                                                         
002400* 19981109 RBW  INITIAL WRITE-UP, CARVED OUT OF ITMMNT01 SO THE           
002500*               SAME PRICE LOGIC COULD BE SHARED (TKT 4403)               
002600* 19990226 RBW  Y2K REVIEW OF THIS PROGRAM - NO DATE FIELDS USED,         
002700*               NO CHANGE REQUIRED. SIGNED OFF (TKT 4780)                 
002800* 20020514 DLH  RETURN-CODE 4 ADDED SO THE CALLER CAN TELL A              
002900*               CLEAN BASE-PRICE ANSWER FROM A REAL OVERRIDE              
003000*               HIT WITHOUT RE-SCANNING THE TABLE (TKT 5011)              
003100*****************************************************************         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-370.                                               
003500 OBJECT-COMPUTER.  IBM-370.                                               
003600*****************************************************************         
003700 DATA DIVISION.                                                           
003800 WORKING-STORAGE SECTION.                                                 
003900*****************************************************************         
004000 01  WS-FIELDS.                                                           
004100     05  WS-IX                    PIC 9(6) COMP VALUE 0.                  
004200     05  WS-FOUND-IX              PIC 9(6) COMP VALUE 0.                  
004300     05  WS-FOUND-IX-X REDEFINES WS-FOUND-IX                              
004400                               PIC 9(06).                                 
004500     05  WS-OVERRIDE-FOUND-SW     PIC X(01) VALUE 'N'.                    
004600         88  OVERRIDE-FOUND           VALUE 'Y'.                          
004700*                                                                         
004800 01  ABEND-TEST-AREA              PIC X(02).                              
004900 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
005000                               PIC S9(3) COMP-3.                          
005100*****************************************************************         
005200 LINKAGE SECTION.                                                         
005300*****************************************************************         
005400 01  LK-ITEM-CODE                 PIC X(36).                              
005500 01  LK-SIZE                      PIC X(10).                              
005600 01  LK-BASE-PRICE                PIC S9(5)V99 COMP-3.                    
005700 01  LK-ISP-TABLE.                                                        
005800     05  LK-ISP-COUNT             PIC 9(6) COMP.                          
005900     05  LK-ISP-ENTRY OCCURS 3000 TIMES                                   
006000             INDEXED BY LK-ISP-IX.                                        
006100         10  LK-ISP-ITEM-CODE         PIC X(36).                          
006200         10  LK-ISP-SIZE              PIC X(10).                          
006300         10  LK-ISP-PRICE             PIC S9(5)V99 COMP-3.                
006400 01  LK-PRICE                     PIC S9(5)V99 COMP-3.                    
006500 01  LK-RETURN-CODE                PIC S9(4) COMP.                        
006600 01  LK-RETURN-CODE-X REDEFINES LK-RETURN-CODE                            
006700                               PIC 9(04).                                 
006800*****************************************************************         
006900 PROCEDURE DIVISION USING LK-ITEM-CODE                                    
007000                          LK-SIZE                                         
007100                          LK-BASE-PRICE                                   
007200                          LK-ISP-TABLE                                    
007300                          LK-PRICE                                        
007400                          LK-RETURN-CODE.                                 
007500*****************************************************************         
007600 000-MAIN.                                                                
007700     MOVE LK-BASE-PRICE TO LK-PRICE.                                      
007800     MOVE 0 TO LK-RETURN-CODE.                                            
007900     IF LK-SIZE NOT = SPACES                                              
008000         PERFORM 200-FIND-SIZE-OVERRIDE THRU 200-EXIT                     
008100         IF OVERRIDE-FOUND                                                
008200             MOVE LK-ISP-PRICE (WS-FOUND-IX) TO LK-PRICE                  
008300             MOVE 0 TO LK-RETURN-CODE                                     
008400         ELSE                                                             
008500             MOVE 4 TO LK-RETURN-CODE                                     
008600         END-IF                                                           
008700     ELSE                                                                 
008800         MOVE 4 TO LK-RETURN-CODE                                         
008900     END-IF.                                                              
009000     DISPLAY 'ITMPRICE - ROW ' WS-FOUND-IX-X                              
009100             ' RETURN-CODE ' LK-RETURN-CODE-X.                            
009200     GOBACK.                                                              
009300*                                                                         
009400 200-FIND-SIZE-OVERRIDE.                                                  
009500     MOVE 'N' TO WS-OVERRIDE-FOUND-SW.                                    
009600     PERFORM 210-SCAN-ONE-ROW THRU 210-EXIT                               
009700             VARYING WS-IX FROM 1 BY 1                                    
009800             UNTIL WS-IX > LK-ISP-COUNT                                   
009900                OR OVERRIDE-FOUND.                                        
010000 200-EXIT.                                                                
010100     EXIT.                                                                
010200*                                                                         
010300 210-SCAN-ONE-ROW.                                                        
010400     IF LK-ISP-ITEM-CODE (WS-IX) = LK-ITEM-CODE                           
010500             AND LK-ISP-SIZE (WS-IX) = LK-SIZE                            
010600         MOVE 'Y' TO WS-OVERRIDE-FOUND-SW                                 
010700         MOVE WS-IX TO WS-FOUND-IX                                        
010800     END-IF.                                                              
010900 210-EXIT.                                                                
011000     EXIT.                                                                
