000100*****************************************************************         
000200*  OPTREC  --  CUSTOMIZATION OPTION MASTER RECORD LAYOUT                  
000300*  CUST-OPTION.DAT IS LINE-SEQUENTIAL, KEYED ON OPT-ID.  EACH ROW         
000400*  IS A PRICED CHOICE (E.G. "OAT MILK") BELONGING TO THE GROUP            
000500*  NAMED IN OPT-CUST-CODE (SEE CUZREC, CUST-CODE).                        
000600*-----------------------------------------------------------------        
000700*  CHANGE ACTIVITY                                                        
000800*  19981104 RBW  INITIAL COPYBOOK, 48-BYTE ZONED-PRICE LAYOUT             
000900*  20030714 DLH  OPT-PRICE REPACKED FROM ZONED TO COMP-3 TO SAVE          
001000*                DASD ON THE NIGHTLY EXTRACT; RECORD GREW FROM 48         
001100*                TO 53 BYTES, ALL READERS RECOMPILED (TKT 5181)           
001200*****************************************************************         
001300 01  OPT-RECORD.                                                          
001400     05  OPT-ID                      PIC 9(06).                           
001500     05  OPT-CUST-CODE               PIC X(12).                           
001600     05  OPT-NAME                    PIC X(30).                           
001700     05  OPT-PRICE                   PIC S9(5)V99 COMP-3.                 
001800     05  FILLER                      PIC X(01).                           
