000100*****************************************************************         
000200*  TRNREC  --  TRANSACTION HEADER RECORD LAYOUT                           
000300*  TRANSACTION.DAT IS LINE-SEQUENTIAL, KEYED ON TRN-ID.  DETAIL           
000400*  LINES ARE ON THE CHILD FILE TRANSACTION-ITEM.DAT (SEE TIMREC).         
000500*  TRN-TOTAL-AMOUNT IS ALWAYS RECOMPUTED FROM THE DETAIL AT WRITE         
000600*  TIME -- NEVER TAKEN FROM THE EXTRACT AS-IS (SEE TRNPROC1).             
000700*-----------------------------------------------------------------        
000800*  CHANGE ACTIVITY                                                        
000900*  20050601 DLH  INITIAL COPYBOOK FOR POS SETTLEMENT (TKT 5502)           
001000*  20080919 RBW  ADDED TRN-PAYMENT-METHOD AND TRN-TIME FOR THE            
001100*                DAILY SALES CONTROL-BREAK REPORT (TKT 5790)              
001200*****************************************************************         
001300 01  TRN-RECORD.                                                          
001400     05  TRN-ID                      PIC X(36).                           
001500     05  TRN-MEMBERSHIP-ID           PIC X(12).                           
001600     05  TRN-IS-GUEST                PIC X(01).                           
001700         88  TRN-GUEST-SALE              VALUE 'Y'.                       
001800         88  TRN-MEMBER-SALE             VALUE 'N'.                       
001900     05  TRN-DATE                    PIC 9(08).                           
002000     05  TRN-TIME                    PIC 9(06).                           
002100     05  TRN-TIME-R REDEFINES TRN-TIME.                                   
002200         10  TRN-TIME-HH             PIC 9(02).                           
002300         10  TRN-TIME-MM             PIC 9(02).                           
002400         10  TRN-TIME-SS             PIC 9(02).                           
002500     05  TRN-TOTAL-AMOUNT            PIC S9(7)V99 COMP-3.                 
002600     05  TRN-STATUS                  PIC X(09).                           
002700         88  TRN-STAT-PENDING            VALUE 'PENDING'.                 
002800         88  TRN-STAT-COMPLETED          VALUE 'COMPLETED'.               
002900         88  TRN-STAT-CANCELLED          VALUE 'CANCELLED'.               
003000     05  TRN-PAYMENT-METHOD          PIC X(10).                           
003100         88  TRN-PAY-CASH                VALUE 'CASH'.                    
003200         88  TRN-PAY-CARD                VALUE 'CARD'.                    
003300         88  TRN-PAY-EWALLET             VALUE 'EWALLET'.                 
003400     05  FILLER                      PIC X(08).                           
