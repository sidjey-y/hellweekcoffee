000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  CUZMNT01.                                                   
000700 AUTHOR.  R B WEISS.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  11/05/1998.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* CUZMNT01 MAINTAINS THE CUSTOMIZATION GROUP MASTER (CUZREC) AND          
001400* ITS CHILD, THE PRICED-OPTION MASTER (OPTREC).  BOTH MASTERS ARE         
001500* LOADED WHOLE INTO WORKING-STORAGE TABLES AND RE-WRITTEN IN FULL         
001600* AT END OF RUN -- NO INDEXED ACCESS ON THIS BOX.  ON AN UPDATE           
001700* TRANSACTION THE ENTIRE OPTION SET FOR THE GROUP IS REPLACED.            
001800* CUST-CODE IS NEVER KEYED BY THE OPERATOR ON ADD -- IT IS DERIVED        
001900* FROM THE GROUP NAME (SEE 250-DERIVE-CUST-CODE).                         
002000*-----------------------------------------------------------------        
002100* CHANGE ACTIVITY                                                         
002200* 19981104 RBW  INITIAL WRITE-UP, CARVED OUT OF CATMNT01 (4402)           
002300* 19990226 RBW  Y2K REVIEW OF THIS PROGRAM - NO DATE FIELDS USED,         
002400*               NO CHANGE REQUIRED. SIGNED OFF (TKT 4780)                 
002500* 20030714 DLH  SEVEN STANDARD GROUPS AND THEIR OPTIONS ADDED TO          
002600*               THE SEED TABLE FOR A NEW STORE (TKT 5180)                 
002700* 20091130 RBW  CODE-DERIVATION RULE REWRITTEN TO MATCH THE               
002800*               ON-LINE CATALOG SERVICE EXACTLY (TKT 5941)                
002900* 20160401 DLH  SEED AND 200-ADD-GROUP BOTH TACKED THE NEW ROW            
003000*               ONTO THE CUZ TABLE END INSTEAD OF HONORING ITS            
003100*               ASCENDING KEY -- THE SEED LITERALS AREN'T IN CODE         
003200*               SEQUENCE EITHER, SO THE FIRST RUN BUILT A TABLE           
003300*               SEARCH ALL COULDN'T TRUST.  BOTH NOW GO THROUGH A         
003400*               SORTED INSERT (TKT 6344)                                  
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.  IBM-370.                                               
003900 OBJECT-COMPUTER.  IBM-370.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT CUZ-FILE-IN   ASSIGN TO CUZMSTIN                              
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS  IS WS-CUZIN-STATUS.                                 
004700     SELECT CUZ-FILE-OUT  ASSIGN TO CUZMSTOT                              
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS  IS WS-CUZOUT-STATUS.                                
005000     SELECT OPT-FILE-IN   ASSIGN TO OPTMSTIN                              
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS  IS WS-OPTIN-STATUS.                                 
005300     SELECT OPT-FILE-OUT  ASSIGN TO OPTMSTOT                              
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS WS-OPTOUT-STATUS.                                
005600     SELECT CUZ-TRAN-FILE ASSIGN TO CUZTRAN                               
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS WS-CUZTRAN-STATUS.                               
005900     SELECT CUZ-REPORT-FILE ASSIGN TO CUZRPT                              
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS  IS WS-REPORT-STATUS.                                
006200*****************************************************************         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  CUZ-FILE-IN                                                          
006600     RECORDING MODE IS F.                                                 
006700 COPY CUZREC.                                                             
006800 FD  CUZ-FILE-OUT                                                         
006900     RECORDING MODE IS F.                                                 
007000 01  CUZ-OUT-RECORD               PIC X(64).                              
007100 FD  OPT-FILE-IN                                                          
007200     RECORDING MODE IS F.                                                 
007300 COPY OPTREC.                                                             
007400 FD  OPT-FILE-OUT                                                         
007500     RECORDING MODE IS F.                                                 
007600 01  OPT-OUT-RECORD               PIC X(53).                              
007700 FD  CUZ-TRAN-FILE                                                        
007800     RECORDING MODE IS F.                                                 
007900 01  CUZ-TRAN-RECORD.                                                     
008000     05  CZT-TRAN-CODE            PIC X(01).                              
008100         88  CZT-IS-SEED              VALUE 'S'.                          
008200         88  CZT-IS-ADD               VALUE 'A'.                          
008300         88  CZT-IS-UPDATE            VALUE 'U'.                          
008400     05  CZT-CUST-CODE            PIC X(12).                              
008500     05  CZT-CUST-NAME            PIC X(30).                              
008600     05  CZT-CATEGORY-TYPE        PIC X(20).                              
008700     05  CZT-OPTION-COUNT         PIC 9(01).                              
008800     05  CZT-OPTION OCCURS 5 TIMES.                                       
008900         10  CZT-OPT-NAME             PIC X(30).                          
009000         10  CZT-OPT-PRICE            PIC S9(5)V99 COMP-3.                
009100 FD  CUZ-REPORT-FILE                                                      
009200     RECORDING MODE IS F.                                                 
009300 01  CUZ-REPORT-RECORD            PIC X(80).                              
009400*****************************************************************         
009500 WORKING-STORAGE SECTION.                                                 
009600*****************************************************************         
009700 01  SYSTEM-DATE-AND-TIME.                                                
009800     05  CURRENT-DATE.                                                    
009900         10  CURRENT-YEAR             PIC 9(2).                           
010000         10  CURRENT-MONTH            PIC 9(2).                           
010100         10  CURRENT-DAY              PIC 9(2).                           
010200*                                                                         
010300 01  WS-FIELDS.                                                           
010400     05  WS-CUZIN-STATUS          PIC X(02) VALUE SPACES.                 
010500     05  WS-CUZOUT-STATUS         PIC X(02) VALUE SPACES.                 
010600     05  WS-OPTIN-STATUS          PIC X(02) VALUE SPACES.                 
010700     05  WS-OPTOUT-STATUS         PIC X(02) VALUE SPACES.                 
010800     05  WS-CUZTRAN-STATUS        PIC X(02) VALUE SPACES.                 
010900     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
011000     05  WS-CUZIN-EOF             PIC X(01) VALUE 'N'.                    
011100         88  CUZIN-EOF                VALUE 'Y'.                          
011200     05  WS-OPTIN-EOF             PIC X(01) VALUE 'N'.                    
011300         88  OPTIN-EOF                VALUE 'Y'.                          
011400     05  WS-CUZTRAN-EOF           PIC X(01) VALUE 'N'.                    
011500         88  CUZTRAN-EOF              VALUE 'Y'.                          
011600     05  WS-ROW-FOUND-SW          PIC X(01) VALUE 'N'.                    
011700         88  ROW-FOUND                VALUE 'Y'.                          
011800*                                                                         
011900 01  WORK-VARIABLES.                                                      
012000     05  WS-SUB                   PIC 9(4)  COMP VALUE 0.                 
012100     05  WS-SEED-SUB              PIC 9(4)  COMP VALUE 0.                 
012200     05  WS-INS-SUB               PIC 9(4)  COMP VALUE 0.                 
012300     05  WS-SHIFT-SUB             PIC 9(4)  COMP VALUE 0.                 
012400     05  WS-OPT-SUB               PIC 9(4)  COMP VALUE 0.                 
012500     05  WS-CHR-SUB               PIC 9(4)  COMP VALUE 0.                 
012600     05  WS-OUT-SUB               PIC 9(4)  COMP VALUE 0.                 
012700     05  WS-NEXT-OPT-ID           PIC 9(6)  COMP VALUE 0.                 
012800     05  WS-NEXT-OPT-ID-X REDEFINES WS-NEXT-OPT-ID                        
012900                                 PIC 9(6).                                
013000     05  WS-NEW-CODE              PIC X(12) VALUE SPACES.                 
013100     05  WS-NEW-CODE-LEN          PIC 9(4)  COMP VALUE 0.                 
013200     05  WS-ONE-CHAR              PIC X(01) VALUE SPACES.                 
013300     05  WS-OPT-PRICE-TEXT        PIC X(04) VALUE SPACES.                 
013400     05  WS-OPT-PRICE-DIGITS REDEFINES WS-OPT-PRICE-TEXT                  
013500                                 PIC 9(04).                               
013600*                                                                         
013700 01  WS-NEW-CUZ-ROW.                                                      
013800     05  WNZ-CUST-CODE            PIC X(12).                              
013900     05  WNZ-CUST-NAME            PIC X(30).                              
014000     05  WNZ-CATEGORY-TYPE        PIC X(20).                              
014100     05  WNZ-ACTIVE               PIC X(01).                              
014200*                                                                         
014300 01  REPORT-TOTALS.                                                       
014400     05  NUM-TRAN-RECS            PIC S9(7) COMP-3 VALUE +0.              
014500     05  NUM-SEED-PROCESSED       PIC S9(7) COMP-3 VALUE +0.              
014600     05  NUM-ADD-PROCESSED        PIC S9(7) COMP-3 VALUE +0.              
014700     05  NUM-UPDATE-PROCESSED     PIC S9(7) COMP-3 VALUE +0.              
014800     05  NUM-TRAN-REJECTED        PIC S9(7) COMP-3 VALUE +0.              
014900*                                                                         
015000 01  CUZ-MASTER-TABLE.                                                    
015100     05  CUZ-TABLE-COUNT          PIC 9(5) COMP VALUE 0.                  
015200     05  CUZ-TABLE-ENTRY OCCURS 200 TIMES                                 
015300             ASCENDING KEY IS CZE-CUST-CODE                               
015400             INDEXED BY CUZ-IX.                                           
015500         10  CZE-CUST-CODE            PIC X(12).                          
015600         10  CZE-CUST-NAME            PIC X(30).                          
015700         10  CZE-CATEGORY-TYPE        PIC X(20).                          
015800         10  CZE-ACTIVE               PIC X(01).                          
015900*                                                                         
016000 01  OPT-MASTER-TABLE.                                                    
016100     05  OPT-TABLE-COUNT          PIC 9(6) COMP VALUE 0.                  
016200     05  OPT-TABLE-ENTRY OCCURS 1000 TIMES                                
016300             INDEXED BY OPT-IX.                                           
016400         10  OTE-OPT-ID               PIC 9(06).                          
016500         10  OTE-CUST-CODE            PIC X(12).                          
016600         10  OTE-OPT-NAME             PIC X(30).                          
016700         10  OTE-OPT-PRICE            PIC S9(5)V99 COMP-3.                
016800*                                                                         
016900 01  SEED-TABLE.                                                          
017000     05  FILLER PIC X(12) VALUE 'MILK'.                                   
017100     05  FILLER PIC X(28) VALUE 'MILK OPTIONS'.                           
017200     05  FILLER PIC X(20) VALUE 'ESPRESSO_DRINKS'.                        
017300     05  FILLER PIC X(28) VALUE 'SOY MILK:3500'.                          
017400     05  FILLER PIC X(28) VALUE 'OAT MILK:4000'.                          
017500     05  FILLER PIC X(28) VALUE 'ALMOND MILK:3500'.                       
017600     05  FILLER PIC X(12) VALUE 'SYRUP'.                                  
017700     05  FILLER PIC X(28) VALUE 'FLAVORED SYRUP'.                         
017800     05  FILLER PIC X(20) VALUE 'ESPRESSO_DRINKS'.                        
017900     05  FILLER PIC X(28) VALUE 'VANILLA:2500'.                           
018000     05  FILLER PIC X(28) VALUE 'CARAMEL:2500'.                           
018100     05  FILLER PIC X(28) VALUE 'HAZELNUT:2500'.                          
018200     05  FILLER PIC X(12) VALUE 'SAUCE'.                                  
018300     05  FILLER PIC X(28) VALUE 'SAUCE ADD-ON'.                           
018400     05  FILLER PIC X(20) VALUE 'BLENDED_DRINKS'.                         
018500     05  FILLER PIC X(28) VALUE 'CARAMEL:3000'.                           
018600     05  FILLER PIC X(28) VALUE 'MOCHA:3000'.                             
018700     05  FILLER PIC X(28) VALUE 'WHITE MOCHA:3500'.                       
018800     05  FILLER PIC X(12) VALUE 'TOPPINGS'.                               
018900     05  FILLER PIC X(28) VALUE 'EXTRA TOPPINGS'.                         
019000     05  FILLER PIC X(20) VALUE 'BLENDED_DRINKS'.                         
019100     05  FILLER PIC X(28) VALUE 'WHIPPED CREAM:2000'.                     
019200     05  FILLER PIC X(28) VALUE 'CHOCOLATE CHIPS:2500'.                   
019300     05  FILLER PIC X(28) VALUE 'CARAMEL DRIZZLE:2000'.                   
019400     05  FILLER PIC X(12) VALUE 'RICE'.                                   
019500     05  FILLER PIC X(28) VALUE 'RICE OPTIONS'.                           
019600     05  FILLER PIC X(20) VALUE 'SANDWICHES'.                             
019700     05  FILLER PIC X(28) VALUE 'GARLIC RICE:2000'.                       
019800     05  FILLER PIC X(28) VALUE 'YANG CHOW RICE:3000'.                    
019900     05  FILLER PIC X(28) VALUE 'BROWN RICE:2500'.                        
020000     05  FILLER PIC X(12) VALUE 'EXTRAS'.                                 
020100     05  FILLER PIC X(28) VALUE 'EXTRA ADD-ONS'.                          
020200     05  FILLER PIC X(20) VALUE 'SANDWICHES'.                             
020300     05  FILLER PIC X(28) VALUE 'EXTRA CHEESE:3000'.                      
020400     05  FILLER PIC X(28) VALUE 'EXTRA BACON:4000'.                       
020500     05  FILLER PIC X(28) VALUE 'EXTRA VEGETABLES:2000'.                  
020600     05  FILLER PIC X(12) VALUE 'PASTA_EXTRAS'.                           
020700     05  FILLER PIC X(28) VALUE 'PASTA ADD-ONS'.                          
020800     05  FILLER PIC X(20) VALUE 'PASTAS'.                                 
020900     05  FILLER PIC X(28) VALUE 'EXTRA SAUCE:2500'.                       
021000     05  FILLER PIC X(28) VALUE 'EXTRA CHEESE:3000'.                      
021100     05  FILLER PIC X(28) VALUE 'EXTRA MEATBALLS:4500'.                   
021200 01  SEED-TABLE-R REDEFINES SEED-TABLE.                                   
021300     05  SEED-GROUP OCCURS 7 TIMES.                                       
021400         10  SEED-CODE                PIC X(12).                          
021500         10  SEED-NAME                PIC X(28).                          
021600         10  SEED-CATEGORY-TYPE       PIC X(20).                          
021700         10  SEED-OPTION OCCURS 3 TIMES.                                  
021800             15  SEED-OPT-TEXT            PIC X(28).                      
021900*                                                                         
022000 01  RPT-HEADER1.                                                         
022100     05  FILLER PIC X(30) VALUE 'CUSTOMIZATION UPDATE REPORT  '.          
022200     05  FILLER PIC X(06) VALUE 'DATE: '.                                 
022300     05  RPT-MM                    PIC 99.                                
022400     05  FILLER                    PIC X VALUE '/'.                       
022500     05  RPT-DD                    PIC 99.                                
022600     05  FILLER                    PIC X VALUE '/'.                       
022700     05  RPT-YY                    PIC 99.                                
022800     05  FILLER PIC X(34) VALUE SPACES.                                   
022900 01  RPT-STATS-DETAIL.                                                    
023000     05  RPT-LABEL                PIC X(24).                              
023100     05  RPT-COUNT                PIC ZZ,ZZZ,ZZ9.                         
023200     05  FILLER                   PIC X(49) VALUE SPACES.                 
023300*                                                                         
023400 01  ABEND-TEST-AREA              PIC X(02).                              
023500 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
023600                               PIC S9(3) COMP-3.                          
023700*****************************************************************         
023800 PROCEDURE DIVISION.                                                      
023900*****************************************************************         
024000 000-MAIN.                                                                
024100     ACCEPT CURRENT-DATE FROM DATE.                                       
024200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
024300     PERFORM 710-LOAD-CUZ-TABLE THRU 710-EXIT.                            
024400     PERFORM 715-LOAD-OPT-TABLE THRU 715-EXIT.                            
024500     IF CUZ-TABLE-COUNT = 0                                               
024600         PERFORM 150-SEED-DEFAULT-GROUPS THRU 150-EXIT                    
024700     END-IF.                                                              
024800     PERFORM 730-READ-CUZ-TRAN THRU 730-EXIT.                             
024900     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
025000             UNTIL CUZTRAN-EOF.                                           
025100     PERFORM 800-WRITE-CUZ-TABLE THRU 800-EXIT.                           
025200     PERFORM 805-WRITE-OPT-TABLE THRU 805-EXIT.                           
025300     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
025400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
025500     GOBACK.                                                              
025600*                                                                         
025700 100-PROCESS-TRANSACTIONS.                                                
025800     ADD 1 TO NUM-TRAN-RECS.                                              
025900     EVALUATE TRUE                                                        
026000         WHEN CZT-IS-ADD                                                  
026100             PERFORM 200-ADD-GROUP THRU 200-EXIT                          
026200         WHEN CZT-IS-UPDATE                                               
026300             PERFORM 300-UPDATE-GROUP THRU 300-EXIT                       
026400         WHEN OTHER                                                       
026500             ADD 1 TO NUM-TRAN-REJECTED                                   
026600     END-EVALUATE.                                                        
026700     PERFORM 730-READ-CUZ-TRAN THRU 730-EXIT.                             
026800 100-EXIT.                                                                
026900     EXIT.                                                                
027000*                                                                         
027100 150-SEED-DEFAULT-GROUPS.                                                 
027200     PERFORM 160-SEED-ONE-GROUP THRU 160-EXIT                             
027300             VARYING WS-SEED-SUB FROM 1 BY 1                              
027400             UNTIL WS-SEED-SUB > 7.                                       
027500 150-EXIT.                                                                
027600     EXIT.                                                                
027700*                                                                         
027800 160-SEED-ONE-GROUP.                                                      
027900     MOVE SEED-CODE (WS-SEED-SUB)          TO WNZ-CUST-CODE.              
028000     MOVE SEED-NAME (WS-SEED-SUB)          TO WNZ-CUST-NAME.              
028100     MOVE SEED-CATEGORY-TYPE (WS-SEED-SUB) TO WNZ-CATEGORY-TYPE.          
028200     MOVE 'Y'                              TO WNZ-ACTIVE.                 
028300     PERFORM 270-INSERT-CUZ-SORTED THRU 270-EXIT.                         
028400     ADD 1 TO NUM-SEED-PROCESSED.                                         
028500     PERFORM 170-SEED-GROUP-OPTIONS THRU 170-EXIT                         
028600             VARYING WS-OPT-SUB FROM 1 BY 1                               
028700             UNTIL WS-OPT-SUB > 3.                                        
028800 160-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100 170-SEED-GROUP-OPTIONS.                                                  
029200     ADD 1 TO WS-NEXT-OPT-ID.                                             
029300     ADD 1 TO OPT-TABLE-COUNT.                                            
029400     MOVE WS-NEXT-OPT-ID-X TO OTE-OPT-ID (OPT-TABLE-COUNT).               
029500     MOVE SEED-CODE (WS-SEED-SUB)                                         
029600             TO OTE-CUST-CODE (OPT-TABLE-COUNT).                          
029700     UNSTRING SEED-OPT-TEXT (WS-SEED-SUB, WS-OPT-SUB)                     
029800             DELIMITED BY ':'                                             
029900             INTO OTE-OPT-NAME (OPT-TABLE-COUNT)                          
030000                  WS-OPT-PRICE-TEXT.                                      
030100     COMPUTE OTE-OPT-PRICE (OPT-TABLE-COUNT) =                            
030200             WS-OPT-PRICE-DIGITS / 100.                                   
030300 170-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600 200-ADD-GROUP.                                                           
030700     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
030800     PERFORM 250-DERIVE-CUST-CODE THRU 250-EXIT.                          
030900     SEARCH ALL CUZ-TABLE-ENTRY                                           
031000         AT END NEXT SENTENCE                                             
031100         WHEN CZE-CUST-CODE (CUZ-IX) = WS-NEW-CODE                        
031200             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
031300     END-SEARCH.                                                          
031400     IF ROW-FOUND                                                         
031500         ADD 1 TO NUM-TRAN-REJECTED                                       
031600     ELSE                                                                 
031700         MOVE WS-NEW-CODE        TO WNZ-CUST-CODE                         
031800         MOVE CZT-CUST-NAME      TO WNZ-CUST-NAME                         
031900         MOVE CZT-CATEGORY-TYPE  TO WNZ-CATEGORY-TYPE                     
032000         MOVE 'Y'                TO WNZ-ACTIVE                            
032100         PERFORM 270-INSERT-CUZ-SORTED THRU 270-EXIT                      
032200         PERFORM 260-ADD-GROUP-OPTIONS THRU 260-EXIT                      
032300                 VARYING WS-OPT-SUB FROM 1 BY 1                           
032400                 UNTIL WS-OPT-SUB > CZT-OPTION-COUNT                      
032500         ADD 1 TO NUM-ADD-PROCESSED                                       
032600     END-IF.                                                              
032700 200-EXIT.                                                                
032800     EXIT.                                                                
032900*                                                                         
033000* CUZ-TABLE-ENTRY CARRIES ASCENDING KEY IS CZE-CUST-CODE AND IS           
033100* SEARCH ALL'D BY 300-UPDATE-GROUP AND THIS PARAGRAPH'S OWN DUP           
033200* CHECK -- A NEW ROW (SEEDED OR ADDED) MUST LAND IN ITS CORRECT           
033300* SLOT, NOT BE TACKED ON THE END.                                         
033400 270-INSERT-CUZ-SORTED.                                                   
033500     MOVE CUZ-TABLE-COUNT TO WS-INS-SUB.                                  
033600     ADD 1 TO WS-INS-SUB.                                                 
033700     PERFORM 271-FIND-CUZ-SLOT THRU 271-EXIT                              
033800             VARYING WS-SUB FROM 1 BY 1                                   
033900             UNTIL WS-SUB > CUZ-TABLE-COUNT.                              
034000     PERFORM 272-SHIFT-CUZ-UP THRU 272-EXIT                               
034100             VARYING WS-SHIFT-SUB FROM CUZ-TABLE-COUNT BY -1              
034200             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
034300     MOVE WNZ-CUST-CODE     TO CZE-CUST-CODE (WS-INS-SUB).                
034400     MOVE WNZ-CUST-NAME     TO CZE-CUST-NAME (WS-INS-SUB).                
034500     MOVE WNZ-CATEGORY-TYPE TO CZE-CATEGORY-TYPE (WS-INS-SUB).            
034600     MOVE WNZ-ACTIVE        TO CZE-ACTIVE (WS-INS-SUB).                   
034700     ADD 1 TO CUZ-TABLE-COUNT.                                            
034800 270-EXIT.                                                                
034900     EXIT.                                                                
035000*                                                                         
035100 271-FIND-CUZ-SLOT.                                                       
035200     IF CZE-CUST-CODE (WS-SUB) > WNZ-CUST-CODE                            
035300         AND WS-SUB < WS-INS-SUB                                          
035400         MOVE WS-SUB TO WS-INS-SUB                                        
035500     END-IF.                                                              
035600 271-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900 272-SHIFT-CUZ-UP.                                                        
036000     MOVE CUZ-TABLE-ENTRY (WS-SHIFT-SUB)                                  
036100             TO CUZ-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
036200 272-EXIT.                                                                
036300     EXIT.                                                                
036400*                                                                         
036500 250-DERIVE-CUST-CODE.                                                    
036600     MOVE SPACES TO WS-NEW-CODE.                                          
036700     MOVE 0 TO WS-NEW-CODE-LEN.                                           
036800     INSPECT CZT-CUST-NAME CONVERTING                                     
036900             'abcdefghijklmnopqrstuvwxyz'                                 
037000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             
037100     PERFORM 255-STRIP-ONE-CHAR THRU 255-EXIT                             
037200             VARYING WS-CHR-SUB FROM 1 BY 1                               
037300             UNTIL WS-CHR-SUB > 30.                                       
037400 250-EXIT.                                                                
037500     EXIT.                                                                
037600*                                                                         
037700 255-STRIP-ONE-CHAR.                                                      
037800     MOVE CZT-CUST-NAME (WS-CHR-SUB:1) TO WS-ONE-CHAR.                    
037900     IF WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z'                         
038000         IF WS-NEW-CODE-LEN < 10                                          
038100             ADD 1 TO WS-NEW-CODE-LEN                                     
038200             MOVE WS-ONE-CHAR                                             
038300                     TO WS-NEW-CODE (WS-NEW-CODE-LEN:1)                   
038400         END-IF                                                           
038500     END-IF.                                                              
038600 255-EXIT.                                                                
038700     EXIT.                                                                
038800*                                                                         
038900 260-ADD-GROUP-OPTIONS.                                                   
039000     ADD 1 TO WS-NEXT-OPT-ID.                                             
039100     ADD 1 TO OPT-TABLE-COUNT.                                            
039200     MOVE WS-NEXT-OPT-ID-X TO OTE-OPT-ID (OPT-TABLE-COUNT).               
039300     MOVE WS-NEW-CODE TO OTE-CUST-CODE (OPT-TABLE-COUNT).                 
039400     MOVE CZT-OPT-NAME (WS-OPT-SUB)                                       
039500             TO OTE-OPT-NAME (OPT-TABLE-COUNT).                           
039600     MOVE CZT-OPT-PRICE (WS-OPT-SUB)                                      
039700             TO OTE-OPT-PRICE (OPT-TABLE-COUNT).                          
039800 260-EXIT.                                                                
039900     EXIT.                                                                
040000*                                                                         
040100 300-UPDATE-GROUP.                                                        
040200     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
040300     SEARCH ALL CUZ-TABLE-ENTRY                                           
040400         AT END NEXT SENTENCE                                             
040500         WHEN CZE-CUST-CODE (CUZ-IX) = CZT-CUST-CODE                      
040600             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
040700             MOVE CZT-CUST-NAME TO CZE-CUST-NAME (CUZ-IX)                 
040800             MOVE CZT-CATEGORY-TYPE                                       
040900                     TO CZE-CATEGORY-TYPE (CUZ-IX)                        
041000     END-SEARCH.                                                          
041100     IF ROW-FOUND                                                         
041200         PERFORM 350-REMOVE-GROUP-OPTIONS THRU 350-EXIT                   
041300         MOVE CZT-CUST-CODE TO WS-NEW-CODE                                
041400         PERFORM 260-ADD-GROUP-OPTIONS THRU 260-EXIT                      
041500                 VARYING WS-OPT-SUB FROM 1 BY 1                           
041600                 UNTIL WS-OPT-SUB > CZT-OPTION-COUNT                      
041700         ADD 1 TO NUM-UPDATE-PROCESSED                                    
041800     ELSE                                                                 
041900         ADD 1 TO NUM-TRAN-REJECTED                                       
042000     END-IF.                                                              
042100 300-EXIT.                                                                
042200     EXIT.                                                                
042300*                                                                         
042400 350-REMOVE-GROUP-OPTIONS.                                                
042500     MOVE 0 TO WS-OUT-SUB.                                                
042600     PERFORM 360-COPY-OPTION-FORWARD THRU 360-EXIT                        
042700             VARYING WS-OPT-SUB FROM 1 BY 1                               
042800             UNTIL WS-OPT-SUB > OPT-TABLE-COUNT.                          
042900     MOVE WS-OUT-SUB TO OPT-TABLE-COUNT.                                  
043000 350-EXIT.                                                                
043100     EXIT.                                                                
043200*                                                                         
043300 360-COPY-OPTION-FORWARD.                                                 
043400     IF OTE-CUST-CODE (WS-OPT-SUB) NOT = CZT-CUST-CODE                    
043500         ADD 1 TO WS-OUT-SUB                                              
043600         MOVE OPT-TABLE-ENTRY (WS-OPT-SUB)                                
043700                 TO OPT-TABLE-ENTRY (WS-OUT-SUB)                          
043800     END-IF.                                                              
043900 360-EXIT.                                                                
044000     EXIT.                                                                
044100*                                                                         
044200 700-OPEN-FILES.                                                          
044300     OPEN INPUT  CUZ-FILE-IN                                              
044400                 OPT-FILE-IN                                              
044500                 CUZ-TRAN-FILE                                            
044600          OUTPUT CUZ-FILE-OUT                                             
044700                 OPT-FILE-OUT                                             
044800                 CUZ-REPORT-FILE.                                         
044900     IF WS-CUZIN-STATUS NOT = '00'                                        
045000         DISPLAY 'CUZMNT01 - ERROR OPENING CUZ MASTER '                   
045100                 WS-CUZIN-STATUS                                          
045200         MOVE 16 TO RETURN-CODE                                           
045300         MOVE 'Y' TO WS-CUZTRAN-EOF                                       
045400     END-IF.                                                              
045500 700-EXIT.                                                                
045600     EXIT.                                                                
045700*                                                                         
045800 710-LOAD-CUZ-TABLE.                                                      
045900     IF WS-CUZIN-STATUS = '00'                                            
046000         PERFORM 711-READ-CUZ-MASTER THRU 711-EXIT                        
046100         PERFORM 712-LOAD-ONE-CUZ THRU 712-EXIT                           
046200                 UNTIL CUZIN-EOF                                          
046300     END-IF.                                                              
046400 710-EXIT.                                                                
046500     EXIT.                                                                
046600*                                                                         
046700 711-READ-CUZ-MASTER.                                                     
046800     READ CUZ-FILE-IN                                                     
046900         AT END MOVE 'Y' TO WS-CUZIN-EOF                                  
047000     END-READ.                                                            
047100 711-EXIT.                                                                
047200     EXIT.                                                                
047300*                                                                         
047400 712-LOAD-ONE-CUZ.                                                        
047500     ADD 1 TO CUZ-TABLE-COUNT.                                            
047600     MOVE CUST-CODE    TO CZE-CUST-CODE (CUZ-TABLE-COUNT).                
047700     MOVE CUST-NAME    TO CZE-CUST-NAME (CUZ-TABLE-COUNT).                
047800     MOVE CUST-CATEGORY-TYPE                                              
047900             TO CZE-CATEGORY-TYPE (CUZ-TABLE-COUNT).                      
048000     MOVE CUST-ACTIVE  TO CZE-ACTIVE (CUZ-TABLE-COUNT).                   
048100     PERFORM 711-READ-CUZ-MASTER THRU 711-EXIT.                           
048200 712-EXIT.                                                                
048300     EXIT.                                                                
048400*                                                                         
048500 715-LOAD-OPT-TABLE.                                                      
048600     IF WS-OPTIN-STATUS = '00'                                            
048700         PERFORM 716-READ-OPT-MASTER THRU 716-EXIT                        
048800         PERFORM 717-LOAD-ONE-OPT THRU 717-EXIT                           
048900                 UNTIL OPTIN-EOF                                          
049000     END-IF.                                                              
049100 715-EXIT.                                                                
049200     EXIT.                                                                
049300*                                                                         
049400 716-READ-OPT-MASTER.                                                     
049500     READ OPT-FILE-IN                                                     
049600         AT END MOVE 'Y' TO WS-OPTIN-EOF                                  
049700     END-READ.                                                            
049800 716-EXIT.                                                                
049900     EXIT.                                                                
050000*                                                                         
050100 717-LOAD-ONE-OPT.                                                        
050200     ADD 1 TO OPT-TABLE-COUNT.                                            
050300     MOVE OPT-ID        TO OTE-OPT-ID (OPT-TABLE-COUNT).                  
050400     MOVE OPT-CUST-CODE TO OTE-CUST-CODE (OPT-TABLE-COUNT).               
050500     MOVE OPT-NAME      TO OTE-OPT-NAME (OPT-TABLE-COUNT).                
050600     MOVE OPT-PRICE     TO OTE-OPT-PRICE (OPT-TABLE-COUNT).               
050700     IF OPT-ID > WS-NEXT-OPT-ID                                           
050800         MOVE OPT-ID TO WS-NEXT-OPT-ID                                    
050900     END-IF.                                                              
051000     PERFORM 716-READ-OPT-MASTER THRU 716-EXIT.                           
051100 717-EXIT.                                                                
051200     EXIT.                                                                
051300*                                                                         
051400 730-READ-CUZ-TRAN.                                                       
051500     READ CUZ-TRAN-FILE                                                   
051600         AT END MOVE 'Y' TO WS-CUZTRAN-EOF                                
051700     END-READ.                                                            
051800 730-EXIT.                                                                
051900     EXIT.                                                                
052000*                                                                         
052100 790-CLOSE-FILES.                                                         
052200     CLOSE CUZ-FILE-IN                                                    
052300           CUZ-FILE-OUT                                                   
052400           OPT-FILE-IN                                                    
052500           OPT-FILE-OUT                                                   
052600           CUZ-TRAN-FILE                                                  
052700           CUZ-REPORT-FILE.                                               
052800 790-EXIT.                                                                
052900     EXIT.                                                                
053000*                                                                         
053100 800-WRITE-CUZ-TABLE.                                                     
053200     PERFORM 801-WRITE-ONE-CUZ THRU 801-EXIT                              
053300             VARYING WS-SUB FROM 1 BY 1                                   
053400             UNTIL WS-SUB > CUZ-TABLE-COUNT.                              
053500 800-EXIT.                                                                
053600     EXIT.                                                                
053700*                                                                         
053800 801-WRITE-ONE-CUZ.                                                       
053900     MOVE SPACES TO CUZ-OUT-RECORD.                                       
054000     STRING CZE-CUST-CODE (WS-SUB)                                        
054100            CZE-CUST-NAME (WS-SUB)                                        
054200            CZE-CATEGORY-TYPE (WS-SUB)                                    
054300            CZE-ACTIVE (WS-SUB)                                           
054400            DELIMITED BY SIZE INTO CUZ-OUT-RECORD                         
054500     END-STRING.                                                          
054600     WRITE CUZ-OUT-RECORD.                                                
054700 801-EXIT.                                                                
054800     EXIT.                                                                
054900*                                                                         
055000 805-WRITE-OPT-TABLE.                                                     
055100     PERFORM 806-WRITE-ONE-OPT THRU 806-EXIT                              
055200             VARYING WS-SUB FROM 1 BY 1                                   
055300             UNTIL WS-SUB > OPT-TABLE-COUNT.                              
055400 805-EXIT.                                                                
055500     EXIT.                                                                
055600*                                                                         
055700 806-WRITE-ONE-OPT.                                                       
055800     MOVE SPACES TO OPT-OUT-RECORD.                                       
055900     MOVE OTE-OPT-ID (WS-SUB)      TO OPT-ID.                             
056000     MOVE OTE-CUST-CODE (WS-SUB)   TO OPT-CUST-CODE.                      
056100     MOVE OTE-OPT-NAME (WS-SUB)    TO OPT-NAME.                           
056200     MOVE OTE-OPT-PRICE (WS-SUB)   TO OPT-PRICE.                          
056300     STRING OPT-ID OPT-CUST-CODE OPT-NAME OPT-PRICE                       
056400            DELIMITED BY SIZE INTO OPT-OUT-RECORD                         
056500     END-STRING.                                                          
056600     WRITE OPT-OUT-RECORD.                                                
056700 806-EXIT.                                                                
056800     EXIT.                                                                
056900*                                                                         
057000 850-REPORT-TOTALS.                                                       
057100     MOVE CURRENT-MONTH TO RPT-MM.                                        
057200     MOVE CURRENT-DAY   TO RPT-DD.                                        
057300     MOVE CURRENT-YEAR  TO RPT-YY.                                        
057400     WRITE CUZ-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
057500     MOVE 'TRANSACTIONS READ      '  TO RPT-LABEL.                        
057600     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                        
057700     WRITE CUZ-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
057800     MOVE 'GROUPS SEEDED          '  TO RPT-LABEL.                        
057900     MOVE NUM-SEED-PROCESSED         TO RPT-COUNT.                        
058000     WRITE CUZ-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
058100     MOVE 'ADDS PROCESSED         '  TO RPT-LABEL.                        
058200     MOVE NUM-ADD-PROCESSED          TO RPT-COUNT.                        
058300     WRITE CUZ-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
058400     MOVE 'UPDATES PROCESSED      '  TO RPT-LABEL.                        
058500     MOVE NUM-UPDATE-PROCESSED       TO RPT-COUNT.                        
058600     WRITE CUZ-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
058700     MOVE 'TRANSACTIONS REJECTED  '  TO RPT-LABEL.                        
058800     MOVE NUM-TRAN-REJECTED          TO RPT-COUNT.                        
058900     WRITE CUZ-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
059000 850-EXIT.                                                                
059100     EXIT.                                                                
