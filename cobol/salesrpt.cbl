000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  SALESRPT.                                                   
000700 AUTHOR.  R B WEISS.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  08/19/2008.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* SALESRPT PRODUCES THE DAILY SALES REPORT FOR ONE REPORT DATE,           
001400* SUPPLIED ON A ONE-RECORD PARAMETER FILE.  ONLY TRANSACTIONS ON          
001500* THAT DATE WITH STATUS 'COMPLETED' ARE COUNTED -- PENDING AND            
001600* CANCELLED SALES DO NOT APPEAR ANYWHERE ON THIS REPORT.  THE             
001700* TRANSACTION FILE IS READ FIRST TO BUILD THE SET OF QUALIFYING           
001800* TRANSACTION-IDS (AND TO ROLL UP REVENUE, PAYMENT-METHOD AND             
001900* HOURLY TOTALS DIRECTLY OFF THE HEADER ROW), THEN THE ITEM FILE          
002000* IS READ A SECOND TIME TO BUILD THE PER-ITEM QUANTITY AND                
002100* REVENUE ACCUMULATORS FOR ONLY THOSE QUALIFYING TRANSACTIONS.            
002200* THE TOP-10 TABLE IS BUILT BY REPEATED SELECTION OF THE HIGHEST          
002300* REMAINING QUANTITY -- TIES GO TO WHICHEVER ITEM NAME WAS                
002400* ACCUMULATED FIRST, SINCE THE SCAN KEEPS THE FIRST MAXIMUM IT            
002500* SEES.                                                                   
002600*-----------------------------------------------------------------        
002700* CHANGE ACTIVITY                                                         
002800* 20080919 RBW  INITIAL WRITE-UP FOR THE DAILY SALES CONTROL-             
002900*               BREAK REPORT (TKT 5790)                                   
003000* 20090312 DLH  ITEM NAME NOW TAKEN FROM THE TRANSACTION-ITEM             
003100*               ROW ITSELF RATHER THAN RE-READING THE ITEM                
003200*               MASTER (TKT 5850)                                         
003300* 20121114 RBW  PAYMENT-METHOD TABLE DRIVEN FROM A FIXED SEED SET         
003400*               RATHER THAN GROWN ON THE FLY, SO THE REPORT ALWAYS        
003500*               PRINTS ALL THREE METHODS EVEN WHEN ONE OF THEM HAD        
003600*               NO SALES THAT DAY (TKT 6120)                              
003700* 20160422 DLH  210-JOIN-ONE-ITEM WAS SEARCH ALL'ING SELECTED-            
003800*               TRN-TABLE ON SEL-TRN-ID, BUT 110-SELECT-ONE-TRN           
003900*               LOADS THAT TABLE IN FILE-READ ORDER, NOT TRN-ID           
004000*               ORDER -- THE BINARY SEARCH COULD MISS A QUALIFY-          
004100*               ING TRANSACTION AND DROP ITS ITEMS FROM THE               
004200*               REPORT.  DROPPED THE ASCENDING KEY AND SWITCHED           
004300*               TO A LINEAR SCAN, SAME AS THE ITEM-ACCUM LOOKUP           
004400*               BELOW (TKT 6347)                                          
004500*****************************************************************         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-370.                                               
004900 OBJECT-COMPUTER.  IBM-370.                                               
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT RPT-PARM-FILE    ASSIGN TO SALESPRM                           
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-PARM-STATUS.                                  
005700     SELECT TRN-FILE-IN      ASSIGN TO TRNMSTIN                           
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-TRNIN-STATUS.                                 
006000     SELECT TIM-FILE-IN      ASSIGN TO TIMMSTIN                           
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS  IS WS-TIMIN-STATUS.                                 
006300     SELECT SALES-REPORT-FILE ASSIGN TO DLYSLRPT                          
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS  IS WS-REPORT-STATUS.                                
006600*****************************************************************         
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  RPT-PARM-FILE                                                        
007000     RECORDING MODE IS F.                                                 
007100 01  RPT-REQUEST-RECORD.                                                  
007200     05  RPT-REQUEST-DATE         PIC 9(08).                              
007300     05  FILLER                   PIC X(12).                              
007400 01  RPT-REQUEST-RECORD-X REDEFINES RPT-REQUEST-RECORD                    
007500                                 PIC X(20).                               
007600 FD  TRN-FILE-IN                                                          
007700     RECORDING MODE IS F.                                                 
007800 COPY TRNREC.                                                             
007900 FD  TIM-FILE-IN                                                          
008000     RECORDING MODE IS F.                                                 
008100 COPY TIMREC.                                                             
008200 FD  SALES-REPORT-FILE                                                    
008300     RECORDING MODE IS F.                                                 
008400 01  SALES-REPORT-RECORD          PIC X(80).                              
008500*****************************************************************         
008600 WORKING-STORAGE SECTION.                                                 
008700*****************************************************************         
008800 01  WS-FIELDS.                                                           
008900     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.                 
009000     05  WS-TRNIN-STATUS          PIC X(02) VALUE SPACES.                 
009100     05  WS-TIMIN-STATUS          PIC X(02) VALUE SPACES.                 
009200     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
009300     05  WS-TRNIN-EOF             PIC X(01) VALUE 'N'.                    
009400         88  TRNIN-EOF                VALUE 'Y'.                          
009500     05  WS-TIMIN-EOF             PIC X(01) VALUE 'N'.                    
009600         88  TIMIN-EOF                VALUE 'Y'.                          
009700     05  WS-SEL-FOUND-SW          PIC X(01) VALUE 'N'.                    
009800         88  SEL-FOUND                VALUE 'Y'.                          
009900     05  WS-ITEM-FOUND-SW         PIC X(01) VALUE 'N'.                    
010000         88  ITEM-FOUND               VALUE 'Y'.                          
010100*                                                                         
010200 01  WORK-VARIABLES.                                                      
010300     05  WS-SUB                   PIC 9(5)  COMP VALUE 0.                 
010400     05  WS-RANK-SUB              PIC 9(3)  COMP VALUE 0.                 
010500     05  WS-BEST-SUB              PIC 9(5)  COMP VALUE 0.                 
010600     05  WS-BEST-QTY              PIC 9(7)  COMP VALUE 0.                 
010700     05  WS-HOUR-IX               PIC 9(02) COMP VALUE 0.                 
010800     05  WS-HOUR-IX-X REDEFINES WS-HOUR-IX                                
010900                               PIC 9(02).                                 
011000     05  WS-PAY-SUB               PIC 9(2)  COMP VALUE 0.                 
011100*                                                                         
011200 01  REPORT-TOTALS.                                                       
011300     05  TOTAL-TRANSACTIONS       PIC 9(5)  COMP VALUE 0.                 
011400     05  TOTAL-REVENUE            PIC S9(9)V99 COMP-3 VALUE +0.           
011500     05  AVG-TRANSACTION-VALUE    PIC S9(7)V99 COMP-3 VALUE +0.           
011600*                                                                         
011700 01  SELECTED-TRN-TABLE.                                                  
011800     05  SEL-TABLE-COUNT          PIC 9(7) COMP VALUE 0.                  
011900     05  SEL-TABLE-ENTRY OCCURS 20000 TIMES.                              
012000         10  SEL-TRN-ID               PIC X(36).                          
012100*                                                                         
012200 01  ITEM-ACCUM-TABLE.                                                    
012300     05  ITM-ACC-COUNT            PIC 9(5) COMP VALUE 0.                  
012400     05  ITM-ACC-ENTRY OCCURS 500 TIMES                                   
012500             INDEXED BY ITM-ACC-IX.                                       
012600         10  ITM-ACC-NAME             PIC X(30).                          
012700         10  ITM-ACC-QTY              PIC 9(07) COMP.                     
012800         10  ITM-ACC-REVENUE          PIC S9(9)V99 COMP-3.                
012900         10  ITM-ACC-USED-SW          PIC X(01).                          
013000             88  ITM-ACC-USED             VALUE 'Y'.                      
013100*                                                                         
013200 01  RANK-TABLE.                                                          
013300     05  RANK-ENTRY OCCURS 10 TIMES.                                      
013400         10  RANK-ITEM-NAME           PIC X(30).                          
013500         10  RANK-QTY                 PIC 9(07).                          
013600         10  RANK-REVENUE             PIC S9(9)V99 COMP-3.                
013700*                                                                         
013800 01  PAY-METHOD-TABLE.                                                    
013900     05  PAY-METHOD-ENTRY OCCURS 3 TIMES.                                 
014000         10  PAY-METHOD-NAME          PIC X(10).                          
014100         10  PAY-METHOD-TOTAL         PIC S9(9)V99 COMP-3.                
014200 01  PAY-METHOD-SEED-TABLE.                                               
014300     05  FILLER PIC X(10) VALUE 'CASH'.                                   
014400     05  FILLER PIC X(10) VALUE 'CARD'.                                   
014500     05  FILLER PIC X(10) VALUE 'EWALLET'.                                
014600 01  PAY-METHOD-SEED-R REDEFINES PAY-METHOD-SEED-TABLE.                   
014700     05  PAY-METHOD-SEED-ENTRY OCCURS 3 TIMES.                            
014800         10  PAY-METHOD-SEED-NAME     PIC X(10).                          
014900*                                                                         
015000 01  HOUR-TABLE.                                                          
015100     05  HOUR-ENTRY OCCURS 24 TIMES.                                      
015200         10  HOUR-REVENUE             PIC S9(9)V99 COMP-3.                
015300*                                                                         
015400 01  RPT-PAGE-HEADER.                                                     
015500     05  FILLER PIC X(24) VALUE 'DAILY SALES REPORT FOR '.                
015600     05  RPT-H-CCYY               PIC 9(04).                              
015700     05  FILLER                   PIC X VALUE '-'.                        
015800     05  RPT-H-MM                 PIC 9(02).                              
015900     05  FILLER                   PIC X VALUE '-'.                        
016000     05  RPT-H-DD                 PIC 9(02).                              
016100     05  FILLER                   PIC X(44) VALUE SPACES.                 
016200 01  RPT-TOTALS-LINE.                                                     
016300     05  RPT-T-LABEL              PIC X(24).                              
016400     05  RPT-T-VALUE              PIC $$$,$$$,$$9.99.                     
016500     05  FILLER                   PIC X(42) VALUE SPACES.                 
016600 01  RPT-AVG-LINE.                                                        
016700     05  RPT-A-LABEL              PIC X(24).                              
016800     05  RPT-A-VALUE              PIC $$,$$9.99.                          
016900     05  FILLER                   PIC X(47) VALUE SPACES.                 
017000 01  RPT-COUNT-LINE.                                                      
017100     05  RPT-C-LABEL              PIC X(24).                              
017200     05  RPT-C-VALUE              PIC Z(4)9.                              
017300     05  FILLER                   PIC X(51) VALUE SPACES.                 
017400 01  RPT-SECTION-HEADING.                                                 
017500     05  RPT-SEC-TEXT             PIC X(40).                              
017600     05  FILLER                   PIC X(40) VALUE SPACES.                 
017700 01  RPT-ITEM-COL-HEADING.                                                
017800     05  FILLER PIC X(34) VALUE                                           
017900             '  ITEM NAME                    QTY'.                        
018000     05  FILLER PIC X(12) VALUE '    REVENUE'.                            
018100     05  FILLER                   PIC X(34) VALUE SPACES.                 
018200 01  RPT-ITEM-DETAIL.                                                     
018300     05  FILLER                   PIC X(02) VALUE SPACES.                 
018400     05  RPT-I-NAME               PIC X(30).                              
018500     05  RPT-I-QTY                PIC Z(4)9.                              
018600     05  FILLER                   PIC X(05) VALUE SPACES.                 
018700     05  RPT-I-REVENUE            PIC $$,$$9.99.                          
018800     05  FILLER                   PIC X(29) VALUE SPACES.                 
018900 01  RPT-RANK-DETAIL.                                                     
019000     05  FILLER                   PIC X(02) VALUE SPACES.                 
019100     05  RPT-R-RANK               PIC Z9.                                 
019200     05  FILLER                   PIC X(02) VALUE SPACES.                 
019300     05  RPT-R-NAME               PIC X(30).                              
019400     05  RPT-R-QTY                PIC Z(4)9.                              
019500     05  FILLER                   PIC X(05) VALUE SPACES.                 
019600     05  RPT-R-REVENUE            PIC $$,$$9.99.                          
019700     05  FILLER                   PIC X(25) VALUE SPACES.                 
019800 01  RPT-PAY-DETAIL.                                                      
019900     05  FILLER                   PIC X(02) VALUE SPACES.                 
020000     05  RPT-P-METHOD             PIC X(10).                              
020100     05  FILLER                   PIC X(02) VALUE SPACES.                 
020200     05  RPT-P-TOTAL              PIC $$,$$9.99.                          
020300     05  FILLER                   PIC X(55) VALUE SPACES.                 
020400 01  RPT-PAY-GRAND-TOTAL.                                                 
020500     05  FILLER PIC X(18) VALUE '****  GRAND TOTAL '.                     
020600     05  RPT-PG-TOTAL             PIC $$,$$9.99.                          
020700     05  FILLER                   PIC X(51) VALUE SPACES.                 
020800 01  RPT-HOUR-DETAIL.                                                     
020900     05  FILLER                   PIC X(02) VALUE SPACES.                 
021000     05  RPT-HR-HOUR              PIC Z9.                                 
021100     05  FILLER                   PIC X(02) VALUE SPACES.                 
021200     05  RPT-HR-TOTAL             PIC $$,$$9.99.                          
021300     05  FILLER                   PIC X(63) VALUE SPACES.                 
021400 01  RPT-HOUR-GRAND-TOTAL.                                                
021500     05  FILLER PIC X(18) VALUE '****  GRAND TOTAL '.                     
021600     05  RPT-HG-TOTAL             PIC $$,$$9.99.                          
021700     05  FILLER                   PIC X(51) VALUE SPACES.                 
021800*                                                                         
021900 01  ABEND-TEST-AREA              PIC X(02).                              
022000 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
022100                               PIC S9(3) COMP-3.                          
022200*****************************************************************         
022300 PROCEDURE DIVISION.                                                      
022400*****************************************************************         
022500 000-MAIN.                                                                
022600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
022700     PERFORM 150-SEED-PAY-METHODS THRU 150-EXIT.                          
022800     PERFORM 100-SCAN-TRANSACTIONS THRU 100-EXIT.                         
022900     PERFORM 200-SCAN-ITEMS THRU 200-EXIT.                                
023000     PERFORM 300-COMPUTE-AVERAGE THRU 300-EXIT.                           
023100     PERFORM 400-BUILD-TOP-TEN THRU 400-EXIT.                             
023200     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                              
023300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
023400     GOBACK.                                                              
023500*                                                                         
023600 100-SCAN-TRANSACTIONS.                                                   
023700     PERFORM 710-READ-TRN THRU 710-EXIT.                                  
023800     PERFORM 110-SELECT-ONE-TRN THRU 110-EXIT                             
023900             UNTIL TRNIN-EOF.                                             
024000 100-EXIT.                                                                
024100     EXIT.                                                                
024200*                                                                         
024300 110-SELECT-ONE-TRN.                                                      
024400     IF TRN-DATE = RPT-REQUEST-DATE                                       
024500             AND TRN-STAT-COMPLETED                                       
024600         ADD 1 TO TOTAL-TRANSACTIONS                                      
024700         ADD TRN-TOTAL-AMOUNT TO TOTAL-REVENUE                            
024800         ADD 1 TO SEL-TABLE-COUNT                                         
024900         MOVE TRN-ID TO SEL-TRN-ID (SEL-TABLE-COUNT)                      
025000         PERFORM 120-ACCUM-PAY-METHOD THRU 120-EXIT                       
025100         MOVE TRN-TIME-HH TO WS-HOUR-IX                                   
025200         ADD 1 TO WS-HOUR-IX                                              
025300         ADD TRN-TOTAL-AMOUNT                                             
025400                 TO HOUR-REVENUE (WS-HOUR-IX)                             
025500     END-IF.                                                              
025600     PERFORM 710-READ-TRN THRU 710-EXIT.                                  
025700 110-EXIT.                                                                
025800     EXIT.                                                                
025900*                                                                         
026000 120-ACCUM-PAY-METHOD.                                                    
026100     MOVE 'N' TO WS-SEL-FOUND-SW.                                         
026200     PERFORM 130-SCAN-ONE-METHOD THRU 130-EXIT                            
026300             VARYING WS-PAY-SUB FROM 1 BY 1                               
026400             UNTIL WS-PAY-SUB > 3                                         
026500                OR SEL-FOUND.                                             
026600 120-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 130-SCAN-ONE-METHOD.                                                     
027000     IF PAY-METHOD-NAME (WS-PAY-SUB) = TRN-PAYMENT-METHOD                 
027100         MOVE 'Y' TO WS-SEL-FOUND-SW                                      
027200         ADD TRN-TOTAL-AMOUNT                                             
027300                 TO PAY-METHOD-TOTAL (WS-PAY-SUB)                         
027400     END-IF.                                                              
027500 130-EXIT.                                                                
027600     EXIT.                                                                
027700*                                                                         
027800 150-SEED-PAY-METHODS.                                                    
027900     PERFORM 160-SEED-ONE-METHOD THRU 160-EXIT                            
028000             VARYING WS-PAY-SUB FROM 1 BY 1                               
028100             UNTIL WS-PAY-SUB > 3.                                        
028200 150-EXIT.                                                                
028300     EXIT.                                                                
028400*                                                                         
028500 160-SEED-ONE-METHOD.                                                     
028600     MOVE PAY-METHOD-SEED-NAME (WS-PAY-SUB)                               
028700             TO PAY-METHOD-NAME (WS-PAY-SUB).                             
028800     MOVE 0 TO PAY-METHOD-TOTAL (WS-PAY-SUB).                             
028900 160-EXIT.                                                                
029000     EXIT.                                                                
029100*                                                                         
029200 200-SCAN-ITEMS.                                                          
029300     PERFORM 720-READ-TIM THRU 720-EXIT.                                  
029400     PERFORM 210-JOIN-ONE-ITEM THRU 210-EXIT                              
029500             UNTIL TIMIN-EOF.                                             
029600 200-EXIT.                                                                
029700     EXIT.                                                                
029800*                                                                         
029900 210-JOIN-ONE-ITEM.                                                       
030000     MOVE 'N' TO WS-SEL-FOUND-SW.                                         
030100     PERFORM 215-SCAN-ONE-SEL THRU 215-EXIT                               
030200             VARYING WS-SUB FROM 1 BY 1                                   
030300             UNTIL WS-SUB > SEL-TABLE-COUNT                               
030400                OR SEL-FOUND.                                             
030500     IF SEL-FOUND                                                         
030600         PERFORM 220-ACCUM-ONE-ITEM THRU 220-EXIT                         
030700     END-IF.                                                              
030800     PERFORM 720-READ-TIM THRU 720-EXIT.                                  
030900 210-EXIT.                                                                
031000     EXIT.                                                                
031100*                                                                         
031200* 215-SCAN-ONE-SEL WALKS THE SELECTED-TRN TABLE THE SAME WAY              
031300* 230-SCAN-ONE-ACCUM WALKS THE ITEM-ACCUM TABLE BELOW -- THE              
031400* TABLE IS BUILT IN FILE-READ ORDER OFF THE TRANSACTION FILE,             
031500* NOT TRN-ID ORDER, SO IT HAS NO KEY TO SEARCH ALL AGAINST.               
031600 215-SCAN-ONE-SEL.                                                        
031700     IF SEL-TRN-ID (WS-SUB) = TI-TRANSACTION-ID                           
031800         MOVE 'Y' TO WS-SEL-FOUND-SW                                      
031900     END-IF.                                                              
032000 215-EXIT.                                                                
032100     EXIT.                                                                
032200*                                                                         
032300 220-ACCUM-ONE-ITEM.                                                      
032400     MOVE 'N' TO WS-ITEM-FOUND-SW.                                        
032500     PERFORM 230-SCAN-ONE-ACCUM THRU 230-EXIT                             
032600             VARYING ITM-ACC-IX FROM 1 BY 1                               
032700             UNTIL ITM-ACC-IX > ITM-ACC-COUNT                             
032800                OR ITEM-FOUND.                                            
032900     IF NOT ITEM-FOUND                                                    
033000         ADD 1 TO ITM-ACC-COUNT                                           
033100         MOVE TI-ITEM-NAME TO ITM-ACC-NAME (ITM-ACC-COUNT)                
033200         MOVE TI-QUANTITY  TO ITM-ACC-QTY (ITM-ACC-COUNT)                 
033300         COMPUTE ITM-ACC-REVENUE (ITM-ACC-COUNT) =                        
033400                 TI-ITEM-PRICE * TI-QUANTITY                              
033500         MOVE 'N' TO ITM-ACC-USED-SW (ITM-ACC-COUNT)                      
033600     END-IF.                                                              
033700 220-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000 230-SCAN-ONE-ACCUM.                                                      
034100     IF ITM-ACC-NAME (ITM-ACC-IX) = TI-ITEM-NAME                          
034200         MOVE 'Y' TO WS-ITEM-FOUND-SW                                     
034300         ADD TI-QUANTITY TO ITM-ACC-QTY (ITM-ACC-IX)                      
034400         COMPUTE ITM-ACC-REVENUE (ITM-ACC-IX) =                           
034500                 ITM-ACC-REVENUE (ITM-ACC-IX) +                           
034600                 (TI-ITEM-PRICE * TI-QUANTITY)                            
034700     END-IF.                                                              
034800 230-EXIT.                                                                
034900     EXIT.                                                                
035000*                                                                         
035100 300-COMPUTE-AVERAGE.                                                     
035200     IF TOTAL-TRANSACTIONS = 0                                            
035300         MOVE 0 TO AVG-TRANSACTION-VALUE                                  
035400     ELSE                                                                 
035500         COMPUTE AVG-TRANSACTION-VALUE ROUNDED =                          
035600                 TOTAL-REVENUE / TOTAL-TRANSACTIONS                       
035700     END-IF.                                                              
035800 300-EXIT.                                                                
035900     EXIT.                                                                
036000*                                                                         
036100 400-BUILD-TOP-TEN.                                                       
036200     PERFORM 410-PICK-ONE-RANK THRU 410-EXIT                              
036300             VARYING WS-RANK-SUB FROM 1 BY 1                              
036400             UNTIL WS-RANK-SUB > 10.                                      
036500 400-EXIT.                                                                
036600     EXIT.                                                                
036700*                                                                         
036800 410-PICK-ONE-RANK.                                                       
036900     MOVE 0 TO WS-BEST-SUB.                                               
037000     MOVE 0 TO WS-BEST-QTY.                                               
037100     PERFORM 420-SCAN-FOR-MAX THRU 420-EXIT                               
037200             VARYING ITM-ACC-IX FROM 1 BY 1                               
037300             UNTIL ITM-ACC-IX > ITM-ACC-COUNT.                            
037400     IF WS-BEST-SUB NOT = 0                                               
037500         MOVE ITM-ACC-NAME (WS-BEST-SUB)                                  
037600                 TO RANK-ITEM-NAME (WS-RANK-SUB)                          
037700         MOVE ITM-ACC-QTY (WS-BEST-SUB)                                   
037800                 TO RANK-QTY (WS-RANK-SUB)                                
037900         MOVE ITM-ACC-REVENUE (WS-BEST-SUB)                               
038000                 TO RANK-REVENUE (WS-RANK-SUB)                            
038100         MOVE 'Y' TO ITM-ACC-USED-SW (WS-BEST-SUB)                        
038200     ELSE                                                                 
038300         MOVE SPACES TO RANK-ITEM-NAME (WS-RANK-SUB)                      
038400         MOVE 0 TO RANK-QTY (WS-RANK-SUB)                                 
038500         MOVE 0 TO RANK-REVENUE (WS-RANK-SUB)                             
038600     END-IF.                                                              
038700 410-EXIT.                                                                
038800     EXIT.                                                                
038900*                                                                         
039000 420-SCAN-FOR-MAX.                                                        
039100     IF NOT ITM-ACC-USED (ITM-ACC-IX)                                     
039200             AND ITM-ACC-QTY (ITM-ACC-IX) > WS-BEST-QTY                   
039300         MOVE ITM-ACC-IX  TO WS-BEST-SUB                                  
039400         MOVE ITM-ACC-QTY (ITM-ACC-IX) TO WS-BEST-QTY                     
039500     END-IF.                                                              
039600 420-EXIT.                                                                
039700     EXIT.                                                                
039800*                                                                         
039900 500-PRINT-REPORT.                                                        
040000     MOVE RPT-REQUEST-DATE (1:4) TO RPT-H-CCYY.                           
040100     MOVE RPT-REQUEST-DATE (5:2) TO RPT-H-MM.                             
040200     MOVE RPT-REQUEST-DATE (7:2) TO RPT-H-DD.                             
040300     WRITE SALES-REPORT-RECORD FROM RPT-PAGE-HEADER                       
040400             AFTER PAGE.                                                  
040500     MOVE 'TOTAL TRANSACTIONS:    ' TO RPT-C-LABEL.                       
040600     MOVE TOTAL-TRANSACTIONS TO RPT-C-VALUE.                              
040700     WRITE SALES-REPORT-RECORD FROM RPT-COUNT-LINE AFTER 2.               
040800     MOVE 'TOTAL REVENUE:          ' TO RPT-T-LABEL.                      
040900     MOVE TOTAL-REVENUE TO RPT-T-VALUE.                                   
041000     WRITE SALES-REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 1.              
041100     MOVE 'AVG TRANSACTION VALUE:  ' TO RPT-A-LABEL.                      
041200     MOVE AVG-TRANSACTION-VALUE TO RPT-A-VALUE.                           
041300     WRITE SALES-REPORT-RECORD FROM RPT-AVG-LINE AFTER 1.                 
041400     PERFORM 510-PRINT-ITEMS-SOLD THRU 510-EXIT.                          
041500     PERFORM 520-PRINT-TOP-TEN THRU 520-EXIT.                             
041600     PERFORM 530-PRINT-PAY-METHODS THRU 530-EXIT.                         
041700     PERFORM 540-PRINT-HOURLY THRU 540-EXIT.                              
041800 500-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100 510-PRINT-ITEMS-SOLD.                                                    
042200     MOVE 'ITEMS SOLD' TO RPT-SEC-TEXT.                                   
042300     WRITE SALES-REPORT-RECORD FROM RPT-SECTION-HEADING                   
042400             AFTER 2.                                                     
042500     WRITE SALES-REPORT-RECORD FROM RPT-ITEM-COL-HEADING                  
042600             AFTER 1.                                                     
042700     PERFORM 511-PRINT-ONE-ITEM THRU 511-EXIT                             
042800             VARYING WS-SUB FROM 1 BY 1                                   
042900             UNTIL WS-SUB > ITM-ACC-COUNT.                                
043000 510-EXIT.                                                                
043100     EXIT.                                                                
043200*                                                                         
043300 511-PRINT-ONE-ITEM.                                                      
043400     MOVE ITM-ACC-NAME (WS-SUB)     TO RPT-I-NAME.                        
043500     MOVE ITM-ACC-QTY (WS-SUB)      TO RPT-I-QTY.                         
043600     MOVE ITM-ACC-REVENUE (WS-SUB)  TO RPT-I-REVENUE.                     
043700     WRITE SALES-REPORT-RECORD FROM RPT-ITEM-DETAIL AFTER 1.              
043800 511-EXIT.                                                                
043900     EXIT.                                                                
044000*                                                                         
044100 520-PRINT-TOP-TEN.                                                       
044200     MOVE 'TOP 10 POPULAR ITEMS (BY QUANTITY, DESC)'                      
044300             TO RPT-SEC-TEXT.                                             
044400     WRITE SALES-REPORT-RECORD FROM RPT-SECTION-HEADING                   
044500             AFTER 2.                                                     
044600     PERFORM 521-PRINT-ONE-RANK THRU 521-EXIT                             
044700             VARYING WS-SUB FROM 1 BY 1                                   
044800             UNTIL WS-SUB > 10.                                           
044900 520-EXIT.                                                                
045000     EXIT.                                                                
045100*                                                                         
045200 521-PRINT-ONE-RANK.                                                      
045300     IF RANK-ITEM-NAME (WS-SUB) NOT = SPACES                              
045400         MOVE WS-SUB TO RPT-R-RANK                                        
045500         MOVE RANK-ITEM-NAME (WS-SUB) TO RPT-R-NAME                       
045600         MOVE RANK-QTY (WS-SUB)       TO RPT-R-QTY                        
045700         MOVE RANK-REVENUE (WS-SUB)   TO RPT-R-REVENUE                    
045800         WRITE SALES-REPORT-RECORD FROM RPT-RANK-DETAIL                   
045900                 AFTER 1                                                  
046000     END-IF.                                                              
046100 521-EXIT.                                                                
046200     EXIT.                                                                
046300*                                                                         
046400 530-PRINT-PAY-METHODS.                                                   
046500     MOVE 'PAYMENT METHOD TOTALS' TO RPT-SEC-TEXT.                        
046600     WRITE SALES-REPORT-RECORD FROM RPT-SECTION-HEADING                   
046700             AFTER 2.                                                     
046800     PERFORM 531-PRINT-ONE-METHOD THRU 531-EXIT                           
046900             VARYING WS-SUB FROM 1 BY 1                                   
047000             UNTIL WS-SUB > 3.                                            
047100     MOVE TOTAL-REVENUE TO RPT-PG-TOTAL.                                  
047200     WRITE SALES-REPORT-RECORD FROM RPT-PAY-GRAND-TOTAL                   
047300             AFTER 1.                                                     
047400 530-EXIT.                                                                
047500     EXIT.                                                                
047600*                                                                         
047700 531-PRINT-ONE-METHOD.                                                    
047800     MOVE PAY-METHOD-NAME (WS-SUB)  TO RPT-P-METHOD.                      
047900     MOVE PAY-METHOD-TOTAL (WS-SUB) TO RPT-P-TOTAL.                       
048000     WRITE SALES-REPORT-RECORD FROM RPT-PAY-DETAIL AFTER 1.               
048100 531-EXIT.                                                                
048200     EXIT.                                                                
048300*                                                                         
048400 540-PRINT-HOURLY.                                                        
048500     MOVE 'HOURLY REVENUE' TO RPT-SEC-TEXT.                               
048600     WRITE SALES-REPORT-RECORD FROM RPT-SECTION-HEADING                   
048700             AFTER 2.                                                     
048800     PERFORM 541-PRINT-ONE-HOUR THRU 541-EXIT                             
048900             VARYING WS-SUB FROM 1 BY 1                                   
049000             UNTIL WS-SUB > 24.                                           
049100     MOVE TOTAL-REVENUE TO RPT-HG-TOTAL.                                  
049200     WRITE SALES-REPORT-RECORD FROM RPT-HOUR-GRAND-TOTAL                  
049300             AFTER 1.                                                     
049400 540-EXIT.                                                                
049500     EXIT.                                                                
049600*                                                                         
049700 541-PRINT-ONE-HOUR.                                                      
049800     COMPUTE RPT-HR-HOUR = WS-SUB - 1.                                    
049900     MOVE HOUR-REVENUE (WS-SUB) TO RPT-HR-TOTAL.                          
050000     WRITE SALES-REPORT-RECORD FROM RPT-HOUR-DETAIL AFTER 1.              
050100 541-EXIT.                                                                
050200     EXIT.                                                                
050300*                                                                         
050400 700-OPEN-FILES.                                                          
050500     OPEN INPUT  RPT-PARM-FILE                                            
050600                 TRN-FILE-IN                                              
050700                 TIM-FILE-IN                                              
050800          OUTPUT SALES-REPORT-FILE.                                       
050900     IF WS-PARM-STATUS NOT = '00'                                         
051000         DISPLAY 'SALESRPT - ERROR OPENING PARAMETER FILE '               
051100                 WS-PARM-STATUS                                           
051200         MOVE 16 TO RETURN-CODE                                           
051300     ELSE                                                                 
051400         READ RPT-PARM-FILE                                               
051500             AT END                                                       
051600                 DISPLAY 'SALESRPT - PARAMETER FILE EMPTY'                
051700                 MOVE 16 TO RETURN-CODE                                   
051800         END-READ                                                         
051900     END-IF.                                                              
052000 700-EXIT.                                                                
052100     EXIT.                                                                
052200*                                                                         
052300 710-READ-TRN.                                                            
052400     READ TRN-FILE-IN                                                     
052500         AT END MOVE 'Y' TO WS-TRNIN-EOF                                  
052600     END-READ.                                                            
052700 710-EXIT.                                                                
052800     EXIT.                                                                
052900*                                                                         
053000 720-READ-TIM.                                                            
053100     READ TIM-FILE-IN                                                     
053200         AT END MOVE 'Y' TO WS-TIMIN-EOF                                  
053300     END-READ.                                                            
053400 720-EXIT.                                                                
053500     EXIT.                                                                
053600*                                                                         
053700 790-CLOSE-FILES.                                                         
053800     CLOSE RPT-PARM-FILE                                                  
053900           TRN-FILE-IN                                                    
054000           TIM-FILE-IN                                                    
054100           SALES-REPORT-FILE.                                             
054200 790-EXIT.                                                                
054300     EXIT.                                                                
