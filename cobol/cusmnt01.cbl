000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  CUSMNT01.                                                   
000700 AUTHOR.  R B WEISS.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  08/17/1999.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* CUSMNT01 MAINTAINS THE CUSTOMER MASTER FOR THE LOYALTY PROGRAM,         
001400* CUSTOMER.DAT.  THE MASTER IS LOADED WHOLE INTO A WORKING-STORAGE        
001500* TABLE AND RE-WRITTEN IN FULL AT END OF RUN -- NO INDEXED ACCESS         
001600* ON THIS BOX.  MEMBERSHIP CUSTOMERS (CUS-MEMBER = 'Y') MUST CARRY        
001700* A LAST NAME, A DATE OF BIRTH, AND AT LEAST ONE OF EMAIL OR PHONE        
001800* -- SEE 330-VALIDATE-MEMBER.  GUEST ROWS SKIP ALL OF THAT AND ARE        
001900* NEVER KEYED BY MEMBERSHIP ID.  CUS-ID IS GENERATED HERE; CUS-           
002000* MEMBERSHIP-ID, WHEN SUPPLIED, COMES FROM THE TRANSACTION AND            
002100* MUST BE UNIQUE ACROSS THE WHOLE FILE.                                   
002200*-----------------------------------------------------------------        
002300* CHANGE ACTIVITY                                                         
002400* 19990817 RBW  INITIAL WRITE-UP FOR LOYALTY PROGRAM (TKT 4710)           
002500* 20000105 RBW  Y2K - CENTURY WINDOW ADDED AT 050-DERIVE-CCYYMMDD         
002600*               SO CUS-CREATED-AT CARRIES A FULL 4-DIGIT YEAR             
002700*               (TKT 4899)                                                
002800* 20040930 DLH  EMAIL AND PHONE ADDED TO THE MEMBER VALIDATION            
002900*               RULE FOR THE E-RECEIPT PILOT (TKT 5220)                   
003000* 20091130 RBW  CUSTOMER TABLE SIZE RAISED 2000 TO 5000 ROWS              
003100*               (TKT 5940)                                                
003200* 20160318 DLH  210-ADD-GUEST AND 260-WRITE-NEW-CUSTOMER WERE BOTH        
003300*               TACKING THE NEW ROW ONTO THE TABLE END INSTEAD OF         
003400*               HONORING ITS ASCENDING KEY -- SEARCH ALL AGAINST          
003500*               AN OUT-OF-SEQUENCE TABLE IS UNDEFINED AND WAS             
003600*               MASKING THE MEMBERSHIP-ID UNIQUENESS CHECK.  BOTH         
003700*               NOW STAGE THE ROW AND GO THRU A SORTED INSERT             
003800*               (TKT 6342)                                                
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.  IBM-370.                                               
004300 OBJECT-COMPUTER.  IBM-370.                                               
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT CUSTOMER-FILE-IN  ASSIGN TO CUSMSTIN                          
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS  IS WS-CUSIN-STATUS.                                 
005100     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSMSTOT                          
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS  IS WS-CUSOUT-STATUS.                                
005400     SELECT CUS-TRAN-FILE     ASSIGN TO CUSTRAN                           
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-CUSTRAN-STATUS.                               
005700     SELECT CUS-REPORT-FILE   ASSIGN TO CUSRPT                            
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-REPORT-STATUS.                                
006000*****************************************************************         
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300 FD  CUSTOMER-FILE-IN                                                     
006400     RECORDING MODE IS F.                                                 
006500 COPY CUSREC.                                                             
006600 FD  CUSTOMER-FILE-OUT                                                    
006700     RECORDING MODE IS F.                                                 
006800 01  CUS-OUT-RECORD               PIC X(136).                             
006900 FD  CUS-TRAN-FILE                                                        
007000     RECORDING MODE IS F.                                                 
007100 01  CUS-TRAN-RECORD.                                                     
007200     05  CST-TRAN-CODE            PIC X(01).                              
007300         88  CST-IS-ADD               VALUE 'A'.                          
007400         88  CST-IS-GUEST             VALUE 'G'.                          
007500         88  CST-IS-UPDATE            VALUE 'U'.                          
007600     05  CST-FIRST-NAME           PIC X(20).                              
007700     05  CST-LAST-NAME            PIC X(20).                              
007800     05  CST-MEMBERSHIP-ID        PIC X(12).                              
007900     05  CST-EMAIL                PIC X(40).                              
008000     05  CST-PHONE                PIC X(15).                              
008100     05  CST-DOB                  PIC 9(08).                              
008200     05  CST-MEMBER               PIC X(01).                              
008300         88  CST-MEMBER-YES           VALUE 'Y'.                          
008400     05  FILLER                   PIC X(02).                              
008500 01  CUS-TRAN-RECORD-X REDEFINES CUS-TRAN-RECORD                          
008600                                 PIC X(119).                              
008700 FD  CUS-REPORT-FILE                                                      
008800     RECORDING MODE IS F.                                                 
008900 01  CUS-REPORT-RECORD            PIC X(80).                              
009000*****************************************************************         
009100 WORKING-STORAGE SECTION.                                                 
009200*****************************************************************         
009300 01  SYSTEM-DATE-AND-TIME.                                                
009400     05  CURRENT-DATE.                                                    
009500         10  CURRENT-YY               PIC 9(2).                           
009600         10  CURRENT-MONTH            PIC 9(2).                           
009700         10  CURRENT-DAY              PIC 9(2).                           
009800     05  CURRENT-CCYY                 PIC 9(4).                           
009900 01  CURRENT-CCYYMMDD-GROUP.                                              
010000     05  CCYYMMDD-CCYY                PIC 9(4).                           
010100     05  CCYYMMDD-MM                  PIC 9(2).                           
010200     05  CCYYMMDD-DD                  PIC 9(2).                           
010300*                                                                         
010400 01  WS-FIELDS.                                                           
010500     05  WS-CUSIN-STATUS          PIC X(02) VALUE SPACES.                 
010600     05  WS-CUSOUT-STATUS         PIC X(02) VALUE SPACES.                 
010700     05  WS-CUSTRAN-STATUS        PIC X(02) VALUE SPACES.                 
010800     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
010900     05  WS-CUSIN-EOF             PIC X(01) VALUE 'N'.                    
011000         88  CUSIN-EOF                VALUE 'Y'.                          
011100     05  WS-CUSTRAN-EOF           PIC X(01) VALUE 'N'.                    
011200         88  CUSTRAN-EOF              VALUE 'Y'.                          
011300     05  WS-ROW-FOUND-SW          PIC X(01) VALUE 'N'.                    
011400         88  ROW-FOUND                VALUE 'Y'.                          
011500     05  WS-MEMBER-VALID-SW       PIC X(01) VALUE 'Y'.                    
011600         88  MEMBER-VALID             VALUE 'Y'.                          
011700*                                                                         
011800 01  WORK-VARIABLES.                                                      
011900     05  WS-SUB                   PIC 9(5)  COMP VALUE 0.                 
012000     05  WS-NEXT-CUS-ID           PIC 9(9)  COMP VALUE 0.                 
012100     05  WS-NEXT-CUS-ID-X REDEFINES WS-NEXT-CUS-ID                        
012200                                 PIC 9(9).                                
012300     05  WS-INS-SUB               PIC 9(5)  COMP VALUE 0.                 
012400     05  WS-SHIFT-SUB             PIC 9(5)  COMP VALUE 0.                 
012500*                                                                         
012600 01  WS-NEW-CUS-ROW.                                                      
012700     05  WNC-CUS-ID               PIC 9(09).                              
012800     05  WNC-FIRST-NAME           PIC X(20).                              
012900     05  WNC-LAST-NAME            PIC X(20).                              
013000     05  WNC-MEMBERSHIP-ID        PIC X(12).                              
013100     05  WNC-EMAIL                PIC X(40).                              
013200     05  WNC-PHONE                PIC X(15).                              
013300     05  WNC-DOB                  PIC 9(08).                              
013400     05  WNC-MEMBER               PIC X(01).                              
013500     05  WNC-ACTIVE               PIC X(01).                              
013600     05  WNC-CREATED-AT           PIC 9(08).                              
013700*                                                                         
013800 01  REPORT-TOTALS.                                                       
013900     05  NUM-TRAN-RECS            PIC S9(7) COMP-3 VALUE +0.              
014000     05  NUM-ADD-PROCESSED        PIC S9(7) COMP-3 VALUE +0.              
014100     05  NUM-GUEST-PROCESSED      PIC S9(7) COMP-3 VALUE +0.              
014200     05  NUM-UPDATE-PROCESSED     PIC S9(7) COMP-3 VALUE +0.              
014300     05  NUM-VALIDATION-REJECTED  PIC S9(7) COMP-3 VALUE +0.              
014400     05  NUM-DUPLICATE-REJECTED   PIC S9(7) COMP-3 VALUE +0.              
014500     05  NUM-TRAN-REJECTED        PIC S9(7) COMP-3 VALUE +0.              
014600*                                                                         
014700 01  CUS-MASTER-TABLE.                                                    
014800     05  CUS-TABLE-COUNT          PIC 9(5) COMP VALUE 0.                  
014900     05  CUS-TABLE-ENTRY OCCURS 5000 TIMES                                
015000             ASCENDING KEY IS CTE-MEMBERSHIP-ID                           
015100             INDEXED BY CUS-IX.                                           
015200         10  CTE-CUS-ID               PIC 9(09).                          
015300         10  CTE-FIRST-NAME           PIC X(20).                          
015400         10  CTE-LAST-NAME            PIC X(20).                          
015500         10  CTE-MEMBERSHIP-ID        PIC X(12).                          
015600         10  CTE-EMAIL                PIC X(40).                          
015700         10  CTE-PHONE                PIC X(15).                          
015800         10  CTE-DOB                  PIC 9(08).                          
015900         10  CTE-MEMBER               PIC X(01).                          
016000         10  CTE-ACTIVE               PIC X(01).                          
016100         10  CTE-CREATED-AT           PIC 9(08).                          
016200*                                                                         
016300 01  RPT-HEADER1.                                                         
016400     05  FILLER PIC X(30) VALUE 'CUSTOMER MASTER UPDATE REPORT'.          
016500     05  FILLER PIC X(10) VALUE SPACES.                                   
016600     05  FILLER PIC X(06) VALUE 'DATE: '.                                 
016700     05  RPT-MM                   PIC 99.                                 
016800     05  FILLER                   PIC X VALUE '/'.                        
016900     05  RPT-DD                   PIC 99.                                 
017000     05  FILLER                   PIC X VALUE '/'.                        
017100     05  RPT-YY                   PIC 99.                                 
017200     05  FILLER PIC X(26) VALUE SPACES.                                   
017300 01  RPT-STATS-DETAIL.                                                    
017400     05  RPT-LABEL                PIC X(24).                              
017500     05  RPT-COUNT                PIC ZZ,ZZZ,ZZ9.                         
017600     05  FILLER                   PIC X(49) VALUE SPACES.                 
017700*                                                                         
017800 01  ABEND-TEST-AREA              PIC X(02).                              
017900 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
018000                               PIC S9(3) COMP-3.                          
018100*****************************************************************         
018200 PROCEDURE DIVISION.                                                      
018300*****************************************************************         
018400 000-MAIN.                                                                
018500     ACCEPT CURRENT-DATE FROM DATE.                                       
018600     PERFORM 050-DERIVE-CCYYMMDD THRU 050-EXIT.                           
018700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
018800     PERFORM 710-LOAD-CUSTOMER-TABLE THRU 710-EXIT.                       
018900     PERFORM 730-READ-CUS-TRAN THRU 730-EXIT.                             
019000     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
019100             UNTIL CUSTRAN-EOF.                                           
019200     PERFORM 800-WRITE-CUSTOMER-TABLE THRU 800-EXIT.                      
019300     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
019400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
019500     GOBACK.                                                              
019600*                                                                         
019700 050-DERIVE-CCYYMMDD.                                                     
019800     IF CURRENT-YY < 50                                                   
019900         COMPUTE CURRENT-CCYY = 2000 + CURRENT-YY                         
020000     ELSE                                                                 
020100         COMPUTE CURRENT-CCYY = 1900 + CURRENT-YY                         
020200     END-IF.                                                              
020300     MOVE CURRENT-CCYY   TO CCYYMMDD-CCYY.                                
020400     MOVE CURRENT-MONTH  TO CCYYMMDD-MM.                                  
020500     MOVE CURRENT-DAY    TO CCYYMMDD-DD.                                  
020600 050-EXIT.                                                                
020700     EXIT.                                                                
020800*                                                                         
020900 100-PROCESS-TRANSACTIONS.                                                
021000     ADD 1 TO NUM-TRAN-RECS.                                              
021100     EVALUATE TRUE                                                        
021200         WHEN CST-IS-ADD                                                  
021300             PERFORM 200-ADD-CUSTOMER THRU 200-EXIT                       
021400         WHEN CST-IS-GUEST                                                
021500             PERFORM 210-ADD-GUEST THRU 210-EXIT                          
021600         WHEN CST-IS-UPDATE                                               
021700             PERFORM 300-UPDATE-CUSTOMER THRU 300-EXIT                    
021800         WHEN OTHER                                                       
021900             ADD 1 TO NUM-TRAN-REJECTED                                   
022000     END-EVALUATE.                                                        
022100     PERFORM 730-READ-CUS-TRAN THRU 730-EXIT.                             
022200 100-EXIT.                                                                
022300     EXIT.                                                                
022400*                                                                         
022500 200-ADD-CUSTOMER.                                                        
022600     MOVE 'Y' TO WS-MEMBER-VALID-SW.                                      
022700     IF CST-MEMBER-YES                                                    
022800         PERFORM 330-VALIDATE-MEMBER THRU 330-EXIT                        
022900     END-IF.                                                              
023000     IF NOT MEMBER-VALID                                                  
023100         ADD 1 TO NUM-VALIDATION-REJECTED                                 
023200         ADD 1 TO NUM-TRAN-REJECTED                                       
023300     ELSE                                                                 
023400         MOVE 'N' TO WS-ROW-FOUND-SW                                      
023500         IF CST-MEMBERSHIP-ID NOT = SPACES                                
023600             SEARCH ALL CUS-TABLE-ENTRY                                   
023700                 AT END NEXT SENTENCE                                     
023800                 WHEN CTE-MEMBERSHIP-ID (CUS-IX)                          
023900                         = CST-MEMBERSHIP-ID                              
024000                     MOVE 'Y' TO WS-ROW-FOUND-SW                          
024100             END-SEARCH                                                   
024200         END-IF                                                           
024300         IF ROW-FOUND                                                     
024400             ADD 1 TO NUM-DUPLICATE-REJECTED                              
024500             ADD 1 TO NUM-TRAN-REJECTED                                   
024600         ELSE                                                             
024700             PERFORM 260-WRITE-NEW-CUSTOMER THRU 260-EXIT                 
024800             ADD 1 TO NUM-ADD-PROCESSED                                   
024900         END-IF                                                           
025000     END-IF.                                                              
025100 200-EXIT.                                                                
025200     EXIT.                                                                
025300*                                                                         
025400 210-ADD-GUEST.                                                           
025500     ADD 1 TO WS-NEXT-CUS-ID.                                             
025600     MOVE WS-NEXT-CUS-ID-X TO WNC-CUS-ID.                                 
025700     MOVE CST-FIRST-NAME   TO WNC-FIRST-NAME.                             
025800     MOVE SPACES           TO WNC-LAST-NAME                               
025900                              WNC-MEMBERSHIP-ID                           
026000                              WNC-EMAIL                                   
026100                              WNC-PHONE.                                  
026200     MOVE 0                TO WNC-DOB.                                    
026300     MOVE 'N'              TO WNC-MEMBER.                                 
026400     MOVE 'Y'              TO WNC-ACTIVE.                                 
026500     MOVE CURRENT-CCYYMMDD-GROUP                                          
026600                           TO WNC-CREATED-AT.                             
026700     PERFORM 270-INSERT-CUS-SORTED THRU 270-EXIT.                         
026800     ADD 1 TO NUM-GUEST-PROCESSED.                                        
026900 210-EXIT.                                                                
027000     EXIT.                                                                
027100*                                                                         
027200 260-WRITE-NEW-CUSTOMER.                                                  
027300     ADD 1 TO WS-NEXT-CUS-ID.                                             
027400     MOVE WS-NEXT-CUS-ID-X TO WNC-CUS-ID.                                 
027500     MOVE CST-FIRST-NAME   TO WNC-FIRST-NAME.                             
027600     MOVE CST-LAST-NAME    TO WNC-LAST-NAME.                              
027700     MOVE CST-MEMBERSHIP-ID                                               
027800                           TO WNC-MEMBERSHIP-ID.                          
027900     MOVE CST-EMAIL        TO WNC-EMAIL.                                  
028000     MOVE CST-PHONE        TO WNC-PHONE.                                  
028100     MOVE CST-DOB          TO WNC-DOB.                                    
028200     MOVE CST-MEMBER       TO WNC-MEMBER.                                 
028300     MOVE 'Y'              TO WNC-ACTIVE.                                 
028400     MOVE CURRENT-CCYYMMDD-GROUP                                          
028500                           TO WNC-CREATED-AT.                             
028600     PERFORM 270-INSERT-CUS-SORTED THRU 270-EXIT.                         
028700 260-EXIT.                                                                
028800     EXIT.                                                                
028900*                                                                         
029000* CUS-TABLE-ENTRY'S ASCENDING KEY CTE-MEMBERSHIP-ID IS SEARCH             
029100* ALL'D BY THE DUP CHECK IN 200-ADD-CUSTOMER AND BY                       
029200* 300-UPDATE-CUSTOMER -- A NEW ROW (GUEST OR MEMBER) MUST LAND IN         
029300* ITS CORRECT SLOT, NOT BE TACKED ON THE END.  GUEST ROWS CARRY           
029400* SPACES FOR THE KEY AND SORT TOGETHER AT THE LOW END.                    
029500 270-INSERT-CUS-SORTED.                                                   
029600     MOVE CUS-TABLE-COUNT TO WS-INS-SUB.                                  
029700     ADD 1 TO WS-INS-SUB.                                                 
029800     PERFORM 271-FIND-CUS-SLOT THRU 271-EXIT                              
029900             VARYING WS-SUB FROM 1 BY 1                                   
030000             UNTIL WS-SUB > CUS-TABLE-COUNT.                              
030100     PERFORM 272-SHIFT-CUS-UP THRU 272-EXIT                               
030200             VARYING WS-SHIFT-SUB FROM CUS-TABLE-COUNT BY -1              
030300             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
030400     MOVE WNC-CUS-ID        TO CTE-CUS-ID (WS-INS-SUB).                   
030500     MOVE WNC-FIRST-NAME    TO CTE-FIRST-NAME (WS-INS-SUB).               
030600     MOVE WNC-LAST-NAME     TO CTE-LAST-NAME (WS-INS-SUB).                
030700     MOVE WNC-MEMBERSHIP-ID TO CTE-MEMBERSHIP-ID (WS-INS-SUB).            
030800     MOVE WNC-EMAIL         TO CTE-EMAIL (WS-INS-SUB).                    
030900     MOVE WNC-PHONE         TO CTE-PHONE (WS-INS-SUB).                    
031000     MOVE WNC-DOB           TO CTE-DOB (WS-INS-SUB).                      
031100     MOVE WNC-MEMBER        TO CTE-MEMBER (WS-INS-SUB).                   
031200     MOVE WNC-ACTIVE        TO CTE-ACTIVE (WS-INS-SUB).                   
031300     MOVE WNC-CREATED-AT    TO CTE-CREATED-AT (WS-INS-SUB).               
031400     ADD 1 TO CUS-TABLE-COUNT.                                            
031500 270-EXIT.                                                                
031600     EXIT.                                                                
031700*                                                                         
031800 271-FIND-CUS-SLOT.                                                       
031900     IF CTE-MEMBERSHIP-ID (WS-SUB) > WNC-MEMBERSHIP-ID                    
032000         AND WS-SUB < WS-INS-SUB                                          
032100         MOVE WS-SUB TO WS-INS-SUB                                        
032200     END-IF.                                                              
032300 271-EXIT.                                                                
032400     EXIT.                                                                
032500*                                                                         
032600 272-SHIFT-CUS-UP.                                                        
032700     MOVE CUS-TABLE-ENTRY (WS-SHIFT-SUB)                                  
032800             TO CUS-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
032900 272-EXIT.                                                                
033000     EXIT.                                                                
033100*                                                                         
033200 300-UPDATE-CUSTOMER.                                                     
033300     MOVE 'Y' TO WS-MEMBER-VALID-SW.                                      
033400     IF CST-MEMBER-YES                                                    
033500         PERFORM 330-VALIDATE-MEMBER THRU 330-EXIT                        
033600     END-IF.                                                              
033700     IF NOT MEMBER-VALID                                                  
033800         ADD 1 TO NUM-VALIDATION-REJECTED                                 
033900         ADD 1 TO NUM-TRAN-REJECTED                                       
034000     ELSE                                                                 
034100         MOVE 'N' TO WS-ROW-FOUND-SW                                      
034200         SEARCH ALL CUS-TABLE-ENTRY                                       
034300             AT END NEXT SENTENCE                                         
034400             WHEN CTE-MEMBERSHIP-ID (CUS-IX) = CST-MEMBERSHIP-ID          
034500                 MOVE 'Y' TO WS-ROW-FOUND-SW                              
034600                 MOVE CST-FIRST-NAME TO CTE-FIRST-NAME (CUS-IX)           
034700                 MOVE CST-LAST-NAME  TO CTE-LAST-NAME (CUS-IX)            
034800                 MOVE CST-EMAIL      TO CTE-EMAIL (CUS-IX)                
034900                 MOVE CST-PHONE      TO CTE-PHONE (CUS-IX)                
035000                 MOVE CST-DOB        TO CTE-DOB (CUS-IX)                  
035100         END-SEARCH                                                       
035200         IF ROW-FOUND                                                     
035300             ADD 1 TO NUM-UPDATE-PROCESSED                                
035400         ELSE                                                             
035500             ADD 1 TO NUM-TRAN-REJECTED                                   
035600         END-IF                                                           
035700     END-IF.                                                              
035800 300-EXIT.                                                                
035900     EXIT.                                                                
036000*                                                                         
036100 330-VALIDATE-MEMBER.                                                     
036200     MOVE 'Y' TO WS-MEMBER-VALID-SW.                                      
036300     IF CST-LAST-NAME = SPACES                                            
036400         MOVE 'N' TO WS-MEMBER-VALID-SW                                   
036500     END-IF.                                                              
036600     IF CST-DOB = 0                                                       
036700         MOVE 'N' TO WS-MEMBER-VALID-SW                                   
036800     END-IF.                                                              
036900     IF CST-EMAIL = SPACES AND CST-PHONE = SPACES                         
037000         MOVE 'N' TO WS-MEMBER-VALID-SW                                   
037100     END-IF.                                                              
037200     IF NOT MEMBER-VALID                                                  
037300         DISPLAY 'CUSMNT01 - MEMBER VALIDATION FAILED '                   
037400                 CUS-TRAN-RECORD-X                                        
037500     END-IF.                                                              
037600 330-EXIT.                                                                
037700     EXIT.                                                                
037800*                                                                         
037900 700-OPEN-FILES.                                                          
038000     OPEN INPUT  CUSTOMER-FILE-IN                                         
038100                 CUS-TRAN-FILE                                            
038200          OUTPUT CUSTOMER-FILE-OUT                                        
038300                 CUS-REPORT-FILE.                                         
038400     IF WS-CUSIN-STATUS NOT = '00'                                        
038500         DISPLAY 'CUSMNT01 - ERROR OPENING CUSTOMER MASTER '              
038600                 WS-CUSIN-STATUS                                          
038700         MOVE 16 TO RETURN-CODE                                           
038800         MOVE 'Y' TO WS-CUSTRAN-EOF                                       
038900     END-IF.                                                              
039000 700-EXIT.                                                                
039100     EXIT.                                                                
039200*                                                                         
039300 710-LOAD-CUSTOMER-TABLE.                                                 
039400     IF WS-CUSIN-STATUS = '00'                                            
039500         PERFORM 711-READ-CUS-MASTER THRU 711-EXIT                        
039600         PERFORM 712-LOAD-ONE-CUS THRU 712-EXIT                           
039700                 UNTIL CUSIN-EOF                                          
039800     END-IF.                                                              
039900 710-EXIT.                                                                
040000     EXIT.                                                                
040100*                                                                         
040200 711-READ-CUS-MASTER.                                                     
040300     READ CUSTOMER-FILE-IN                                                
040400         AT END MOVE 'Y' TO WS-CUSIN-EOF                                  
040500     END-READ.                                                            
040600 711-EXIT.                                                                
040700     EXIT.                                                                
040800*                                                                         
040900 712-LOAD-ONE-CUS.                                                        
041000     ADD 1 TO CUS-TABLE-COUNT.                                            
041100     MOVE CUS-ID           TO CTE-CUS-ID (CUS-TABLE-COUNT).               
041200     MOVE CUS-FIRST-NAME   TO CTE-FIRST-NAME (CUS-TABLE-COUNT).           
041300     MOVE CUS-LAST-NAME    TO CTE-LAST-NAME (CUS-TABLE-COUNT).            
041400     MOVE CUS-MEMBERSHIP-ID                                               
041500                           TO CTE-MEMBERSHIP-ID (CUS-TABLE-COUNT).        
041600     MOVE CUS-EMAIL        TO CTE-EMAIL (CUS-TABLE-COUNT).                
041700     MOVE CUS-PHONE        TO CTE-PHONE (CUS-TABLE-COUNT).                
041800     MOVE CUS-DOB          TO CTE-DOB (CUS-TABLE-COUNT).                  
041900     MOVE CUS-MEMBER       TO CTE-MEMBER (CUS-TABLE-COUNT).               
042000     MOVE CUS-ACTIVE       TO CTE-ACTIVE (CUS-TABLE-COUNT).               
042100     MOVE CUS-CREATED-AT   TO CTE-CREATED-AT (CUS-TABLE-COUNT).           
042200     IF CUS-ID > WS-NEXT-CUS-ID                                           
042300         MOVE CUS-ID TO WS-NEXT-CUS-ID                                    
042400     END-IF.                                                              
042500     PERFORM 711-READ-CUS-MASTER THRU 711-EXIT.                           
042600 712-EXIT.                                                                
042700     EXIT.                                                                
042800*                                                                         
042900 730-READ-CUS-TRAN.                                                       
043000     READ CUS-TRAN-FILE                                                   
043100         AT END MOVE 'Y' TO WS-CUSTRAN-EOF                                
043200     END-READ.                                                            
043300 730-EXIT.                                                                
043400     EXIT.                                                                
043500*                                                                         
043600 790-CLOSE-FILES.                                                         
043700     CLOSE CUSTOMER-FILE-IN                                               
043800           CUSTOMER-FILE-OUT                                              
043900           CUS-TRAN-FILE                                                  
044000           CUS-REPORT-FILE.                                               
044100 790-EXIT.                                                                
044200     EXIT.                                                                
044300*                                                                         
044400 800-WRITE-CUSTOMER-TABLE.                                                
044500     PERFORM 801-WRITE-ONE-CUS THRU 801-EXIT                              
044600             VARYING WS-SUB FROM 1 BY 1                                   
044700             UNTIL WS-SUB > CUS-TABLE-COUNT.                              
044800 800-EXIT.                                                                
044900     EXIT.                                                                
045000*                                                                         
045100 801-WRITE-ONE-CUS.                                                       
045200     MOVE SPACES TO CUS-OUT-RECORD.                                       
045300     MOVE CTE-CUS-ID (WS-SUB)          TO CUS-ID.                         
045400     MOVE CTE-FIRST-NAME (WS-SUB)      TO CUS-FIRST-NAME.                 
045500     MOVE CTE-LAST-NAME (WS-SUB)       TO CUS-LAST-NAME.                  
045600     MOVE CTE-MEMBERSHIP-ID (WS-SUB)   TO CUS-MEMBERSHIP-ID.              
045700     MOVE CTE-EMAIL (WS-SUB)           TO CUS-EMAIL.                      
045800     MOVE CTE-PHONE (WS-SUB)           TO CUS-PHONE.                      
045900     MOVE CTE-DOB (WS-SUB)             TO CUS-DOB.                        
046000     MOVE CTE-MEMBER (WS-SUB)          TO CUS-MEMBER.                     
046100     MOVE CTE-ACTIVE (WS-SUB)          TO CUS-ACTIVE.                     
046200     MOVE CTE-CREATED-AT (WS-SUB)      TO CUS-CREATED-AT.                 
046300     STRING CUS-ID CUS-FIRST-NAME CUS-LAST-NAME                           
046400            CUS-MEMBERSHIP-ID CUS-EMAIL CUS-PHONE CUS-DOB                 
046500            CUS-MEMBER CUS-ACTIVE CUS-CREATED-AT                          
046600            DELIMITED BY SIZE INTO CUS-OUT-RECORD                         
046700     END-STRING.                                                          
046800     WRITE CUS-OUT-RECORD.                                                
046900 801-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200 850-REPORT-TOTALS.                                                       
047300     MOVE CURRENT-MONTH TO RPT-MM.                                        
047400     MOVE CURRENT-DAY   TO RPT-DD.                                        
047500     MOVE CURRENT-YY    TO RPT-YY.                                        
047600     WRITE CUS-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
047700     MOVE 'TRANSACTIONS READ      '  TO RPT-LABEL.                        
047800     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                        
047900     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
048000     MOVE 'ADDS PROCESSED         '  TO RPT-LABEL.                        
048100     MOVE NUM-ADD-PROCESSED          TO RPT-COUNT.                        
048200     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
048300     MOVE 'GUESTS PROCESSED       '  TO RPT-LABEL.                        
048400     MOVE NUM-GUEST-PROCESSED        TO RPT-COUNT.                        
048500     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
048600     MOVE 'UPDATES PROCESSED      '  TO RPT-LABEL.                        
048700     MOVE NUM-UPDATE-PROCESSED       TO RPT-COUNT.                        
048800     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
048900     MOVE 'VALIDATION REJECTS     '  TO RPT-LABEL.                        
049000     MOVE NUM-VALIDATION-REJECTED    TO RPT-COUNT.                        
049100     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
049200     MOVE 'DUPLICATE ID REJECTS   '  TO RPT-LABEL.                        
049300     MOVE NUM-DUPLICATE-REJECTED     TO RPT-COUNT.                        
049400     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
049500     MOVE 'TRANSACTIONS REJECTED  '  TO RPT-LABEL.                        
049600     MOVE NUM-TRAN-REJECTED          TO RPT-COUNT.                        
049700     WRITE CUS-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
049800 850-EXIT.                                                                
049900     EXIT.                                                                
