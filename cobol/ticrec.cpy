000100*****************************************************************         
000200*  TICREC  --  TRANSACTION LINE-ITEM CUSTOMIZATION RECORD LAYOUT          
000300*  TRANSACTION-ITEM-CUST.DAT IS LINE-SEQUENTIAL.  ONE ROW PER             
000400*  SELECTED OPTION; KEY IS THE COMPOSITE OF ALL FIVE FIELDS SINCE         
000500*  A LINE MAY CARRY MORE THAN ONE OPTION FROM THE SAME GROUP.             
000600*-----------------------------------------------------------------        
000700*  CHANGE ACTIVITY                                                        
000800*  20050601 DLH  INITIAL COPYBOOK FOR POS SETTLEMENT (TKT 5502)           
000900*  20090312 DLH  TIC-OPTION-NAME WIDENED FOR LONGER MERCHANDISE           
001000*                OPTION LABELS; RECORD NO LONGER THE ORIGINAL 100         
001100*                BYTES (TKT 5850)                                         
001200*****************************************************************         
001300 01  TIC-RECORD.                                                          
001400     05  TIC-TRANSACTION-ID          PIC X(36).                           
001500     05  TIC-ITEM-CODE               PIC X(36).                           
001600     05  TIC-CUST-CODE               PIC X(12).                           
001700     05  TIC-OPTION-NAME             PIC X(30).                           
001800     05  TIC-OPTION-PRICE            PIC S9(5)V99 COMP-3.                 
001900     05  FILLER                      PIC X(02).                           
