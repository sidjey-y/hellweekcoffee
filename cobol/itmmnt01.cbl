000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  ITMMNT01.                                                   
000700 AUTHOR.  R B WEISS.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  11/09/1998.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* ITMMNT01 MAINTAINS THE MENU ITEM MASTER (ITMREC) AND ITS CHILD,         
001400* THE PER-SIZE PRICE OVERRIDE MASTER (ISPREC).  BOTH MASTERS ARE          
001500* LOADED WHOLE INTO WORKING-STORAGE TABLES AND RE-WRITTEN IN FULL         
001600* AT END OF RUN -- NO INDEXED ACCESS ON THIS BOX.  THE CATEGORY           
001700* MASTER IS ALSO LOADED, READ-ONLY, SO AN ITEM CANNOT BE FILED            
001800* AGAINST A CATEGORY THAT DOES NOT EXIST.  ON AN UPDATE                   
001900* TRANSACTION THE ENTIRE SIZE-PRICE SET FOR THE ITEM IS REPLACED.         
002000* AFTER THE MASTER IS UPDATED THIS PROGRAM CALLS ITMPRICE ONCE FOR        
002100* EACH ACTIVE ITEM AND EACH OF THE THREE HOUSE SIZES TO PRINT THE         
002200* RESOLVED MENU BOARD PRICE -- THE SAME ROUTINE THE ON-LINE               
002300* CATALOG SERVICE USES TO RESOLVE A SIZE PRICE, SO THE PRINTED            
002400* PRICE AND THE PRICE QUOTED AT THE REGISTER CAN NEVER DISAGREE.          
002500*-----------------------------------------------------------------        
002600* CHANGE ACTIVITY                                                         
002700* 19981109 RBW  INITIAL WRITE-UP FOR CATALOG REWRITE (TKT 4403)           
002800* 19990226 RBW  Y2K REVIEW OF THIS PROGRAM - NO DATE FIELDS USED,         
002900*               NO CHANGE REQUIRED. SIGNED OFF (TKT 4780)                 
003000* 20020514 DLH  CALL TO ITMPRICE ADDED SO THE PRICE LIST REPORT           
003100*               AGREES WITH THE ON-LINE CATALOG SERVICE (TKT 5011)        
003200* 20110502 RBW  ITEM TABLE SIZE RAISED 500 TO 1000, SIZE-PRICE            
003300*               TABLE RAISED 1500 TO 3000 (TKT 6042)                      
003400* 20160307 DLH  ADD-ITEM WAS APPENDING TO THE END OF THE ITEM             
003500*               TABLE INSTEAD OF RESPECTING ITS ASCENDING KEY --          
003600*               SEARCH ALL AGAINST A TABLE OUT OF KEY SEQUENCE IS         
003700*               UNDEFINED.  NEW ROWS NOW GO THROUGH A SORTED              
003800*               INSERT (TKT 6340)                                         
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.  IBM-370.                                               
004300 OBJECT-COMPUTER.  IBM-370.                                               
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT CATEGORY-FILE-IN ASSIGN TO CATMSTIN                           
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS  IS WS-CATIN-STATUS.                                 
005100     SELECT ITEM-FILE-IN  ASSIGN TO ITMMSTIN                              
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS  IS WS-ITMIN-STATUS.                                 
005400     SELECT ITEM-FILE-OUT ASSIGN TO ITMMSTOT                              
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS  IS WS-ITMOUT-STATUS.                                
005700     SELECT ISP-FILE-IN   ASSIGN TO ISPMSTIN                              
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-ISPIN-STATUS.                                 
006000     SELECT ISP-FILE-OUT  ASSIGN TO ISPMSTOT                              
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS  IS WS-ISPOUT-STATUS.                                
006300     SELECT ITM-TRAN-FILE ASSIGN TO ITMTRAN                               
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS  IS WS-ITMTRAN-STATUS.                               
006600     SELECT ITM-REPORT-FILE ASSIGN TO ITMRPT                              
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS  IS WS-REPORT-STATUS.                                
006900*****************************************************************         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  CATEGORY-FILE-IN                                                     
007300     RECORDING MODE IS F.                                                 
007400 COPY CATREC.                                                             
007500 FD  ITEM-FILE-IN                                                         
007600     RECORDING MODE IS F.                                                 
007700 COPY ITMREC.                                                             
007800 FD  ITEM-FILE-OUT                                                        
007900     RECORDING MODE IS F.                                                 
008000 01  ITM-OUT-RECORD               PIC X(187).                             
008100 FD  ISP-FILE-IN                                                          
008200     RECORDING MODE IS F.                                                 
008300 COPY ISPREC.                                                             
008400 FD  ISP-FILE-OUT                                                         
008500     RECORDING MODE IS F.                                                 
008600 01  ISP-OUT-RECORD               PIC X(54).                              
008700 FD  ITM-TRAN-FILE                                                        
008800     RECORDING MODE IS F.                                                 
008900 01  ITM-TRAN-RECORD.                                                     
009000     05  ITR-TRAN-CODE            PIC X(01).                              
009100         88  ITR-IS-ADD               VALUE 'A'.                          
009200         88  ITR-IS-UPDATE            VALUE 'U'.                          
009300         88  ITR-IS-DELETE            VALUE 'D'.                          
009400     05  ITR-ITEM-CODE            PIC X(36).                              
009500     05  ITR-ITEM-NAME            PIC X(30).                              
009600     05  ITR-CATEGORY-ID          PIC X(36).                              
009700     05  ITR-BASE-PRICE           PIC S9(5)V99 COMP-3.                    
009800     05  ITR-ITEM-TYPE            PIC X(20).                              
009900     05  ITR-DESCRIPTION          PIC X(60).                              
010000     05  ITR-SIZE-COUNT           PIC 9(01).                              
010100     05  ITR-SIZE OCCURS 3 TIMES.                                         
010200         10  ITR-SIZE-NAME            PIC X(10).                          
010300         10  ITR-SIZE-PRICE           PIC S9(5)V99 COMP-3.                
010400 01  ITM-TRAN-RECORD-X REDEFINES ITM-TRAN-RECORD                          
010500                                 PIC X(230).                              
010600 FD  ITM-REPORT-FILE                                                      
010700     RECORDING MODE IS F.                                                 
010800 01  ITM-REPORT-RECORD            PIC X(80).                              
010900*****************************************************************         
011000 WORKING-STORAGE SECTION.                                                 
011100*****************************************************************         
011200 01  SYSTEM-DATE-AND-TIME.                                                
011300     05  CURRENT-DATE.                                                    
011400         10  CURRENT-YEAR             PIC 9(2).                           
011500         10  CURRENT-MONTH            PIC 9(2).                           
011600         10  CURRENT-DAY              PIC 9(2).                           
011700     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE                          
011800                                 PIC 9(06).                               
011900*                                                                         
012000 01  WS-FIELDS.                                                           
012100     05  WS-CATIN-STATUS          PIC X(02) VALUE SPACES.                 
012200     05  WS-ITMIN-STATUS          PIC X(02) VALUE SPACES.                 
012300     05  WS-ITMOUT-STATUS         PIC X(02) VALUE SPACES.                 
012400     05  WS-ISPIN-STATUS          PIC X(02) VALUE SPACES.                 
012500     05  WS-ISPOUT-STATUS         PIC X(02) VALUE SPACES.                 
012600     05  WS-ITMTRAN-STATUS        PIC X(02) VALUE SPACES.                 
012700     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
012800     05  WS-CATIN-EOF             PIC X(01) VALUE 'N'.                    
012900         88  CATIN-EOF                VALUE 'Y'.                          
013000     05  WS-ITMIN-EOF             PIC X(01) VALUE 'N'.                    
013100         88  ITMIN-EOF                VALUE 'Y'.                          
013200     05  WS-ISPIN-EOF             PIC X(01) VALUE 'N'.                    
013300         88  ISPIN-EOF                VALUE 'Y'.                          
013400     05  WS-ITMTRAN-EOF           PIC X(01) VALUE 'N'.                    
013500         88  ITMTRAN-EOF              VALUE 'Y'.                          
013600     05  WS-ROW-FOUND-SW          PIC X(01) VALUE 'N'.                    
013700         88  ROW-FOUND                VALUE 'Y'.                          
013800     05  WS-CAT-FOUND-SW          PIC X(01) VALUE 'N'.                    
013900         88  CAT-FOUND                VALUE 'Y'.                          
014000*                                                                         
014100 01  WORK-VARIABLES.                                                      
014200     05  WS-SUB                   PIC 9(4)  COMP VALUE 0.                 
014300     05  WS-SIZE-SUB              PIC 9(4)  COMP VALUE 0.                 
014400     05  WS-OUT-SUB               PIC 9(4)  COMP VALUE 0.                 
014500     05  WS-INS-SUB               PIC 9(4)  COMP VALUE 0.                 
014600     05  WS-SHIFT-SUB             PIC 9(4)  COMP VALUE 0.                 
014700     05  WS-RPT-SIZE-SUB          PIC 9(4)  COMP VALUE 0.                 
014800     05  WS-UPDATE-CODE           PIC X(36) VALUE SPACES.                 
014900     05  WS-ITM-PRICE             PIC S9(5)V99 COMP-3 VALUE +0.           
015000     05  WS-ITM-RETURN-CODE       PIC S9(4) COMP VALUE 0.                 
015100     05  WS-RPT-SIZE-NAME         PIC X(10) VALUE SPACES.                 
015200*                                                                         
015300 01  REPORT-TOTALS.                                                       
015400     05  NUM-TRAN-RECS            PIC S9(7) COMP-3 VALUE +0.              
015500     05  NUM-ADD-PROCESSED        PIC S9(7) COMP-3 VALUE +0.              
015600     05  NUM-UPDATE-PROCESSED     PIC S9(7) COMP-3 VALUE +0.              
015700     05  NUM-DELETE-PROCESSED     PIC S9(7) COMP-3 VALUE +0.              
015800     05  NUM-CATEGORY-REJECTED    PIC S9(7) COMP-3 VALUE +0.              
015900     05  NUM-TRAN-REJECTED        PIC S9(7) COMP-3 VALUE +0.              
016000*                                                                         
016100 01  CAT-MASTER-TABLE.                                                    
016200     05  CAT-TABLE-COUNT          PIC 9(5) COMP VALUE 0.                  
016300     05  CAT-TABLE-ENTRY OCCURS 500 TIMES                                 
016400             ASCENDING KEY IS CTE-CAT-ID                                  
016500             INDEXED BY CAT-IX.                                           
016600         10  CTE-CAT-ID               PIC X(36).                          
016700*                                                                         
016800 01  ITM-MASTER-TABLE.                                                    
016900     05  ITM-TABLE-COUNT          PIC 9(5) COMP VALUE 0.                  
017000     05  ITM-TABLE-ENTRY OCCURS 1000 TIMES                                
017100             ASCENDING KEY IS ITE-ITEM-CODE                               
017200             INDEXED BY ITM-IX.                                           
017300         10  ITE-ITEM-CODE            PIC X(36).                          
017400         10  ITE-ITEM-NAME            PIC X(30).                          
017500         10  ITE-CATEGORY-ID          PIC X(36).                          
017600         10  ITE-BASE-PRICE           PIC S9(5)V99 COMP-3.                
017700         10  ITE-ITEM-TYPE            PIC X(20).                          
017800         10  ITE-DESCRIPTION          PIC X(60).                          
017900         10  ITE-ACTIVE               PIC X(01).                          
018000*                                                                         
018100 01  ISP-MASTER-TABLE.                                                    
018200     05  ISP-TABLE-COUNT          PIC 9(6) COMP VALUE 0.                  
018300     05  ISP-TABLE-ENTRY OCCURS 3000 TIMES                                
018400             INDEXED BY ISP-IX.                                           
018500         10  ISE-ITEM-CODE            PIC X(36).                          
018600         10  ISE-SIZE                 PIC X(10).                          
018700         10  ISE-PRICE                PIC S9(5)V99 COMP-3.                
018800*                                                                         
018900 01  RPT-HEADER1.                                                         
019000     05  FILLER PIC X(30) VALUE 'ITEM MASTER UPDATE REPORT    '.          
019100     05  FILLER PIC X(06) VALUE 'DATE: '.                                 
019200     05  RPT-MM                    PIC 99.                                
019300     05  FILLER                    PIC X VALUE '/'.                       
019400     05  RPT-DD                    PIC 99.                                
019500     05  FILLER                    PIC X VALUE '/'.                       
019600     05  RPT-YY                    PIC 99.                                
019700     05  FILLER PIC X(34) VALUE SPACES.                                   
019800 01  RPT-STATS-DETAIL.                                                    
019900     05  RPT-LABEL                PIC X(24).                              
020000     05  RPT-COUNT                PIC ZZ,ZZZ,ZZ9.                         
020100     05  FILLER                   PIC X(49) VALUE SPACES.                 
020200 01  RPT-PRICE-HEADING.                                                   
020300     05  FILLER PIC X(20) VALUE 'MENU BOARD PRICE LIST'.                  
020400     05  FILLER PIC X(60) VALUE SPACES.                                   
020500 01  RPT-PRICE-DETAIL.                                                    
020600     05  RPT-PRC-ITEM-NAME        PIC X(30).                              
020700     05  RPT-PRC-SIZE             PIC X(10).                              
020800     05  FILLER                   PIC X(02) VALUE SPACES.                 
020900     05  RPT-PRC-PRICE            PIC ZZ,ZZ9.99.                          
021000     05  FILLER                   PIC X(30) VALUE SPACES.                 
021100*                                                                         
021200 01  ABEND-TEST-AREA              PIC X(02).                              
021300 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
021400                               PIC S9(3) COMP-3.                          
021500*****************************************************************         
021600 PROCEDURE DIVISION.                                                      
021700*****************************************************************         
021800 000-MAIN.                                                                
021900     ACCEPT CURRENT-DATE FROM DATE.                                       
022000     DISPLAY 'ITMMNT01 - RUN DATE (YYMMDD) ' CURRENT-DATE-NUM.            
022100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
022200     PERFORM 705-LOAD-CATEGORY-TABLE THRU 705-EXIT.                       
022300     PERFORM 710-LOAD-ITEM-TABLE THRU 710-EXIT.                           
022400     PERFORM 715-LOAD-ISP-TABLE THRU 715-EXIT.                            
022500     PERFORM 730-READ-ITM-TRAN THRU 730-EXIT.                             
022600     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
022700             UNTIL ITMTRAN-EOF.                                           
022800     PERFORM 800-WRITE-ITEM-TABLE THRU 800-EXIT.                          
022900     PERFORM 805-WRITE-ISP-TABLE THRU 805-EXIT.                           
023000     PERFORM 900-PRICE-LIST-REPORT THRU 900-EXIT.                         
023100     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
023200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
023300     GOBACK.                                                              
023400*                                                                         
023500 100-PROCESS-TRANSACTIONS.                                                
023600     ADD 1 TO NUM-TRAN-RECS.                                              
023700     EVALUATE TRUE                                                        
023800         WHEN ITR-IS-ADD                                                  
023900             PERFORM 200-ADD-ITEM THRU 200-EXIT                           
024000         WHEN ITR-IS-UPDATE                                               
024100             PERFORM 300-UPDATE-ITEM THRU 300-EXIT                        
024200         WHEN ITR-IS-DELETE                                               
024300             PERFORM 400-DELETE-ITEM THRU 400-EXIT                        
024400         WHEN OTHER                                                       
024500             ADD 1 TO NUM-TRAN-REJECTED                                   
024600     END-EVALUATE.                                                        
024700     PERFORM 730-READ-ITM-TRAN THRU 730-EXIT.                             
024800 100-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100 200-ADD-ITEM.                                                            
025200     PERFORM 250-VALIDATE-CATEGORY THRU 250-EXIT.                         
025300     IF NOT CAT-FOUND                                                     
025400         ADD 1 TO NUM-CATEGORY-REJECTED                                   
025500         ADD 1 TO NUM-TRAN-REJECTED                                       
025600     ELSE                                                                 
025700         MOVE 'N' TO WS-ROW-FOUND-SW                                      
025800         SEARCH ALL ITM-TABLE-ENTRY                                       
025900             AT END NEXT SENTENCE                                         
026000             WHEN ITE-ITEM-CODE (ITM-IX) = ITR-ITEM-CODE                  
026100                 MOVE 'Y' TO WS-ROW-FOUND-SW                              
026200         END-SEARCH                                                       
026300         IF ROW-FOUND                                                     
026400             ADD 1 TO NUM-TRAN-REJECTED                                   
026500         ELSE                                                             
026600             PERFORM 270-INSERT-ITEM-SORTED THRU 270-EXIT                 
026700             MOVE ITR-ITEM-CODE TO WS-UPDATE-CODE                         
026800             PERFORM 260-ADD-ITEM-SIZES THRU 260-EXIT                     
026900                     VARYING WS-SIZE-SUB FROM 1 BY 1                      
027000                     UNTIL WS-SIZE-SUB > ITR-SIZE-COUNT                   
027100             ADD 1 TO NUM-ADD-PROCESSED                                   
027200         END-IF                                                           
027300     END-IF.                                                              
027400 200-EXIT.                                                                
027500     EXIT.                                                                
027600*                                                                         
027700 250-VALIDATE-CATEGORY.                                                   
027800     MOVE 'N' TO WS-CAT-FOUND-SW.                                         
027900     SEARCH ALL CAT-TABLE-ENTRY                                           
028000         AT END NEXT SENTENCE                                             
028100         WHEN CTE-CAT-ID (CAT-IX) = ITR-CATEGORY-ID                       
028200             MOVE 'Y' TO WS-CAT-FOUND-SW                                  
028300     END-SEARCH.                                                          
028400     IF NOT CAT-FOUND                                                     
028500         DISPLAY 'ITMMNT01 - UNKNOWN CATEGORY, TRAN REJECTED '            
028600                 ITM-TRAN-RECORD-X                                        
028700     END-IF.                                                              
028800 250-EXIT.                                                                
028900     EXIT.                                                                
029000*                                                                         
029100 260-ADD-ITEM-SIZES.                                                      
029200     ADD 1 TO ISP-TABLE-COUNT.                                            
029300     MOVE WS-UPDATE-CODE TO ISE-ITEM-CODE (ISP-TABLE-COUNT).              
029400     MOVE ITR-SIZE-NAME (WS-SIZE-SUB)                                     
029500             TO ISE-SIZE (ISP-TABLE-COUNT).                               
029600     MOVE ITR-SIZE-PRICE (WS-SIZE-SUB)                                    
029700             TO ISE-PRICE (ISP-TABLE-COUNT).                              
029800 260-EXIT.                                                                
029900     EXIT.                                                                
030000*                                                                         
030100* ITM-TABLE-ENTRY CARRIES ASCENDING KEY IS ITE-ITEM-CODE AND IS           
030200* SEARCH ALL'D ELSEWHERE IN THIS PROGRAM -- A NEW ROW MUST LAND           
030300* IN ITS CORRECT SLOT, NOT BE TACKED ON THE END, OR THE BINARY            
030400* SEARCH GOES BAD FOR EVERY ROW ADDED AFTER IT.                           
030500 270-INSERT-ITEM-SORTED.                                                  
030600     MOVE ITM-TABLE-COUNT TO WS-INS-SUB.                                  
030700     ADD 1 TO WS-INS-SUB.                                                 
030800     PERFORM 271-FIND-ITEM-SLOT THRU 271-EXIT                             
030900             VARYING WS-SUB FROM 1 BY 1                                   
031000             UNTIL WS-SUB > ITM-TABLE-COUNT.                              
031100     PERFORM 272-SHIFT-ITEM-UP THRU 272-EXIT                              
031200             VARYING WS-SHIFT-SUB FROM ITM-TABLE-COUNT BY -1              
031300             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
031400     MOVE ITR-ITEM-CODE     TO ITE-ITEM-CODE (WS-INS-SUB).                
031500     MOVE ITR-ITEM-NAME     TO ITE-ITEM-NAME (WS-INS-SUB).                
031600     MOVE ITR-CATEGORY-ID   TO ITE-CATEGORY-ID (WS-INS-SUB).              
031700     MOVE ITR-BASE-PRICE    TO ITE-BASE-PRICE (WS-INS-SUB).               
031800     MOVE ITR-ITEM-TYPE     TO ITE-ITEM-TYPE (WS-INS-SUB).                
031900     MOVE ITR-DESCRIPTION   TO ITE-DESCRIPTION (WS-INS-SUB).              
032000     MOVE 'Y'               TO ITE-ACTIVE (WS-INS-SUB).                   
032100     ADD 1 TO ITM-TABLE-COUNT.                                            
032200 270-EXIT.                                                                
032300     EXIT.                                                                
032400*                                                                         
032500 271-FIND-ITEM-SLOT.                                                      
032600     IF ITE-ITEM-CODE (WS-SUB) > ITR-ITEM-CODE                            
032700         AND WS-SUB < WS-INS-SUB                                          
032800         MOVE WS-SUB TO WS-INS-SUB                                        
032900     END-IF.                                                              
033000 271-EXIT.                                                                
033100     EXIT.                                                                
033200*                                                                         
033300 272-SHIFT-ITEM-UP.                                                       
033400     MOVE ITM-TABLE-ENTRY (WS-SHIFT-SUB)                                  
033500             TO ITM-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
033600 272-EXIT.                                                                
033700     EXIT.                                                                
033800*                                                                         
033900 300-UPDATE-ITEM.                                                         
034000     PERFORM 250-VALIDATE-CATEGORY THRU 250-EXIT.                         
034100     IF NOT CAT-FOUND                                                     
034200         ADD 1 TO NUM-CATEGORY-REJECTED                                   
034300         ADD 1 TO NUM-TRAN-REJECTED                                       
034400     ELSE                                                                 
034500         MOVE 'N' TO WS-ROW-FOUND-SW                                      
034600         SEARCH ALL ITM-TABLE-ENTRY                                       
034700             AT END NEXT SENTENCE                                         
034800             WHEN ITE-ITEM-CODE (ITM-IX) = ITR-ITEM-CODE                  
034900                 MOVE 'Y' TO WS-ROW-FOUND-SW                              
035000                 MOVE ITR-ITEM-NAME TO ITE-ITEM-NAME (ITM-IX)             
035100                 MOVE ITR-CATEGORY-ID                                     
035200                         TO ITE-CATEGORY-ID (ITM-IX)                      
035300                 MOVE ITR-BASE-PRICE                                      
035400                         TO ITE-BASE-PRICE (ITM-IX)                       
035500                 MOVE ITR-ITEM-TYPE                                       
035600                         TO ITE-ITEM-TYPE (ITM-IX)                        
035700                 MOVE ITR-DESCRIPTION                                     
035800                         TO ITE-DESCRIPTION (ITM-IX)                      
035900         END-SEARCH                                                       
036000         IF ROW-FOUND                                                     
036100             MOVE ITR-ITEM-CODE TO WS-UPDATE-CODE                         
036200             PERFORM 350-REMOVE-ITEM-SIZES THRU 350-EXIT                  
036300             PERFORM 260-ADD-ITEM-SIZES THRU 260-EXIT                     
036400                     VARYING WS-SIZE-SUB FROM 1 BY 1                      
036500                     UNTIL WS-SIZE-SUB > ITR-SIZE-COUNT                   
036600             ADD 1 TO NUM-UPDATE-PROCESSED                                
036700         ELSE                                                             
036800             ADD 1 TO NUM-TRAN-REJECTED                                   
036900         END-IF                                                           
037000     END-IF.                                                              
037100 300-EXIT.                                                                
037200     EXIT.                                                                
037300*                                                                         
037400 350-REMOVE-ITEM-SIZES.                                                   
037500     MOVE 0 TO WS-OUT-SUB.                                                
037600     PERFORM 360-COPY-SIZE-FORWARD THRU 360-EXIT                          
037700             VARYING WS-SUB FROM 1 BY 1                                   
037800             UNTIL WS-SUB > ISP-TABLE-COUNT.                              
037900     MOVE WS-OUT-SUB TO ISP-TABLE-COUNT.                                  
038000 350-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300 360-COPY-SIZE-FORWARD.                                                   
038400     IF ISE-ITEM-CODE (WS-SUB) NOT = WS-UPDATE-CODE                       
038500         ADD 1 TO WS-OUT-SUB                                              
038600         MOVE ISP-TABLE-ENTRY (WS-SUB)                                    
038700                 TO ISP-TABLE-ENTRY (WS-OUT-SUB)                          
038800     END-IF.                                                              
038900 360-EXIT.                                                                
039000     EXIT.                                                                
039100*                                                                         
039200 400-DELETE-ITEM.                                                         
039300     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
039400     SEARCH ALL ITM-TABLE-ENTRY                                           
039500         AT END NEXT SENTENCE                                             
039600         WHEN ITE-ITEM-CODE (ITM-IX) = ITR-ITEM-CODE                      
039700             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
039800             MOVE 'N' TO ITE-ACTIVE (ITM-IX)                              
039900             ADD 1 TO NUM-DELETE-PROCESSED                                
040000     END-SEARCH.                                                          
040100     IF NOT ROW-FOUND                                                     
040200         ADD 1 TO NUM-TRAN-REJECTED                                       
040300     END-IF.                                                              
040400 400-EXIT.                                                                
040500     EXIT.                                                                
040600*                                                                         
040700 700-OPEN-FILES.                                                          
040800     OPEN INPUT  CATEGORY-FILE-IN                                         
040900                 ITEM-FILE-IN                                             
041000                 ISP-FILE-IN                                              
041100                 ITM-TRAN-FILE                                            
041200          OUTPUT ITEM-FILE-OUT                                            
041300                 ISP-FILE-OUT                                             
041400                 ITM-REPORT-FILE.                                         
041500     IF WS-ITMIN-STATUS NOT = '00'                                        
041600         DISPLAY 'ITMMNT01 - ERROR OPENING ITEM MASTER '                  
041700                 WS-ITMIN-STATUS                                          
041800         MOVE 16 TO RETURN-CODE                                           
041900         MOVE 'Y' TO WS-ITMTRAN-EOF                                       
042000     END-IF.                                                              
042100 700-EXIT.                                                                
042200     EXIT.                                                                
042300*                                                                         
042400 705-LOAD-CATEGORY-TABLE.                                                 
042500     IF WS-CATIN-STATUS = '00'                                            
042600         PERFORM 706-READ-CAT-MASTER THRU 706-EXIT                        
042700         PERFORM 707-LOAD-ONE-CAT THRU 707-EXIT                           
042800                 UNTIL CATIN-EOF                                          
042900     END-IF.                                                              
043000 705-EXIT.                                                                
043100     EXIT.                                                                
043200*                                                                         
043300 706-READ-CAT-MASTER.                                                     
043400     READ CATEGORY-FILE-IN                                                
043500         AT END MOVE 'Y' TO WS-CATIN-EOF                                  
043600     END-READ.                                                            
043700 706-EXIT.                                                                
043800     EXIT.                                                                
043900*                                                                         
044000 707-LOAD-ONE-CAT.                                                        
044100     ADD 1 TO CAT-TABLE-COUNT.                                            
044200     MOVE CAT-ID TO CTE-CAT-ID (CAT-TABLE-COUNT).                         
044300     PERFORM 706-READ-CAT-MASTER THRU 706-EXIT.                           
044400 707-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700 710-LOAD-ITEM-TABLE.                                                     
044800     IF WS-ITMIN-STATUS = '00'                                            
044900         PERFORM 711-READ-ITEM-MASTER THRU 711-EXIT                       
045000         PERFORM 712-LOAD-ONE-ITEM THRU 712-EXIT                          
045100                 UNTIL ITMIN-EOF                                          
045200     END-IF.                                                              
045300 710-EXIT.                                                                
045400     EXIT.                                                                
045500*                                                                         
045600 711-READ-ITEM-MASTER.                                                    
045700     READ ITEM-FILE-IN                                                    
045800         AT END MOVE 'Y' TO WS-ITMIN-EOF                                  
045900     END-READ.                                                            
046000 711-EXIT.                                                                
046100     EXIT.                                                                
046200*                                                                         
046300 712-LOAD-ONE-ITEM.                                                       
046400     ADD 1 TO ITM-TABLE-COUNT.                                            
046500     MOVE ITM-CODE        TO ITE-ITEM-CODE (ITM-TABLE-COUNT).             
046600     MOVE ITM-NAME        TO ITE-ITEM-NAME (ITM-TABLE-COUNT).             
046700     MOVE ITM-CATEGORY-ID TO ITE-CATEGORY-ID (ITM-TABLE-COUNT).           
046800     MOVE ITM-BASE-PRICE  TO ITE-BASE-PRICE (ITM-TABLE-COUNT).            
046900     MOVE ITM-TYPE        TO ITE-ITEM-TYPE (ITM-TABLE-COUNT).             
047000     MOVE ITM-DESCRIPTION TO ITE-DESCRIPTION (ITM-TABLE-COUNT).           
047100     MOVE ITM-ACTIVE      TO ITE-ACTIVE (ITM-TABLE-COUNT).                
047200     PERFORM 711-READ-ITEM-MASTER THRU 711-EXIT.                          
047300 712-EXIT.                                                                
047400     EXIT.                                                                
047500*                                                                         
047600 715-LOAD-ISP-TABLE.                                                      
047700     IF WS-ISPIN-STATUS = '00'                                            
047800         PERFORM 716-READ-ISP-MASTER THRU 716-EXIT                        
047900         PERFORM 717-LOAD-ONE-ISP THRU 717-EXIT                           
048000                 UNTIL ISPIN-EOF                                          
048100     END-IF.                                                              
048200 715-EXIT.                                                                
048300     EXIT.                                                                
048400*                                                                         
048500 716-READ-ISP-MASTER.                                                     
048600     READ ISP-FILE-IN                                                     
048700         AT END MOVE 'Y' TO WS-ISPIN-EOF                                  
048800     END-READ.                                                            
048900 716-EXIT.                                                                
049000     EXIT.                                                                
049100*                                                                         
049200 717-LOAD-ONE-ISP.                                                        
049300     ADD 1 TO ISP-TABLE-COUNT.                                            
049400     MOVE ISP-ITEM-CODE TO ISE-ITEM-CODE (ISP-TABLE-COUNT).               
049500     MOVE ISP-SIZE      TO ISE-SIZE (ISP-TABLE-COUNT).                    
049600     MOVE ISP-PRICE     TO ISE-PRICE (ISP-TABLE-COUNT).                   
049700     PERFORM 716-READ-ISP-MASTER THRU 716-EXIT.                           
049800 717-EXIT.                                                                
049900     EXIT.                                                                
050000*                                                                         
050100 730-READ-ITM-TRAN.                                                       
050200     READ ITM-TRAN-FILE                                                   
050300         AT END MOVE 'Y' TO WS-ITMTRAN-EOF                                
050400     END-READ.                                                            
050500 730-EXIT.                                                                
050600     EXIT.                                                                
050700*                                                                         
050800 790-CLOSE-FILES.                                                         
050900     CLOSE CATEGORY-FILE-IN                                               
051000           ITEM-FILE-IN                                                   
051100           ITEM-FILE-OUT                                                  
051200           ISP-FILE-IN                                                    
051300           ISP-FILE-OUT                                                   
051400           ITM-TRAN-FILE                                                  
051500           ITM-REPORT-FILE.                                               
051600 790-EXIT.                                                                
051700     EXIT.                                                                
051800*                                                                         
051900 800-WRITE-ITEM-TABLE.                                                    
052000     PERFORM 801-WRITE-ONE-ITEM THRU 801-EXIT                             
052100             VARYING WS-SUB FROM 1 BY 1                                   
052200             UNTIL WS-SUB > ITM-TABLE-COUNT.                              
052300 800-EXIT.                                                                
052400     EXIT.                                                                
052500*                                                                         
052600 801-WRITE-ONE-ITEM.                                                      
052700     MOVE SPACES TO ITM-OUT-RECORD.                                       
052800     MOVE ITE-ITEM-CODE (WS-SUB)    TO ITM-CODE.                          
052900     MOVE ITE-ITEM-NAME (WS-SUB)    TO ITM-NAME.                          
053000     MOVE ITE-CATEGORY-ID (WS-SUB)  TO ITM-CATEGORY-ID.                   
053100     MOVE ITE-BASE-PRICE (WS-SUB)   TO ITM-BASE-PRICE.                    
053200     MOVE ITE-ITEM-TYPE (WS-SUB)    TO ITM-TYPE.                          
053300     MOVE ITE-DESCRIPTION (WS-SUB)  TO ITM-DESCRIPTION.                   
053400     MOVE ITE-ACTIVE (WS-SUB)       TO ITM-ACTIVE.                        
053500     STRING ITM-CODE ITM-NAME ITM-CATEGORY-ID ITM-BASE-PRICE              
053600            ITM-TYPE ITM-DESCRIPTION ITM-ACTIVE                           
053700            DELIMITED BY SIZE INTO ITM-OUT-RECORD                         
053800     END-STRING.                                                          
053900     WRITE ITM-OUT-RECORD.                                                
054000 801-EXIT.                                                                
054100     EXIT.                                                                
054200*                                                                         
054300 805-WRITE-ISP-TABLE.                                                     
054400     PERFORM 806-WRITE-ONE-ISP THRU 806-EXIT                              
054500             VARYING WS-SUB FROM 1 BY 1                                   
054600             UNTIL WS-SUB > ISP-TABLE-COUNT.                              
054700 805-EXIT.                                                                
054800     EXIT.                                                                
054900*                                                                         
055000 806-WRITE-ONE-ISP.                                                       
055100     MOVE SPACES TO ISP-OUT-RECORD.                                       
055200     MOVE ISE-ITEM-CODE (WS-SUB) TO ISP-ITEM-CODE.                        
055300     MOVE ISE-SIZE (WS-SUB)      TO ISP-SIZE.                             
055400     MOVE ISE-PRICE (WS-SUB)     TO ISP-PRICE.                            
055500     STRING ISP-ITEM-CODE ISP-SIZE ISP-PRICE                              
055600            DELIMITED BY SIZE INTO ISP-OUT-RECORD                         
055700     END-STRING.                                                          
055800     WRITE ISP-OUT-RECORD.                                                
055900 806-EXIT.                                                                
056000     EXIT.                                                                
056100*                                                                         
056200 850-REPORT-TOTALS.                                                       
056300     MOVE CURRENT-MONTH TO RPT-MM.                                        
056400     MOVE CURRENT-DAY   TO RPT-DD.                                        
056500     MOVE CURRENT-YEAR  TO RPT-YY.                                        
056600     WRITE ITM-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
056700     MOVE 'TRANSACTIONS READ      '  TO RPT-LABEL.                        
056800     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                        
056900     WRITE ITM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
057000     MOVE 'ADDS PROCESSED         '  TO RPT-LABEL.                        
057100     MOVE NUM-ADD-PROCESSED          TO RPT-COUNT.                        
057200     WRITE ITM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
057300     MOVE 'UPDATES PROCESSED      '  TO RPT-LABEL.                        
057400     MOVE NUM-UPDATE-PROCESSED       TO RPT-COUNT.                        
057500     WRITE ITM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
057600     MOVE 'DELETES PROCESSED      '  TO RPT-LABEL.                        
057700     MOVE NUM-DELETE-PROCESSED       TO RPT-COUNT.                        
057800     WRITE ITM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
057900     MOVE 'CATEGORY REJECTS       '  TO RPT-LABEL.                        
058000     MOVE NUM-CATEGORY-REJECTED      TO RPT-COUNT.                        
058100     WRITE ITM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
058200     MOVE 'TRANSACTIONS REJECTED  '  TO RPT-LABEL.                        
058300     MOVE NUM-TRAN-REJECTED          TO RPT-COUNT.                        
058400     WRITE ITM-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
058500 850-EXIT.                                                                
058600     EXIT.                                                                
058700*                                                                         
058800 900-PRICE-LIST-REPORT.                                                   
058900     WRITE ITM-REPORT-RECORD FROM RPT-PRICE-HEADING AFTER PAGE.           
059000     PERFORM 901-PRICE-LIST-ONE-ITEM THRU 901-EXIT                        
059100             VARYING WS-SUB FROM 1 BY 1                                   
059200             UNTIL WS-SUB > ITM-TABLE-COUNT.                              
059300 900-EXIT.                                                                
059400     EXIT.                                                                
059500*                                                                         
059600 901-PRICE-LIST-ONE-ITEM.                                                 
059700     IF ITE-ACTIVE (WS-SUB) = 'Y'                                         
059800         PERFORM 902-PRICE-LIST-ONE-SIZE THRU 902-EXIT                    
059900                 VARYING WS-RPT-SIZE-SUB FROM 1 BY 1                      
060000                 UNTIL WS-RPT-SIZE-SUB > 3                                
060100     END-IF.                                                              
060200 901-EXIT.                                                                
060300     EXIT.                                                                
060400*                                                                         
060500 902-PRICE-LIST-ONE-SIZE.                                                 
060600     EVALUATE WS-RPT-SIZE-SUB                                             
060700         WHEN 1                                                           
060800             MOVE 'SMALL'  TO WS-RPT-SIZE-NAME                            
060900         WHEN 2                                                           
061000             MOVE 'MEDIUM' TO WS-RPT-SIZE-NAME                            
061100         WHEN 3                                                           
061200             MOVE 'LARGE'  TO WS-RPT-SIZE-NAME                            
061300     END-EVALUATE.                                                        
061400     CALL 'ITMPRICE' USING ITE-ITEM-CODE (WS-SUB)                         
061500                           WS-RPT-SIZE-NAME                               
061600                           ITE-BASE-PRICE (WS-SUB)                        
061700                           ISP-MASTER-TABLE                               
061800                           WS-ITM-PRICE                                   
061900                           WS-ITM-RETURN-CODE.                            
062000     MOVE ITE-ITEM-NAME (WS-SUB) TO RPT-PRC-ITEM-NAME.                    
062100     MOVE WS-RPT-SIZE-NAME       TO RPT-PRC-SIZE.                         
062200     MOVE WS-ITM-PRICE           TO RPT-PRC-PRICE.                        
062300     WRITE ITM-REPORT-RECORD FROM RPT-PRICE-DETAIL AFTER 1.               
062400 902-EXIT.                                                                
062500     EXIT.                                                                
