000100*****************************************************************         
000200*  CATREC  --  MENU CATEGORY MASTER RECORD LAYOUT                         
000300*  CATEGORY.DAT IS LINE-SEQUENTIAL, KEYED ON CAT-ID (UUID-STYLE           
000400*  OPAQUE CODE CARRIED OVER FROM THE ON-LINE CATALOG SERVICE).            
000500*  DELETE IS LOGICAL ONLY -- CAT-ACTIVE IS FLIPPED TO 'N' AND THE         
000600*  ROW IS REWRITTEN.  NO ROW IS EVER PHYSICALLY REMOVED.                  
000700*-----------------------------------------------------------------        
000800*  CHANGE ACTIVITY                                                        
000900*  19981104 RBW  INITIAL COPYBOOK FOR CATALOG REWRITE (TKT 4401)          
001000*  19990226 RBW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/C          
001100*  20030714 DLH  ADDED 88-LEVELS FOR ITEM-TYPE DOMAIN (TKT 5180)          
001200*****************************************************************         
001300 01  CAT-RECORD.                                                          
001400     05  CAT-ID                      PIC X(36).                           
001500     05  CAT-NAME                    PIC X(30).                           
001600     05  CAT-ITEM-TYPE               PIC X(20).                           
001700         88  CAT-TYPE-ESPRESSO-DRINK     VALUE 'ESPRESSO_DRINK'.          
001800         88  CAT-TYPE-BLENDED-DRINK      VALUE 'BLENDED_DRINK'.           
001900         88  CAT-TYPE-TEA                VALUE 'TEA'.                     
002000         88  CAT-TYPE-OTHER-DRINK        VALUE 'OTHER_DRINK'.             
002100         88  CAT-TYPE-PASTRY             VALUE 'PASTRY'.                  
002200         88  CAT-TYPE-CAKE               VALUE 'CAKE'.                    
002300         88  CAT-TYPE-SANDWICH           VALUE 'SANDWICH'.                
002400         88  CAT-TYPE-PASTA              VALUE 'PASTA'.                   
002500         88  CAT-TYPE-OTHER-FOOD         VALUE 'OTHER_FOOD'.              
002600         88  CAT-TYPE-TSHIRT             VALUE 'TSHIRT'.                  
002700         88  CAT-TYPE-BAG                VALUE 'BAG'.                     
002800         88  CAT-TYPE-MUG                VALUE 'MUG'.                     
002900         88  CAT-TYPE-OTHER-MDSE     VALUE 'OTHER_MERCHANDISE'.           
003000     05  CAT-ACTIVE                  PIC X(01).                           
003100         88  CAT-IS-ACTIVE               VALUE 'Y'.                       
003200         88  CAT-IS-INACTIVE             VALUE 'N'.                       
003300     05  FILLER                      PIC X(01).                           
