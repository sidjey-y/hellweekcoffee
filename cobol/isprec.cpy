000100*****************************************************************         
000200*  ISPREC  --  ITEM SIZE-PRICE OVERRIDE RECORD LAYOUT                     
000300*  ITEM-SIZE-PRICE.DAT IS LINE-SEQUENTIAL, KEYED ON THE COMPOSITE         
000400*  OF ISP-ITEM-CODE + ISP-SIZE.  ISP-PRICE IS AN ABSOLUTE PRICE,          
000500*  NOT AN ADD-ON -- SEE 300-GET-SIZE-PRICE IN ITMPRICE.                   
000600*-----------------------------------------------------------------        
000700*  CHANGE ACTIVITY                                                        
000800*  19990203 RBW  INITIAL COPYBOOK FOR PER-SIZE PRICING (TKT 4588)         
000900*****************************************************************         
001000 01  ISP-RECORD.                                                          
001100     05  ISP-ITEM-CODE               PIC X(36).                           
001200     05  ISP-SIZE                    PIC X(10).                           
001300         88  ISP-SIZE-SMALL              VALUE 'SMALL'.                   
001400         88  ISP-SIZE-MEDIUM             VALUE 'MEDIUM'.                  
001500         88  ISP-SIZE-LARGE              VALUE 'LARGE'.                   
001600     05  ISP-PRICE                   PIC S9(5)V99 COMP-3.                 
001700     05  FILLER                      PIC X(04).                           
