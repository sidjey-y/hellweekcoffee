000100*****************************************************************         
000200*  USRREC  --  APPLICATION USER MASTER RECORD LAYOUT                      
000300*  APP-USER.DAT IS LINE-SEQUENTIAL, KEYED ON USR-USERNAME.                
000400*  USR-PASSWORD IS COMPARED DIRECTLY IN THIS BATCH SLICE; THE             
000500*  ON-LINE FRONT END DOES ITS OWN CREDENTIAL HASHING BEFORE THE           
000600*  NIGHTLY EXTRACT EVER SEES THIS FILE.                                   
000700*-----------------------------------------------------------------        
000800*  CHANGE ACTIVITY                                                        
000900*  20020114 DLH  INITIAL COPYBOOK FOR OPERATOR SIGN-ON (TKT 5033)         
001000*  20020611 DLH  ADDED USR-ROLE AND 88-LEVELS (TKT 5061)                  
001100*  20070228 RBW  NAME FIELDS WIDENED AND PASSWORD FIELD LENGTHENED        
001200*                TO MATCH THE ON-LINE SIDE; RECORD NO LONGER THE          
001300*                90 BYTES ORIGINALLY WIRED (TKT 5699)                     
001400*****************************************************************         
001500 01  USR-RECORD.                                                          
001600     05  USR-ID                      PIC 9(09).                           
001700     05  USR-USERNAME                PIC X(20).                           
001800     05  USR-PASSWORD                PIC X(30).                           
001900     05  USR-FIRST-NAME              PIC X(20).                           
002000     05  USR-LAST-NAME               PIC X(20).                           
002100     05  USR-ROLE                    PIC X(08).                           
002200         88  USR-ROLE-ADMIN              VALUE 'ADMIN'.                   
002300         88  USR-ROLE-MANAGER            VALUE 'MANAGER'.                 
002400         88  USR-ROLE-CASHIER            VALUE 'CASHIER'.                 
002500     05  USR-ACTIVE                  PIC X(01).                           
002600         88  USR-IS-ACTIVE               VALUE 'Y'.                       
002700         88  USR-IS-INACTIVE             VALUE 'N'.                       
002800     05  FILLER                      PIC X(01).                           
