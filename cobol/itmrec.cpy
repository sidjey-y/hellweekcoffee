000100*****************************************************************         
000200*  ITMREC  --  MENU ITEM MASTER RECORD LAYOUT                             
000300*  ITEM.DAT IS LINE-SEQUENTIAL, KEYED ON ITM-CODE.  ITM-CAT-ID            
000400*  MUST EXIST ON CATEGORY.DAT (SEE CATREC) AT CREATE/UPDATE TIME.         
000500*  DELETE IS LOGICAL ONLY -- ITM-ACTIVE IS FLIPPED TO 'N'.                
000600*-----------------------------------------------------------------        
000700*  CHANGE ACTIVITY                                                        
000800*  19981111 RBW  INITIAL COPYBOOK FOR CATALOG REWRITE (TKT 4403)          
000900*  20030714 DLH  ADDED 88-LEVELS FOR ITEM-TYPE DOMAIN (TKT 5180)          
001000*  20110502 RBW  DESCRIPTION WIDENED 40 TO 60 FOR MENU BOARD COPY         
001100*                (TKT 6042); RECORD GREW 150 TO 170 BYTES NOMINAL.        
001200*                ACTUAL STORED LENGTH IS 187 -- THE FULL-LENGTH           
001300*                GUID KEYS CARRIED OVER FROM THE ON-LINE CATALOG          
001400*                RUN LONGER THAN THE ORIGINAL WIRE FORMAT ALLOWED;        
001500*                SEE RUNBOOK BINDER MEMO, NOT REPEATED HERE.              
001600*****************************************************************         
001700 01  ITM-RECORD.                                                          
001800     05  ITM-CODE                    PIC X(36).                           
001900     05  ITM-NAME                    PIC X(30).                           
002000     05  ITM-CATEGORY-ID             PIC X(36).                           
002100     05  ITM-BASE-PRICE              PIC S9(5)V99 COMP-3.                 
002200     05  ITM-TYPE                    PIC X(20).                           
002300         88  ITM-TYPE-ESPRESSO-DRINK     VALUE 'ESPRESSO_DRINK'.          
002400         88  ITM-TYPE-BLENDED-DRINK      VALUE 'BLENDED_DRINK'.           
002500         88  ITM-TYPE-TEA                VALUE 'TEA'.                     
002600         88  ITM-TYPE-OTHER-DRINK        VALUE 'OTHER_DRINK'.             
002700         88  ITM-TYPE-PASTRY             VALUE 'PASTRY'.                  
002800         88  ITM-TYPE-CAKE               VALUE 'CAKE'.                    
002900         88  ITM-TYPE-SANDWICH           VALUE 'SANDWICH'.                
003000         88  ITM-TYPE-PASTA              VALUE 'PASTA'.                   
003100         88  ITM-TYPE-OTHER-FOOD         VALUE 'OTHER_FOOD'.              
003200         88  ITM-TYPE-TSHIRT             VALUE 'TSHIRT'.                  
003300         88  ITM-TYPE-BAG                VALUE 'BAG'.                     
003400         88  ITM-TYPE-MUG                VALUE 'MUG'.                     
003500         88  ITM-TYPE-OTHER-MDSE     VALUE 'OTHER_MERCHANDISE'.           
003600     05  ITM-DESCRIPTION             PIC X(60).                           
003700     05  ITM-ACTIVE                  PIC X(01).                           
003800         88  ITM-IS-ACTIVE               VALUE 'Y'.                       
003900         88  ITM-IS-INACTIVE             VALUE 'N'.                       
004000     05  FILLER                      PIC X(01).                           
