000100*****************************************************************         
000200*  TIMREC  --  TRANSACTION LINE-ITEM RECORD LAYOUT                        
000300*  TRANSACTION-ITEM.DAT IS LINE-SEQUENTIAL.  KEYED ON THE                 
000400*  COMPOSITE OF TI-TRANSACTION-ID + TI-ITEM-CODE; THE SAME ITEM           
000500*  MAY APPEAR MORE THAN ONCE ON ONE TRANSACTION AS DISTINCT LINES         
000600*  (E.G. TWO DIFFERENT SIZES OF THE SAME DRINK).                          
000700*-----------------------------------------------------------------        
000800*  CHANGE ACTIVITY                                                        
000900*  20050601 DLH  INITIAL COPYBOOK FOR POS SETTLEMENT (TKT 5502)           
001000*  20080919 RBW  TI-ITEM-NAME DENORMALIZED ONTO THIS RECORD SO THE        
001100*                SALES REPORT DOES NOT HAVE TO JOIN BACK TO ITEM          
001200*                MASTER (TKT 5791); RECORD NO LONGER THE ORIGINAL         
001300*                97 BYTES AFTER THE DENORMALIZATION (TKT 5791)            
001400*****************************************************************         
001500 01  TIM-RECORD.                                                          
001600     05  TI-TRANSACTION-ID           PIC X(36).                           
001700     05  TI-ITEM-CODE                PIC X(36).                           
001800     05  TI-ITEM-NAME                PIC X(30).                           
001900     05  TI-QUANTITY                 PIC 9(04).                           
002000     05  TI-SIZE                     PIC X(10).                           
002100     05  TI-ITEM-PRICE               PIC S9(5)V99 COMP-3.                 
002200     05  TI-TOTAL-PRICE              PIC S9(7)V99 COMP-3.                 
002300     05  FILLER                      PIC X(02).                           
