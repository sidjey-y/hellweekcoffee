000100*****************************************************************         
000200*  PRMREC  --  PROMO CODE MASTER RECORD LAYOUT                            
000300*  PROMO-CODE.DAT IS LINE-SEQUENTIAL, KEYED ON PRM-CODE (ALWAYS           
000400*  STORED UPPER-CASE).  VALIDITY IS A STRICT OPEN DATE WINDOW --          
000500*  SEE 200-VALIDATE-CODE IN PRMMNT01.                                     
000600*-----------------------------------------------------------------        
000700*  CHANGE ACTIVITY                                                        
000800*  20010309 DLH  INITIAL COPYBOOK FOR PROMO CAMPAIGN (TKT 4960)           
000900*  20060724 RBW  PRM-CREATED-AT ADDED FOR THE AUDIT TRAIL REPORT;         
001000*                RECORD GREW PAST THE ORIGINAL 38 BYTES (TKT 5640)        
001100*****************************************************************         
001200 01  PRM-RECORD.                                                          
001300     05  PRM-CODE                    PIC X(12).                           
001400     05  PRM-DISCOUNT-PCT            PIC S9(3)V99 COMP-3.                 
001500     05  PRM-VALID-FROM              PIC 9(08).                           
001600     05  PRM-VALID-UNTIL             PIC 9(08).                           
001700     05  PRM-ACTIVE                  PIC X(01).                           
001800         88  PRM-IS-ACTIVE               VALUE 'Y'.                       
001900         88  PRM-IS-INACTIVE             VALUE 'N'.                       
002000     05  PRM-CREATED-AT              PIC 9(08).                           
002100     05  FILLER                      PIC X(02).                           
