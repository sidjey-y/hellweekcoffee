000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  USRMNT01.                                                   
000700 AUTHOR.  D L HARTE.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  01/14/2002.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* USRMNT01 MAINTAINS THE OPERATOR SIGN-ON MASTER AND ANSWERS              
001400* SIGN-ON REQUESTS.  THE MASTER IS LOADED WHOLE INTO WORKING              
001500* STORAGE AND REWRITTEN IN FULL AT END OF RUN, AS USUAL FOR THIS          
001600* SHOP.  BEFORE ANY TRANSACTION IS PROCESSED, THE RUN CHECKS FOR          
001700* A ROW NAMED 'ADMIN' AND ADDS THE STANDARD HOUSE ADMINISTRATOR           
001800* ROW IF ONE IS NOT ALREADY ON FILE -- THIS CHECK RUNS EVERY TIME,        
001900* NOT JUST ON AN EMPTY FILE, SO A SITE THAT ACCIDENTALLY DROPS            
002000* THE ADMIN ROW GETS IT BACK ON THE NEXT RUN.  USR-PASSWORD IS            
002100* COMPARED CHARACTER FOR CHARACTER -- THIS SHOP DOES NOT HASH             
002200* CREDENTIALS ON THE BATCH SIDE.                                          
002300*-----------------------------------------------------------------        
002400* CHANGE ACTIVITY                                                         
002500* 20020114 DLH  INITIAL WRITE-UP FOR OPERATOR SIGN-ON (TKT 5033)          
002600* 20020611 DLH  ROLE FIELD AND AUTHENTICATE TRANSACTION ADDED SO          
002700*               THE FRONT COUNTER TERMINALS COULD CHECK A SIGN-ON         
002800*               WITHOUT A PROGRAMMER (TKT 5061)                           
002900* 20070228 RBW  NAME FIELDS WIDENED TO MATCH THE ON-LINE SIDE             
003000*               (TKT 5699)                                                
003100* 20110502 RBW  USER TABLE SIZE RAISED 1000->5000 ROWS (TKT 6042)         
003200* 20160415 DLH  150-SEED-ADMIN-IF-MISSING AND 200-ADD-USER BOTH           
003300*               TACKED THE NEW ROW ONTO THE TABLE END INSTEAD OF          
003400*               HONORING ITS ASCENDING KEY -- A SIGN-ON ATTEMPT           
003500*               FOR A USER ADDED EARLIER IN THE SAME RUN COULD            
003600*               SEARCH ALL RIGHT PAST IT.  BOTH NOW GO THROUGH A          
003700*               SORTED INSERT (TKT 6346)                                  
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  IBM-370.                                               
004200 OBJECT-COMPUTER.  IBM-370.                                               
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT USER-FILE-IN     ASSIGN TO USRMSTIN                           
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS  IS WS-USRIN-STATUS.                                 
005000     SELECT USER-FILE-OUT    ASSIGN TO USRMSTOT                           
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS  IS WS-USROUT-STATUS.                                
005300     SELECT USR-TRAN-FILE    ASSIGN TO USRTRAN                            
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS WS-TRANIN-STATUS.                                
005600     SELECT USR-REPORT-FILE  ASSIGN TO USRRPT                             
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS WS-REPORT-STATUS.                                
005900*****************************************************************         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  USER-FILE-IN                                                         
006300     RECORDING MODE IS F.                                                 
006400 COPY USRREC.                                                             
006500 FD  USER-FILE-OUT                                                        
006600     RECORDING MODE IS F.                                                 
006700 01  USR-OUT-RECORD               PIC X(109).                             
006800 FD  USR-TRAN-FILE                                                        
006900     RECORDING MODE IS F.                                                 
007000 01  USR-TRAN-RECORD.                                                     
007100     05  UTR-TRAN-CODE            PIC X(01).                              
007200         88  UTR-IS-ADD               VALUE 'A'.                          
007300         88  UTR-IS-UPDATE            VALUE 'U'.                          
007400         88  UTR-IS-AUTHENTICATE      VALUE 'C'.                          
007500         88  UTR-IS-DEACTIVATE        VALUE 'D'.                          
007600     05  UTR-USERNAME             PIC X(20).                              
007700     05  UTR-NEW-USERNAME         PIC X(20).                              
007800     05  UTR-PASSWORD             PIC X(30).                              
007900     05  UTR-FIRST-NAME           PIC X(20).                              
008000     05  UTR-LAST-NAME            PIC X(20).                              
008100     05  UTR-ROLE                 PIC X(08).                              
008200 01  USR-TRAN-RECORD-X REDEFINES USR-TRAN-RECORD                          
008300                                 PIC X(119).                              
008400 FD  USR-REPORT-FILE                                                      
008500     RECORDING MODE IS F.                                                 
008600 01  USR-REPORT-RECORD            PIC X(80).                              
008700*****************************************************************         
008800 WORKING-STORAGE SECTION.                                                 
008900*****************************************************************         
009000 01  WS-FIELDS.                                                           
009100     05  WS-USRIN-STATUS          PIC X(02) VALUE SPACES.                 
009200     05  WS-USROUT-STATUS         PIC X(02) VALUE SPACES.                 
009300     05  WS-TRANIN-STATUS         PIC X(02) VALUE SPACES.                 
009400     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.                 
009500     05  WS-USRIN-EOF             PIC X(01) VALUE 'N'.                    
009600         88  USRIN-EOF                VALUE 'Y'.                          
009700     05  WS-TRANIN-EOF            PIC X(01) VALUE 'N'.                    
009800         88  TRANIN-EOF               VALUE 'Y'.                          
009900     05  WS-ROW-FOUND-SW          PIC X(01) VALUE 'N'.                    
010000         88  ROW-FOUND                VALUE 'Y'.                          
010100     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.                    
010200         88  DUP-FOUND                VALUE 'Y'.                          
010300*                                                                         
010400 01  WORK-VARIABLES.                                                      
010500     05  WS-SUB                   PIC 9(5)  COMP VALUE 0.                 
010600     05  WS-NEXT-USR-ID           PIC 9(9)  COMP VALUE 0.                 
010700     05  WS-NEXT-USR-ID-X REDEFINES WS-NEXT-USR-ID                        
010800                               PIC 9(09).                                 
010900     05  WS-INS-SUB               PIC 9(5)  COMP VALUE 0.                 
011000     05  WS-SHIFT-SUB             PIC 9(5)  COMP VALUE 0.                 
011100*                                                                         
011200 01  WS-NEW-USR-ROW.                                                      
011300     05  WNU-USR-ID               PIC 9(09).                              
011400     05  WNU-USERNAME             PIC X(20).                              
011500     05  WNU-PASSWORD             PIC X(30).                              
011600     05  WNU-FIRST-NAME           PIC X(20).                              
011700     05  WNU-LAST-NAME            PIC X(20).                              
011800     05  WNU-ROLE                 PIC X(08).                              
011900     05  WNU-ACTIVE               PIC X(01).                              
012000*                                                                         
012100 01  REPORT-TOTALS.                                                       
012200     05  NUM-TRAN-RECS            PIC S9(7) COMP-3 VALUE +0.              
012300     05  NUM-SEED-PROCESSED       PIC S9(7) COMP-3 VALUE +0.              
012400     05  NUM-ADDED                PIC S9(7) COMP-3 VALUE +0.              
012500     05  NUM-UPDATED              PIC S9(7) COMP-3 VALUE +0.              
012600     05  NUM-AUTH-SUCCESS         PIC S9(7) COMP-3 VALUE +0.              
012700     05  NUM-AUTH-REJECTED        PIC S9(7) COMP-3 VALUE +0.              
012800     05  NUM-DEACTIVATED          PIC S9(7) COMP-3 VALUE +0.              
012900     05  NUM-TRAN-REJECTED        PIC S9(7) COMP-3 VALUE +0.              
013000*                                                                         
013100 01  USR-MASTER-TABLE.                                                    
013200     05  USR-TABLE-COUNT          PIC 9(7) COMP VALUE 0.                  
013300     05  USR-TABLE-ENTRY OCCURS 5000 TIMES                                
013400             ASCENDING KEY IS CTE-USERNAME                                
013500             INDEXED BY USR-IX.                                           
013600         10  CTE-USR-ID               PIC 9(09).                          
013700         10  CTE-USERNAME             PIC X(20).                          
013800         10  CTE-PASSWORD             PIC X(30).                          
013900         10  CTE-FIRST-NAME           PIC X(20).                          
014000         10  CTE-LAST-NAME            PIC X(20).                          
014100         10  CTE-ROLE                 PIC X(08).                          
014200         10  CTE-ACTIVE               PIC X(01).                          
014300*                                                                         
014400 01  RPT-HEADER1.                                                         
014500     05  FILLER PIC X(30) VALUE 'USER MAINTENANCE REPORT'.                
014600     05  FILLER                   PIC X(50) VALUE SPACES.                 
014700 01  RPT-STATS-DETAIL.                                                    
014800     05  RPT-LABEL                PIC X(24).                              
014900     05  RPT-COUNT                PIC ZZ,ZZZ,ZZ9.                         
015000     05  FILLER                   PIC X(49) VALUE SPACES.                 
015100 01  RPT-AUTH-DETAIL.                                                     
015200     05  RPT-A-USERNAME           PIC X(20).                              
015300     05  FILLER                   PIC X(02) VALUE SPACES.                 
015400     05  RPT-A-RESULT             PIC X(14).                              
015500     05  FILLER                   PIC X(44) VALUE SPACES.                 
015600*                                                                         
015700 01  ABEND-TEST-AREA              PIC X(02).                              
015800 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
015900                               PIC S9(3) COMP-3.                          
016000*****************************************************************         
016100 PROCEDURE DIVISION.                                                      
016200*****************************************************************         
016300 000-MAIN.                                                                
016400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
016500     PERFORM 710-LOAD-USER-TABLE THRU 710-EXIT.                           
016600     PERFORM 150-SEED-ADMIN-IF-MISSING THRU 150-EXIT.                     
016700     PERFORM 730-READ-USR-TRAN THRU 730-EXIT.                             
016800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
016900             UNTIL TRANIN-EOF.                                            
017000     PERFORM 800-WRITE-USER-TABLE THRU 800-EXIT.                          
017100     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
017200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
017300     GOBACK.                                                              
017400*                                                                         
017500 100-PROCESS-TRANSACTIONS.                                                
017600     ADD 1 TO NUM-TRAN-RECS.                                              
017700     EVALUATE TRUE                                                        
017800         WHEN UTR-IS-ADD                                                  
017900             PERFORM 200-ADD-USER THRU 200-EXIT                           
018000         WHEN UTR-IS-UPDATE                                               
018100             PERFORM 300-UPDATE-USER THRU 300-EXIT                        
018200         WHEN UTR-IS-AUTHENTICATE                                         
018300             PERFORM 400-AUTHENTICATE-USER THRU 400-EXIT                  
018400         WHEN UTR-IS-DEACTIVATE                                           
018500             PERFORM 500-DEACTIVATE-USER THRU 500-EXIT                    
018600         WHEN OTHER                                                       
018700             ADD 1 TO NUM-TRAN-REJECTED                                   
018800     END-EVALUATE.                                                        
018900     PERFORM 730-READ-USR-TRAN THRU 730-EXIT.                             
019000 100-EXIT.                                                                
019100     EXIT.                                                                
019200*                                                                         
019300 150-SEED-ADMIN-IF-MISSING.                                               
019400     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
019500     IF USR-TABLE-COUNT > 0                                               
019600         SEARCH ALL USR-TABLE-ENTRY                                       
019700             AT END NEXT SENTENCE                                         
019800             WHEN CTE-USERNAME (USR-IX) = 'admin'                         
019900                 MOVE 'Y' TO WS-ROW-FOUND-SW                              
020000         END-SEARCH                                                       
020100     END-IF.                                                              
020200     IF NOT ROW-FOUND                                                     
020300         ADD 1 TO WS-NEXT-USR-ID                                          
020400         MOVE WS-NEXT-USR-ID TO WNU-USR-ID                                
020500         MOVE 'admin'        TO WNU-USERNAME                              
020600         MOVE 'CHANGEME001'  TO WNU-PASSWORD                              
020700         MOVE 'Admin'        TO WNU-FIRST-NAME                            
020800         MOVE 'User'         TO WNU-LAST-NAME                             
020900         MOVE 'ADMIN'        TO WNU-ROLE                                  
021000         MOVE 'Y'            TO WNU-ACTIVE                                
021100         PERFORM 270-INSERT-USR-SORTED THRU 270-EXIT                      
021200         ADD 1 TO NUM-SEED-PROCESSED                                      
021300     END-IF.                                                              
021400 150-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700 200-ADD-USER.                                                            
021800     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
021900     IF USR-TABLE-COUNT > 0                                               
022000         SEARCH ALL USR-TABLE-ENTRY                                       
022100             AT END NEXT SENTENCE                                         
022200             WHEN CTE-USERNAME (USR-IX) = UTR-USERNAME                    
022300                 MOVE 'Y' TO WS-DUP-FOUND-SW                              
022400         END-SEARCH                                                       
022500     END-IF.                                                              
022600     IF DUP-FOUND                                                         
022700         ADD 1 TO NUM-TRAN-REJECTED                                       
022800     ELSE                                                                 
022900         ADD 1 TO WS-NEXT-USR-ID                                          
023000         MOVE WS-NEXT-USR-ID TO WNU-USR-ID                                
023100         MOVE UTR-USERNAME   TO WNU-USERNAME                              
023200         MOVE UTR-PASSWORD   TO WNU-PASSWORD                              
023300         MOVE UTR-FIRST-NAME TO WNU-FIRST-NAME                            
023400         MOVE UTR-LAST-NAME  TO WNU-LAST-NAME                             
023500         MOVE UTR-ROLE       TO WNU-ROLE                                  
023600         MOVE 'Y'            TO WNU-ACTIVE                                
023700         PERFORM 270-INSERT-USR-SORTED THRU 270-EXIT                      
023800         ADD 1 TO NUM-ADDED                                               
023900     END-IF.                                                              
024000 200-EXIT.                                                                
024100     EXIT.                                                                
024200*                                                                         
024300* USR-TABLE-ENTRY CARRIES ASCENDING KEY IS CTE-USERNAME AND IS            
024400* SEARCH ALL'D BY 300-UPDATE-USER, 400-AUTHENTICATE-USER AND              
024500* 500-DEACTIVATE-USER -- A NEW ROW (SEEDED ADMIN OR ADDED) MUST           
024600* LAND IN ITS CORRECT SLOT, NOT BE TACKED ON THE END.                     
024700 270-INSERT-USR-SORTED.                                                   
024800     MOVE USR-TABLE-COUNT TO WS-INS-SUB.                                  
024900     ADD 1 TO WS-INS-SUB.                                                 
025000     PERFORM 271-FIND-USR-SLOT THRU 271-EXIT                              
025100             VARYING WS-SUB FROM 1 BY 1                                   
025200             UNTIL WS-SUB > USR-TABLE-COUNT.                              
025300     PERFORM 272-SHIFT-USR-UP THRU 272-EXIT                               
025400             VARYING WS-SHIFT-SUB FROM USR-TABLE-COUNT BY -1              
025500             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
025600     MOVE WNU-USR-ID     TO CTE-USR-ID (WS-INS-SUB).                      
025700     MOVE WNU-USERNAME   TO CTE-USERNAME (WS-INS-SUB).                    
025800     MOVE WNU-PASSWORD   TO CTE-PASSWORD (WS-INS-SUB).                    
025900     MOVE WNU-FIRST-NAME TO CTE-FIRST-NAME (WS-INS-SUB).                  
026000     MOVE WNU-LAST-NAME  TO CTE-LAST-NAME (WS-INS-SUB).                   
026100     MOVE WNU-ROLE       TO CTE-ROLE (WS-INS-SUB).                        
026200     MOVE WNU-ACTIVE     TO CTE-ACTIVE (WS-INS-SUB).                      
026300     ADD 1 TO USR-TABLE-COUNT.                                            
026400 270-EXIT.                                                                
026500     EXIT.                                                                
026600*                                                                         
026700 271-FIND-USR-SLOT.                                                       
026800     IF CTE-USERNAME (WS-SUB) > WNU-USERNAME                              
026900         AND WS-SUB < WS-INS-SUB                                          
027000         MOVE WS-SUB TO WS-INS-SUB                                        
027100     END-IF.                                                              
027200 271-EXIT.                                                                
027300     EXIT.                                                                
027400*                                                                         
027500 272-SHIFT-USR-UP.                                                        
027600     MOVE USR-TABLE-ENTRY (WS-SHIFT-SUB)                                  
027700             TO USR-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
027800 272-EXIT.                                                                
027900     EXIT.                                                                
028000*                                                                         
028100 300-UPDATE-USER.                                                         
028200     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
028300     SEARCH ALL USR-TABLE-ENTRY                                           
028400         AT END NEXT SENTENCE                                             
028500         WHEN CTE-USERNAME (USR-IX) = UTR-USERNAME                        
028600             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
028700     END-SEARCH.                                                          
028800     IF NOT ROW-FOUND                                                     
028900         ADD 1 TO NUM-TRAN-REJECTED                                       
029000     ELSE                                                                 
029100         PERFORM 310-APPLY-UPDATE THRU 310-EXIT                           
029200     END-IF.                                                              
029300 300-EXIT.                                                                
029400     EXIT.                                                                
029500*                                                                         
029600 310-APPLY-UPDATE.                                                        
029700     MOVE 'N' TO WS-DUP-FOUND-SW.                                         
029800     IF UTR-NEW-USERNAME NOT = SPACES                                     
029900             AND UTR-NEW-USERNAME NOT = UTR-USERNAME                      
030000         PERFORM 320-CHECK-NEW-USERNAME THRU 320-EXIT                     
030100     END-IF.                                                              
030200     IF DUP-FOUND                                                         
030300         ADD 1 TO NUM-TRAN-REJECTED                                       
030400     ELSE                                                                 
030500         IF UTR-NEW-USERNAME NOT = SPACES                                 
030600                 AND UTR-NEW-USERNAME NOT = UTR-USERNAME                  
030700             MOVE UTR-NEW-USERNAME TO CTE-USERNAME (USR-IX)               
030800         END-IF                                                           
030900         MOVE UTR-FIRST-NAME TO CTE-FIRST-NAME (USR-IX)                   
031000         MOVE UTR-LAST-NAME  TO CTE-LAST-NAME (USR-IX)                    
031100         MOVE UTR-ROLE       TO CTE-ROLE (USR-IX)                         
031200         IF UTR-PASSWORD NOT = SPACES                                     
031300             MOVE UTR-PASSWORD TO CTE-PASSWORD (USR-IX)                   
031400         END-IF                                                           
031500         ADD 1 TO NUM-UPDATED                                             
031600     END-IF.                                                              
031700 310-EXIT.                                                                
031800     EXIT.                                                                
031900*                                                                         
032000 320-CHECK-NEW-USERNAME.                                                  
032100     PERFORM 330-SCAN-FOR-DUP THRU 330-EXIT                               
032200             VARYING WS-SUB FROM 1 BY 1                                   
032300             UNTIL WS-SUB > USR-TABLE-COUNT                               
032400                OR DUP-FOUND.                                             
032500 320-EXIT.                                                                
032600     EXIT.                                                                
032700*                                                                         
032800 330-SCAN-FOR-DUP.                                                        
032900     IF CTE-USERNAME (WS-SUB) = UTR-NEW-USERNAME                          
033000         MOVE 'Y' TO WS-DUP-FOUND-SW                                      
033100     END-IF.                                                              
033200 330-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500 400-AUTHENTICATE-USER.                                                   
033600     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
033700     SEARCH ALL USR-TABLE-ENTRY                                           
033800         AT END NEXT SENTENCE                                             
033900         WHEN CTE-USERNAME (USR-IX) = UTR-USERNAME                        
034000             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
034100     END-SEARCH.                                                          
034200     MOVE UTR-USERNAME TO RPT-A-USERNAME.                                 
034300     IF NOT ROW-FOUND                                                     
034400         MOVE 'NOT FOUND' TO RPT-A-RESULT                                 
034500         ADD 1 TO NUM-AUTH-REJECTED                                       
034600     ELSE                                                                 
034700         IF CTE-PASSWORD (USR-IX) NOT = UTR-PASSWORD                      
034800             MOVE 'BAD CREDENTIAL' TO RPT-A-RESULT                        
034900             ADD 1 TO NUM-AUTH-REJECTED                                   
035000         ELSE                                                             
035100             IF CTE-ACTIVE (USR-IX) = 'N'                                 
035200                 MOVE 'INACTIVE' TO RPT-A-RESULT                          
035300                 ADD 1 TO NUM-AUTH-REJECTED                               
035400             ELSE                                                         
035500                 MOVE 'SUCCESS' TO RPT-A-RESULT                           
035600                 ADD 1 TO NUM-AUTH-SUCCESS                                
035700             END-IF                                                       
035800         END-IF                                                           
035900     END-IF.                                                              
036000     WRITE USR-REPORT-RECORD FROM RPT-AUTH-DETAIL AFTER 1.                
036100 400-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 500-DEACTIVATE-USER.                                                     
036500     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
036600     SEARCH ALL USR-TABLE-ENTRY                                           
036700         AT END NEXT SENTENCE                                             
036800         WHEN CTE-USERNAME (USR-IX) = UTR-USERNAME                        
036900             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
037000     END-SEARCH.                                                          
037100     IF NOT ROW-FOUND                                                     
037200         ADD 1 TO NUM-TRAN-REJECTED                                       
037300     ELSE                                                                 
037400         MOVE 'N' TO CTE-ACTIVE (USR-IX)                                  
037500         ADD 1 TO NUM-DEACTIVATED                                         
037600     END-IF.                                                              
037700 500-EXIT.                                                                
037800     EXIT.                                                                
037900*                                                                         
038000 700-OPEN-FILES.                                                          
038100     OPEN INPUT  USER-FILE-IN                                             
038200                 USR-TRAN-FILE                                            
038300          OUTPUT USER-FILE-OUT                                            
038400                 USR-REPORT-FILE.                                         
038500     IF WS-USRIN-STATUS NOT = '00'                                        
038600         DISPLAY 'USRMNT01 - ERROR OPENING USER MASTER '                  
038700                 WS-USRIN-STATUS                                          
038800         MOVE 16 TO RETURN-CODE                                           
038900         MOVE 'Y' TO WS-TRANIN-EOF                                        
039000     END-IF.                                                              
039100 700-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400 710-LOAD-USER-TABLE.                                                     
039500     IF WS-USRIN-STATUS = '00'                                            
039600         PERFORM 711-READ-USR-MASTER THRU 711-EXIT                        
039700         PERFORM 712-LOAD-ONE-USR THRU 712-EXIT                           
039800                 UNTIL USRIN-EOF                                          
039900     END-IF.                                                              
040000 710-EXIT.                                                                
040100     EXIT.                                                                
040200*                                                                         
040300 711-READ-USR-MASTER.                                                     
040400     READ USER-FILE-IN                                                    
040500         AT END MOVE 'Y' TO WS-USRIN-EOF                                  
040600     END-READ.                                                            
040700 711-EXIT.                                                                
040800     EXIT.                                                                
040900*                                                                         
041000 712-LOAD-ONE-USR.                                                        
041100     ADD 1 TO USR-TABLE-COUNT.                                            
041200     MOVE USR-ID         TO CTE-USR-ID (USR-TABLE-COUNT).                 
041300     MOVE USR-USERNAME   TO CTE-USERNAME (USR-TABLE-COUNT).               
041400     MOVE USR-PASSWORD   TO CTE-PASSWORD (USR-TABLE-COUNT).               
041500     MOVE USR-FIRST-NAME TO CTE-FIRST-NAME (USR-TABLE-COUNT).             
041600     MOVE USR-LAST-NAME  TO CTE-LAST-NAME (USR-TABLE-COUNT).              
041700     MOVE USR-ROLE       TO CTE-ROLE (USR-TABLE-COUNT).                   
041800     MOVE USR-ACTIVE     TO CTE-ACTIVE (USR-TABLE-COUNT).                 
041900     IF USR-ID > WS-NEXT-USR-ID                                           
042000         MOVE USR-ID TO WS-NEXT-USR-ID                                    
042100     END-IF.                                                              
042200     PERFORM 711-READ-USR-MASTER THRU 711-EXIT.                           
042300 712-EXIT.                                                                
042400     EXIT.                                                                
042500*                                                                         
042600 730-READ-USR-TRAN.                                                       
042700     READ USR-TRAN-FILE                                                   
042800         AT END MOVE 'Y' TO WS-TRANIN-EOF                                 
042900     END-READ.                                                            
043000 730-EXIT.                                                                
043100     EXIT.                                                                
043200*                                                                         
043300 790-CLOSE-FILES.                                                         
043400     CLOSE USER-FILE-IN                                                   
043500           USER-FILE-OUT                                                  
043600           USR-TRAN-FILE                                                  
043700           USR-REPORT-FILE.                                               
043800 790-EXIT.                                                                
043900     EXIT.                                                                
044000*                                                                         
044100 800-WRITE-USER-TABLE.                                                    
044200     PERFORM 801-WRITE-ONE-USR THRU 801-EXIT                              
044300             VARYING WS-SUB FROM 1 BY 1                                   
044400             UNTIL WS-SUB > USR-TABLE-COUNT.                              
044500 800-EXIT.                                                                
044600     EXIT.                                                                
044700*                                                                         
044800 801-WRITE-ONE-USR.                                                       
044900     MOVE SPACES TO USR-OUT-RECORD.                                       
045000     MOVE CTE-USR-ID (WS-SUB)     TO USR-ID.                              
045100     MOVE CTE-USERNAME (WS-SUB)   TO USR-USERNAME.                        
045200     MOVE CTE-PASSWORD (WS-SUB)   TO USR-PASSWORD.                        
045300     MOVE CTE-FIRST-NAME (WS-SUB) TO USR-FIRST-NAME.                      
045400     MOVE CTE-LAST-NAME (WS-SUB)  TO USR-LAST-NAME.                       
045500     MOVE CTE-ROLE (WS-SUB)       TO USR-ROLE.                            
045600     MOVE CTE-ACTIVE (WS-SUB)     TO USR-ACTIVE.                          
045700     STRING USR-ID USR-USERNAME USR-PASSWORD USR-FIRST-NAME               
045800            USR-LAST-NAME USR-ROLE USR-ACTIVE                             
045900            DELIMITED BY SIZE INTO USR-OUT-RECORD                         
046000     END-STRING.                                                          
046100     WRITE USR-OUT-RECORD.                                                
046200 801-EXIT.                                                                
046300     EXIT.                                                                
046400*                                                                         
046500 850-REPORT-TOTALS.                                                       
046600     WRITE USR-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
046700     MOVE 'TRANSACTIONS READ      '  TO RPT-LABEL.                        
046800     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                        
046900     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
047000     MOVE 'ADMIN SEED PROCESSED   '  TO RPT-LABEL.                        
047100     MOVE NUM-SEED-PROCESSED         TO RPT-COUNT.                        
047200     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
047300     MOVE 'USERS ADDED            '  TO RPT-LABEL.                        
047400     MOVE NUM-ADDED                  TO RPT-COUNT.                        
047500     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
047600     MOVE 'USERS UPDATED          '  TO RPT-LABEL.                        
047700     MOVE NUM-UPDATED                TO RPT-COUNT.                        
047800     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
047900     MOVE 'AUTH SUCCESSES         '  TO RPT-LABEL.                        
048000     MOVE NUM-AUTH-SUCCESS           TO RPT-COUNT.                        
048100     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
048200     MOVE 'AUTH REJECTIONS        '  TO RPT-LABEL.                        
048300     MOVE NUM-AUTH-REJECTED          TO RPT-COUNT.                        
048400     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
048500     MOVE 'USERS DEACTIVATED      '  TO RPT-LABEL.                        
048600     MOVE NUM-DEACTIVATED            TO RPT-COUNT.                        
048700     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
048800     MOVE 'TRANSACTIONS REJECTED  '  TO RPT-LABEL.                        
048900     MOVE NUM-TRAN-REJECTED          TO RPT-COUNT.                        
049000     WRITE USR-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
049100 850-EXIT.                                                                
049200     EXIT.                                                                
