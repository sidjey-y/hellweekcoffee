000100*****************************************************************         
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                            
000300* ALL RIGHTS RESERVED                                                     
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.  CATMNT01.                                                   
000700 AUTHOR.  R B WEISS.                                                      
000800 INSTALLATION.  HELLWEEK COFFEE - BATCH SYSTEMS.                          
000900 DATE-WRITTEN.  11/04/1998.                                               
001000 DATE-COMPILED.                                                           
001100 SECURITY.  NON-CONFIDENTIAL.                                             
001200*-----------------------------------------------------------------        
001300* CATMNT01 MAINTAINS THE MENU CATEGORY MASTER, CATEGORY.DAT.              
001400* INPUT TRANSACTIONS ARE READ FROM CAT-TRAN-FILE (ONE TRAN PER            
001500* RECORD, TRAN-CD OF 'S' SEED, 'A' ADD, 'U' UPDATE, 'D' DELETE)           
001600* AND APPLIED AGAINST THE MASTER, WHICH IS LOADED COMPLETE INTO A         
001700* WORKING-STORAGE TABLE AND RE-WRITTEN IN FULL AT END OF RUN --           
001800* THE SHOP DOES NOT HAVE INDEXED ACCESS ON THIS BOX, SO THE TABLE         
001900* IS KEPT IN CAT-ID SEQUENCE AND SEARCHED WITH SEARCH ALL.                
002000* DELETE IS LOGICAL ONLY.  NO ROW IS EVER PHYSICALLY REMOVED.             
002100*-----------------------------------------------------------------        
002200* CHANGE ACTIVITY                                                         
002300* 19981104 RBW  INITIAL WRITE-UP FOR CATALOG REWRITE (TKT 4401)           
002400* 19990226 RBW  Y2K REVIEW OF THIS PROGRAM - NO DATE FIELDS USED,         
002500*               NO CHANGE REQUIRED. SIGNED OFF (TKT 4780)                 
002600* 20030714 DLH  SEED LOGIC ADDED FOR THE SEVEN STANDARD CATEGORIES        
002700*               SHIPPED WITH A NEW STORE (TKT 5180)                       
002800* 20091130 RBW  TABLE SIZE RAISED FROM 200 TO 500 ROWS, MENU IS           
002900*               GROWING FASTER THAN EXPECTED (TKT 5940)                   
003000* 20160311 DLH  200-ADD-CATEGORY WAS TACKING THE NEW ROW ONTO THE         
003100*               END OF THE TABLE INSTEAD OF HONORING ITS ASCENDING        
003200*               KEY -- SEARCH ALL AGAINST AN OUT-OF-SEQUENCE TABLE        
003300*               IS UNDEFINED.  ADD NOW GOES THROUGH A SORTED              
003400*               INSERT (TKT 6341)                                         
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.  IBM-370.                                               
003900 OBJECT-COMPUTER.  IBM-370.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT CATEGORY-FILE-IN  ASSIGN TO CATMSTIN                          
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS  IS WS-CATIN-STATUS.                                 
004700     SELECT CATEGORY-FILE-OUT ASSIGN TO CATMSTOT                          
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS  IS WS-CATOUT-STATUS.                                
005000     SELECT CAT-TRAN-FILE     ASSIGN TO CATTRAN                           
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS  IS WS-CATTRAN-STATUS.                               
005300     SELECT CAT-REPORT-FILE   ASSIGN TO CATRPT                            
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS WS-REPORT-STATUS.                                
005600*****************************************************************         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  CATEGORY-FILE-IN                                                     
006000     RECORDING MODE IS F.                                                 
006100 COPY CATREC.                                                             
006200 FD  CATEGORY-FILE-OUT                                                    
006300     RECORDING MODE IS F.                                                 
006400 01  CAT-OUT-RECORD              PIC X(88).                               
006500 FD  CAT-TRAN-FILE                                                        
006600     RECORDING MODE IS F.                                                 
006700 01  CAT-TRAN-RECORD.                                                     
006800     05  CTR-TRAN-CODE           PIC X(01).                               
006900         88  CTR-IS-SEED             VALUE 'S'.                           
007000         88  CTR-IS-ADD              VALUE 'A'.                           
007100         88  CTR-IS-UPDATE           VALUE 'U'.                           
007200         88  CTR-IS-DELETE           VALUE 'D'.                           
007300     05  CTR-CAT-ID               PIC X(36).                              
007400     05  CTR-CAT-NAME             PIC X(30).                              
007500     05  CTR-CAT-ITEM-TYPE        PIC X(20).                              
007600     05  FILLER                   PIC X(01).                              
007700 FD  CAT-REPORT-FILE                                                      
007800     RECORDING MODE IS F.                                                 
007900 01  CAT-REPORT-RECORD           PIC X(80).                               
008000*****************************************************************         
008100 WORKING-STORAGE SECTION.                                                 
008200*****************************************************************         
008300 01  SYSTEM-DATE-AND-TIME.                                                
008400     05  CURRENT-DATE.                                                    
008500         10  CURRENT-YEAR            PIC 9(2).                            
008600         10  CURRENT-MONTH           PIC 9(2).                            
008700         10  CURRENT-DAY             PIC 9(2).                            
008800     05  CURRENT-TIME.                                                    
008900         10  CURRENT-HOUR            PIC 9(2).                            
009000         10  CURRENT-MINUTE          PIC 9(2).                            
009100         10  CURRENT-SECOND          PIC 9(2).                            
009200         10  CURRENT-HNDSEC          PIC 9(2).                            
009300*                                                                         
009400 01  WS-FIELDS.                                                           
009500     05  WS-CATIN-STATUS         PIC X(02) VALUE SPACES.                  
009600     05  WS-CATOUT-STATUS        PIC X(02) VALUE SPACES.                  
009700     05  WS-CATTRAN-STATUS       PIC X(02) VALUE SPACES.                  
009800     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.                  
009900     05  WS-CATIN-EOF            PIC X(01) VALUE 'N'.                     
010000         88  CATIN-EOF               VALUE 'Y'.                           
010100     05  WS-CATTRAN-EOF          PIC X(01) VALUE 'N'.                     
010200         88  CATTRAN-EOF             VALUE 'Y'.                           
010300     05  WS-ROW-FOUND-SW         PIC X(01) VALUE 'N'.                     
010400         88  ROW-FOUND               VALUE 'Y'.                           
010500*                                                                         
010600 01  WORK-VARIABLES.                                                      
010700     05  WS-SUB                  PIC 9(4)   COMP  VALUE 0.                
010800     05  WS-NEXT-SEQ             PIC 9(9)   COMP  VALUE 0.                
010900     05  WS-NEXT-SEQ-X REDEFINES WS-NEXT-SEQ                              
011000                                 PIC 9(9).                                
011100     05  WS-GEN-CAT-ID           PIC X(36)  VALUE SPACES.                 
011200     05  WS-INS-SUB              PIC 9(4)   COMP  VALUE 0.                
011300     05  WS-SHIFT-SUB            PIC 9(4)   COMP  VALUE 0.                
011400*                                                                         
011500 01  REPORT-TOTALS.                                                       
011600     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.               
011700     05  NUM-SEED-PROCESSED      PIC S9(7) COMP-3 VALUE +0.               
011800     05  NUM-ADD-PROCESSED       PIC S9(7) COMP-3 VALUE +0.               
011900     05  NUM-UPDATE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.               
012000     05  NUM-DELETE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.               
012100     05  NUM-TRAN-REJECTED       PIC S9(7) COMP-3 VALUE +0.               
012200*                                                                         
012300 01  CAT-MASTER-TABLE.                                                    
012400     05  CAT-TABLE-COUNT         PIC 9(5) COMP VALUE 0.                   
012500     05  CAT-TABLE-ENTRY OCCURS 500 TIMES                                 
012600             ASCENDING KEY IS CTE-CAT-ID                                  
012700             INDEXED BY CAT-IX.                                           
012800         10  CTE-CAT-ID           PIC X(36).                              
012900         10  CTE-CAT-NAME         PIC X(30).                              
013000         10  CTE-CAT-ITEM-TYPE    PIC X(20).                              
013100         10  CTE-CAT-ACTIVE       PIC X(01).                              
013200*                                                                         
013300 01  SEED-TABLE.                                                          
013400     05  FILLER PIC X(28) VALUE 'HOT DRINKS'.                             
013500     05  FILLER PIC X(20) VALUE 'ESPRESSO_DRINK'.                         
013600     05  FILLER PIC X(28) VALUE 'COLD DRINKS'.                            
013700     05  FILLER PIC X(20) VALUE 'BLENDED_DRINK'.                          
013800     05  FILLER PIC X(28) VALUE 'TEAS'.                                   
013900     05  FILLER PIC X(20) VALUE 'TEA'.                                    
014000     05  FILLER PIC X(28) VALUE 'PASTRIES'.                               
014100     05  FILLER PIC X(20) VALUE 'PASTRY'.                                 
014200     05  FILLER PIC X(28) VALUE 'CAKES'.                                  
014300     05  FILLER PIC X(20) VALUE 'CAKE'.                                   
014400     05  FILLER PIC X(28) VALUE 'SANDWICHES'.                             
014500     05  FILLER PIC X(20) VALUE 'SANDWICH'.                               
014600     05  FILLER PIC X(28) VALUE 'MERCHANDISE'.                            
014700     05  FILLER PIC X(20) VALUE 'OTHER_MERCHANDISE'.                      
014800 01  SEED-TABLE-R REDEFINES SEED-TABLE.                                   
014900     05  SEED-ENTRY OCCURS 7 TIMES.                                       
015000         10  SEED-NAME            PIC X(28).                              
015100         10  SEED-TYPE            PIC X(20).                              
015200*                                                                         
015300 01  RPT-HEADER1.                                                         
015400     05  FILLER PIC X(30) VALUE 'CATEGORY MASTER UPDATE REPORT'.          
015500     05  FILLER PIC X(10) VALUE SPACES.                                   
015600     05  FILLER PIC X(06) VALUE 'DATE: '.                                 
015700     05  RPT-MM                   PIC 99.                                 
015800     05  FILLER                   PIC X VALUE '/'.                        
015900     05  RPT-DD                   PIC 99.                                 
016000     05  FILLER                   PIC X VALUE '/'.                        
016100     05  RPT-YY                   PIC 99.                                 
016200     05  FILLER PIC X(26) VALUE SPACES.                                   
016300 01  RPT-STATS-DETAIL.                                                    
016400     05  RPT-LABEL               PIC X(24).                               
016500     05  RPT-COUNT               PIC ZZ,ZZZ,ZZ9.                          
016600     05  FILLER                  PIC X(49) VALUE SPACES.                  
016700*                                                                         
016800 01  ABEND-TEST-AREA             PIC X(02).                               
016900 01  ABEND-TEST-N REDEFINES ABEND-TEST-AREA                               
017000                              PIC S9(3) COMP-3.                           
017100*****************************************************************         
017200 PROCEDURE DIVISION.                                                      
017300*****************************************************************         
017400 000-MAIN.                                                                
017500     ACCEPT CURRENT-DATE FROM DATE.                                       
017600     ACCEPT CURRENT-TIME FROM TIME.                                       
017700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
017800     PERFORM 710-LOAD-CATEGORY-TABLE THRU 710-EXIT.                       
017900     IF CAT-TABLE-COUNT = 0                                               
018000         PERFORM 150-SEED-DEFAULT-CATS THRU 150-EXIT                      
018100     END-IF.                                                              
018200     PERFORM 730-READ-CAT-TRAN THRU 730-EXIT.                             
018300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
018400             UNTIL CATTRAN-EOF.                                           
018500     PERFORM 800-WRITE-CATEGORY-TABLE THRU 800-EXIT.                      
018600     PERFORM 850-REPORT-TOTALS THRU 850-EXIT.                             
018700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
018800     GOBACK.                                                              
018900*                                                                         
019000 100-PROCESS-TRANSACTIONS.                                                
019100     ADD 1 TO NUM-TRAN-RECS.                                              
019200     EVALUATE TRUE                                                        
019300         WHEN CTR-IS-ADD                                                  
019400             PERFORM 200-ADD-CATEGORY THRU 200-EXIT                       
019500         WHEN CTR-IS-UPDATE                                               
019600             PERFORM 300-UPDATE-CATEGORY THRU 300-EXIT                    
019700         WHEN CTR-IS-DELETE                                               
019800             PERFORM 400-DELETE-CATEGORY THRU 400-EXIT                    
019900         WHEN OTHER                                                       
020000             ADD 1 TO NUM-TRAN-REJECTED                                   
020100     END-EVALUATE.                                                        
020200     PERFORM 730-READ-CAT-TRAN THRU 730-EXIT.                             
020300 100-EXIT.                                                                
020400     EXIT.                                                                
020500*                                                                         
020600 150-SEED-DEFAULT-CATS.                                                   
020700     PERFORM 160-SEED-ONE-CAT THRU 160-EXIT                               
020800             VARYING WS-SUB FROM 1 BY 1                                   
020900             UNTIL WS-SUB > 7.                                            
021000 150-EXIT.                                                                
021100     EXIT.                                                                
021200*                                                                         
021300 160-SEED-ONE-CAT.                                                        
021400     ADD 1 TO WS-NEXT-SEQ.                                                
021500     MOVE WS-NEXT-SEQ-X TO WS-GEN-CAT-ID.                                 
021600     ADD 1 TO CAT-TABLE-COUNT.                                            
021700     MOVE WS-GEN-CAT-ID                                                   
021800             TO CTE-CAT-ID (CAT-TABLE-COUNT).                             
021900     MOVE SEED-NAME (WS-SUB)                                              
022000             TO CTE-CAT-NAME (CAT-TABLE-COUNT).                           
022100     MOVE SEED-TYPE (WS-SUB)                                              
022200             TO CTE-CAT-ITEM-TYPE (CAT-TABLE-COUNT).                      
022300     MOVE 'Y' TO CTE-CAT-ACTIVE (CAT-TABLE-COUNT).                        
022400     ADD 1 TO NUM-SEED-PROCESSED.                                         
022500 160-EXIT.                                                                
022600     EXIT.                                                                
022700*                                                                         
022800 200-ADD-CATEGORY.                                                        
022900     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
023000     SEARCH ALL CAT-TABLE-ENTRY                                           
023100         AT END NEXT SENTENCE                                             
023200         WHEN CTE-CAT-ID (CAT-IX) = CTR-CAT-ID                            
023300             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
023400     END-SEARCH.                                                          
023500     IF ROW-FOUND                                                         
023600         ADD 1 TO NUM-TRAN-REJECTED                                       
023700     ELSE                                                                 
023800         PERFORM 270-INSERT-CAT-SORTED THRU 270-EXIT                      
023900         ADD 1 TO NUM-ADD-PROCESSED                                       
024000     END-IF.                                                              
024100 200-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400* CAT-TABLE-ENTRY CARRIES ASCENDING KEY IS CTE-CAT-ID AND IS              
024500* SEARCH ALL'D BY THIS PARAGRAPH'S OWN DUP CHECK AND BY                   
024600* 300-UPDATE-CATEGORY/400-DELETE-CATEGORY -- A NEW ROW MUST LAND          
024700* IN ITS CORRECT SLOT, NOT BE TACKED ON THE END.                          
024800 270-INSERT-CAT-SORTED.                                                   
024900     MOVE CAT-TABLE-COUNT TO WS-INS-SUB.                                  
025000     ADD 1 TO WS-INS-SUB.                                                 
025100     PERFORM 271-FIND-CAT-SLOT THRU 271-EXIT                              
025200             VARYING WS-SUB FROM 1 BY 1                                   
025300             UNTIL WS-SUB > CAT-TABLE-COUNT.                              
025400     PERFORM 272-SHIFT-CAT-UP THRU 272-EXIT                               
025500             VARYING WS-SHIFT-SUB FROM CAT-TABLE-COUNT BY -1              
025600             UNTIL WS-SHIFT-SUB < WS-INS-SUB.                             
025700     MOVE CTR-CAT-ID        TO CTE-CAT-ID (WS-INS-SUB).                   
025800     MOVE CTR-CAT-NAME      TO CTE-CAT-NAME (WS-INS-SUB).                 
025900     MOVE CTR-CAT-ITEM-TYPE TO CTE-CAT-ITEM-TYPE (WS-INS-SUB).            
026000     MOVE 'Y'               TO CTE-CAT-ACTIVE (WS-INS-SUB).               
026100     ADD 1 TO CAT-TABLE-COUNT.                                            
026200 270-EXIT.                                                                
026300     EXIT.                                                                
026400*                                                                         
026500 271-FIND-CAT-SLOT.                                                       
026600     IF CTE-CAT-ID (WS-SUB) > CTR-CAT-ID                                  
026700         AND WS-SUB < WS-INS-SUB                                          
026800         MOVE WS-SUB TO WS-INS-SUB                                        
026900     END-IF.                                                              
027000 271-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300 272-SHIFT-CAT-UP.                                                        
027400     MOVE CAT-TABLE-ENTRY (WS-SHIFT-SUB)                                  
027500             TO CAT-TABLE-ENTRY (WS-SHIFT-SUB + 1).                       
027600 272-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900 300-UPDATE-CATEGORY.                                                     
028000     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
028100     SEARCH ALL CAT-TABLE-ENTRY                                           
028200         AT END NEXT SENTENCE                                             
028300         WHEN CTE-CAT-ID (CAT-IX) = CTR-CAT-ID                            
028400             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
028500             MOVE CTR-CAT-NAME TO CTE-CAT-NAME (CAT-IX)                   
028600             MOVE CTR-CAT-ITEM-TYPE                                       
028700                     TO CTE-CAT-ITEM-TYPE (CAT-IX)                        
028800             ADD 1 TO NUM-UPDATE-PROCESSED                                
028900     END-SEARCH.                                                          
029000     IF NOT ROW-FOUND                                                     
029100         ADD 1 TO NUM-TRAN-REJECTED                                       
029200     END-IF.                                                              
029300 300-EXIT.                                                                
029400     EXIT.                                                                
029500*                                                                         
029600 400-DELETE-CATEGORY.                                                     
029700     MOVE 'N' TO WS-ROW-FOUND-SW.                                         
029800     SEARCH ALL CAT-TABLE-ENTRY                                           
029900         AT END NEXT SENTENCE                                             
030000         WHEN CTE-CAT-ID (CAT-IX) = CTR-CAT-ID                            
030100             MOVE 'Y' TO WS-ROW-FOUND-SW                                  
030200             MOVE 'N' TO CTE-CAT-ACTIVE (CAT-IX)                          
030300             ADD 1 TO NUM-DELETE-PROCESSED                                
030400     END-SEARCH.                                                          
030500     IF NOT ROW-FOUND                                                     
030600         ADD 1 TO NUM-TRAN-REJECTED                                       
030700     END-IF.                                                              
030800 400-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 700-OPEN-FILES.                                                          
031200     OPEN INPUT  CATEGORY-FILE-IN                                         
031300                 CAT-TRAN-FILE                                            
031400          OUTPUT CATEGORY-FILE-OUT                                        
031500                 CAT-REPORT-FILE.                                         
031600     IF WS-CATIN-STATUS NOT = '00'                                        
031700         DISPLAY 'CATMNT01 - ERROR OPENING CATEGORY MASTER '              
031800                 WS-CATIN-STATUS                                          
031900         MOVE 16 TO RETURN-CODE                                           
032000         MOVE 'Y' TO WS-CATTRAN-EOF                                       
032100     END-IF.                                                              
032200 700-EXIT.                                                                
032300     EXIT.                                                                
032400*                                                                         
032500 710-LOAD-CATEGORY-TABLE.                                                 
032600     IF WS-CATIN-STATUS = '00'                                            
032700         PERFORM 720-READ-CAT-MASTER THRU 720-EXIT                        
032800         PERFORM 715-LOAD-ONE-CAT THRU 715-EXIT                           
032900                 UNTIL CATIN-EOF                                          
033000     END-IF.                                                              
033100 710-EXIT.                                                                
033200     EXIT.                                                                
033300*                                                                         
033400 715-LOAD-ONE-CAT.                                                        
033500     ADD 1 TO CAT-TABLE-COUNT.                                            
033600     MOVE CAT-ID       TO CTE-CAT-ID (CAT-TABLE-COUNT).                   
033700     MOVE CAT-NAME     TO CTE-CAT-NAME (CAT-TABLE-COUNT).                 
033800     MOVE CAT-ITEM-TYPE                                                   
033900             TO CTE-CAT-ITEM-TYPE (CAT-TABLE-COUNT).                      
034000     MOVE CAT-ACTIVE   TO CTE-CAT-ACTIVE (CAT-TABLE-COUNT).               
034100     PERFORM 720-READ-CAT-MASTER THRU 720-EXIT.                           
034200 715-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 720-READ-CAT-MASTER.                                                     
034600     READ CATEGORY-FILE-IN                                                
034700         AT END MOVE 'Y' TO WS-CATIN-EOF                                  
034800     END-READ.                                                            
034900 720-EXIT.                                                                
035000     EXIT.                                                                
035100*                                                                         
035200 730-READ-CAT-TRAN.                                                       
035300     READ CAT-TRAN-FILE                                                   
035400         AT END MOVE 'Y' TO WS-CATTRAN-EOF                                
035500     END-READ.                                                            
035600 730-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900 790-CLOSE-FILES.                                                         
036000     CLOSE CATEGORY-FILE-IN                                               
036100           CATEGORY-FILE-OUT                                              
036200           CAT-TRAN-FILE                                                  
036300           CAT-REPORT-FILE.                                               
036400 790-EXIT.                                                                
036500     EXIT.                                                                
036600*                                                                         
036700 800-WRITE-CATEGORY-TABLE.                                                
036800     PERFORM 810-WRITE-ONE-CAT THRU 810-EXIT                              
036900             VARYING WS-SUB FROM 1 BY 1                                   
037000             UNTIL WS-SUB > CAT-TABLE-COUNT.                              
037100 800-EXIT.                                                                
037200     EXIT.                                                                
037300*                                                                         
037400 810-WRITE-ONE-CAT.                                                       
037500     MOVE SPACES TO CAT-OUT-RECORD.                                       
037600     STRING CTE-CAT-ID (WS-SUB)                                           
037700            CTE-CAT-NAME (WS-SUB)                                         
037800            CTE-CAT-ITEM-TYPE (WS-SUB)                                    
037900            CTE-CAT-ACTIVE (WS-SUB)                                       
038000            DELIMITED BY SIZE INTO CAT-OUT-RECORD                         
038100     END-STRING.                                                          
038200     WRITE CAT-OUT-RECORD.                                                
038300 810-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 850-REPORT-TOTALS.                                                       
038700     MOVE CURRENT-MONTH TO RPT-MM.                                        
038800     MOVE CURRENT-DAY   TO RPT-DD.                                        
038900     MOVE CURRENT-YEAR  TO RPT-YY.                                        
039000     WRITE CAT-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                 
039100     MOVE 'TRANSACTIONS READ      '  TO RPT-LABEL.                        
039200     MOVE NUM-TRAN-RECS              TO RPT-COUNT.                        
039300     WRITE CAT-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.               
039400     MOVE 'DEFAULTS SEEDED        '  TO RPT-LABEL.                        
039500     MOVE NUM-SEED-PROCESSED         TO RPT-COUNT.                        
039600     WRITE CAT-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
039700     MOVE 'ADDS PROCESSED         '  TO RPT-LABEL.                        
039800     MOVE NUM-ADD-PROCESSED          TO RPT-COUNT.                        
039900     WRITE CAT-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
040000     MOVE 'UPDATES PROCESSED      '  TO RPT-LABEL.                        
040100     MOVE NUM-UPDATE-PROCESSED       TO RPT-COUNT.                        
040200     WRITE CAT-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
040300     MOVE 'DELETES PROCESSED      '  TO RPT-LABEL.                        
040400     MOVE NUM-DELETE-PROCESSED       TO RPT-COUNT.                        
040500     WRITE CAT-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
040600     MOVE 'TRANSACTIONS REJECTED  '  TO RPT-LABEL.                        
040700     MOVE NUM-TRAN-REJECTED          TO RPT-COUNT.                        
040800     WRITE CAT-REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.               
040900 850-EXIT.                                                                
041000     EXIT.                                                                
